000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    SUMFIN9000.
000030       AUTHOR.        R FARRELL.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  05/14/93.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    05/14/93  RFARRELL  REQ 1560 - ORIGINAL PROGRAM.  MONTH END
000120*                        RECAP FOR THE BUDGET COUNSELING DESK.
000130*    02/11/95  SPATEL    REQ 1709 - ADDED AVG-TXN-AMT TO THE
000140*                        SUMMARY RECORD, SEE MTSUM.DD.CBL.
000150*    09/23/98  SPATEL    Y2K REQ 1801 - MONTH BOUNDARY COMPARES
000160*                        REWRITTEN AGAINST 4-DIGIT YEAR FIELDS.
000170*    06/30/03  TMCBRIDE  REQ 2115 - ADDED TOP-5 CATEGORY
000180*                        BREAKDOWN TABLE TO THE PRINTED REPORT,
000190*                        PREVIOUSLY JUST THE SIX TOTAL LINES.
000200*    11/05/12  TMCBRIDE  REQ 2440 - TRANSACTION FILE WAS BEING READ
000210*                        COMMA-DELIMITED AND THE SUMMARY RECORD
000220*                        WRITTEN THE SAME WAY.  CONVERTED TO RECORD
000230*                        SEQUENTIAL AGAINST THE REAL MTTXN/MTSUM DD
000240*                        LAYOUTS, RECORD LENGTHS CORRECTED TO MATCH.
000250*    03/14/14  RFARRELL  REQ 2479 - EVERY LINE OF THE PRINTED
000260*                        REPORT WAS STRINGING A COMP-3 SUMMARY OR
000270*                        TOP-5 AMOUNT STRAIGHT OUT OF STORAGE -
000280*                        GARBAGE ON PRINT.  STAGED EVERY AMOUNT
000290*                        THROUGH A DISPLAY WORK FIELD FIRST, AND
000300*                        FIXED DELIMITED SIZE TO THE CORRECT
000310*                        DELIMITED BY SIZE ON EVERY STRING IN
000320*                        F010/F020.
000330******************************************************************
000340*    THIS PROGRAM BUILDS ONE USER'S MONTHLY-SUMMARY FOR A GIVEN
000350*    YEAR AND MONTH FROM THE TRANSACTION FILE.  INCOME AND EXPENSE
000360*    TRANSACTIONS ARE TOTALLED SEPARATELY, NET INCOME AND SAVINGS
000370*    RATE ARE DERIVED, AND EXPENSE DOLLARS ARE ACCUMULATED BY
000380*    CATEGORY SO THE TOP 5 SPENDING CATEGORIES CAN BE PRINTED.
000390*    UNCATEGORIZED EXPENSES (CATEGORY ID ZERO) DO NOT PARTICIPATE
000400*    IN THE CATEGORY BREAKDOWN.
000410******************************************************************
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM
000460           CONSOLE IS CRT.
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490           SELECT TXN-IN-FILE ASSIGN TO DYNAMIC TXN-IN-PATH
000500               ORGANIZATION IS RECORD SEQUENTIAL.
000510           SELECT SUM-OUT-FILE ASSIGN TO DYNAMIC SUM-OUT-PATH
000520               ORGANIZATION IS RECORD SEQUENTIAL.
000530           SELECT SUM-RPT-FILE ASSIGN TO DYNAMIC SUM-RPT-PATH
000540               ORGANIZATION IS LINE SEQUENTIAL.
000550*
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  TXN-IN-FILE
000590           RECORD CONTAINS 150 CHARACTERS
000600           LABEL RECORDS ARE STANDARD.
000610       01  TXN-IN-REC                    PIC X(150).
000620*
000630       FD  SUM-OUT-FILE
000640           RECORD CONTAINS 120 CHARACTERS
000650           LABEL RECORDS ARE STANDARD.
000660       01  SUM-OUT-REC                   PIC X(120).
000670*
000680       FD  SUM-RPT-FILE
000690           RECORD CONTAINS 132 CHARACTERS
000700           LABEL RECORDS ARE STANDARD.
000710       01  SUM-RPT-REC                   PIC X(132).
000720*
000730       WORKING-STORAGE SECTION.
000740       01  WS-PATHS.
000750           05  TXN-IN-PATH                PIC X(64).
000760           05  SUM-OUT-PATH               PIC X(64).
000770           05  SUM-RPT-PATH               PIC X(64).
000780*
000790       01  WS-FLAGS.
000800           05  TXN-EOF-SW                PIC X(1)   VALUE 'N'.
000810               88  TXN-EOF                 VALUE 'Y'.
000820*
000830       01  WS-RUN-PARMS.
000840           05  WS-RUN-USER-ID             PIC 9(9).
000850           05  WS-RUN-YEAR                PIC 9(4).
000860           05  WS-RUN-MONTH               PIC 9(2).
000870*
000880       01  WS-MONTH-BOUND-WORK.
000890           05  WS-LOW-DATE-R              PIC 9(8).
000900           05  WS-LOW-DATE-GRP REDEFINES WS-LOW-DATE-R.
000910               10  WS-LOW-YYYY            PIC 9(4).
000920               10  WS-LOW-MM              PIC 9(2).
000930               10  WS-LOW-DD              PIC 9(2).
000940           05  WS-HIGH-DATE-R             PIC 9(8).
000950           05  WS-HIGH-DATE-GRP REDEFINES WS-HIGH-DATE-R.
000960               10  WS-HIGH-YYYY           PIC 9(4).
000970               10  WS-HIGH-MM             PIC 9(2).
000980               10  WS-HIGH-DD             PIC 9(2).
000990*
001000       01  WS-COUNTERS                   COMP-3.
001010           05  WS-TXN-READ-CTR           PIC 9(9)   VALUE 0.
001020           05  WS-TXN-SELECTED-CTR       PIC 9(9)   VALUE 0.
001030*
001040       01  WS-SUBSCRIPTS                 COMP.
001050           05  WS-IX                     PIC S9(5)  VALUE 0.
001060           05  WS-JX                      PIC S9(5)  VALUE 0.
001070           05  WS-CAT-LOADED-CTR          PIC S9(5)  VALUE 0.
001080*
001090       01  WS-ACCUM-WORK                 COMP-3.
001100           05  WS-TOTAL-INCOME-AC         PIC S9(13)V99 VALUE 0.
001110           05  WS-TOTAL-EXPENSES-AC       PIC S9(13)V99 VALUE 0.
001120           05  WS-ALL-TXN-AMT-AC          PIC S9(13)V99 VALUE 0.
001130*
001140       01  WS-CAT-TABLE.
001150           05  WS-CAT-ENTRY OCCURS 500 TIMES.
001160               10  WS-CAT-ID              PIC 9(9).
001170               10  WS-CAT-NAME            PIC X(20).
001180               10  WS-CAT-AMT             PIC S9(13)V99 COMP-3.
001190*
001200       01  WS-TOP5-TABLE.
001210           05  WS-TOP5-ENTRY OCCURS 5 TIMES.
001220               10  WS-TOP5-NAME           PIC X(20).
001230               10  WS-TOP5-AMT            PIC S9(13)V99 COMP-3.
001240*
001250       01  WS-RPT-DSP-WORK.
001260*          REQ 2479 - DISPLAY-FORMAT STAGING, A COMP-3 FIELD
001270*          STRUNG DIRECTLY INTO A REPORT LINE PRINTS GARBAGE.
001280           05  WS-RPT-INCOME-DSP          PIC S9(13)V99.
001290           05  WS-RPT-EXPENSES-DSP        PIC S9(13)V99.
001300           05  WS-RPT-NET-DSP             PIC S9(13)V99.
001310           05  WS-RPT-RATE-DSP            PIC S9(3)V99.
001320           05  WS-RPT-TXN-CNT-DSP         PIC 9(9).
001330           05  WS-RPT-AVG-TXN-DSP         PIC S9(13)V99.
001340           05  WS-RPT-TOP5-AMT-DSP        PIC S9(13)V99.
001350*
001360       COPY 'mttxn.dd.cbl'.
001370       COPY 'mtsum.dd.cbl'.
001380*
001390       PROCEDURE DIVISION.
001400*
001410       A010-MAIN-LINE.
001420           ACCEPT WS-RUN-USER-ID FROM COMMAND-LINE.
001430           ACCEPT WS-RUN-YEAR FROM COMMAND-LINE.
001440           ACCEPT WS-RUN-MONTH FROM COMMAND-LINE.
001450           MOVE '/moneytrack/in/transaction.dat'      TO TXN-IN-PATH.
001460           MOVE '/moneytrack/out/monthlysummary.dat'  TO SUM-OUT-PATH.
001470           MOVE '/moneytrack/out/monthlysummary.rpt'  TO SUM-RPT-PATH.
001480           PERFORM B010-SET-MONTH-BOUNDS THRU B010-SET-MONTH-BOUNDS-EXIT.
001490           PERFORM C010-ACCUMULATE-MONTH THRU C010-ACCUMULATE-MONTH-EXIT.
001500           PERFORM D010-BUILD-SUMMARY THRU D010-BUILD-SUMMARY-EXIT.
001510           PERFORM D050-BUILD-TOP5 THRU D050-BUILD-TOP5-EXIT.
001520           PERFORM E010-WRITE-SUMMARY THRU E010-WRITE-SUMMARY-EXIT.
001530           PERFORM F010-PRINT-REPORT THRU F010-PRINT-REPORT-EXIT.
001540           DISPLAY 'SUMFIN9000 - TRANSACTIONS READ     ' WS-TXN-READ-CTR
001550               UPON CRT.
001560           DISPLAY 'SUMFIN9000 - TRANSACTIONS SELECTED ' WS-TXN-SELECTED-CTR
001570               UPON CRT.
001580           STOP RUN.
001590*
001600       B010-SET-MONTH-BOUNDS.
001610           MOVE WS-RUN-YEAR  TO WS-LOW-YYYY.
001620           MOVE WS-RUN-MONTH TO WS-LOW-MM.
001630           MOVE 1            TO WS-LOW-DD.
001640           IF WS-RUN-MONTH = 12
001650               COMPUTE WS-HIGH-YYYY = WS-RUN-YEAR + 1
001660               MOVE 1 TO WS-HIGH-MM
001670           ELSE
001680               MOVE WS-RUN-YEAR TO WS-HIGH-YYYY
001690               COMPUTE WS-HIGH-MM = WS-RUN-MONTH + 1
001700           END-IF.
001710           MOVE 1 TO WS-HIGH-DD.
001720       B010-SET-MONTH-BOUNDS-EXIT.
001730           EXIT.
001740*
001750       C010-ACCUMULATE-MONTH.
001760           OPEN INPUT TXN-IN-FILE.
001770           READ TXN-IN-FILE
001780               AT END SET TXN-EOF TO TRUE
001790           END-READ.
001800           PERFORM C015-ACCUMULATE-ONE-TXN THRU C015-ACCUMULATE-ONE-TXN-EXIT
001810               UNTIL TXN-EOF.
001820           CLOSE TXN-IN-FILE.
001830       C010-ACCUMULATE-MONTH-EXIT.
001840           EXIT.
001850*
001860       C015-ACCUMULATE-ONE-TXN.
001870           ADD 1 TO WS-TXN-READ-CTR.
001880           MOVE TXN-IN-REC TO MT-TXN-REC.
001890           IF MT-USER-ID = WS-RUN-USER-ID
001900           AND MT-TXN-DATE-R NOT < WS-LOW-DATE-R
001910           AND MT-TXN-DATE-R < WS-HIGH-DATE-R
001920               PERFORM C020-APPLY-ONE-TXN THRU C020-APPLY-ONE-TXN-EXIT
001930           END-IF.
001940           READ TXN-IN-FILE
001950               AT END SET TXN-EOF TO TRUE
001960           END-READ.
001970       C015-ACCUMULATE-ONE-TXN-EXIT.
001980           EXIT.
001990*
002000       C020-APPLY-ONE-TXN.
002010           ADD 1 TO WS-TXN-SELECTED-CTR.
002020           ADD MT-AMOUNT TO WS-ALL-TXN-AMT-AC.
002030           IF MT-TXN-IS-INCOME
002040               ADD MT-AMOUNT TO WS-TOTAL-INCOME-AC
002050           END-IF.
002060           IF MT-TXN-IS-EXPENSE
002070               ADD MT-AMOUNT TO WS-TOTAL-EXPENSES-AC
002080               IF MT-CATEGORY-ID NOT = 0
002090                   PERFORM C030-POST-CATEGORY
002100                       THRU C030-POST-CATEGORY-EXIT
002110               END-IF
002120           END-IF.
002130       C020-APPLY-ONE-TXN-EXIT.
002140           EXIT.
002150*
002160       C030-POST-CATEGORY.
002170           MOVE 0 TO WS-IX.
002180           MOVE 1 TO WS-JX.
002190           PERFORM C035-SCAN-CATEGORY THRU C035-SCAN-CATEGORY-EXIT
002200               UNTIL WS-JX > WS-CAT-LOADED-CTR
002210               OR WS-CAT-ID (WS-JX) = MT-CATEGORY-ID.
002220           IF WS-JX > WS-CAT-LOADED-CTR
002230               ADD 1 TO WS-CAT-LOADED-CTR
002240               MOVE MT-CATEGORY-ID TO WS-CAT-ID (WS-CAT-LOADED-CTR)
002250               MOVE MT-CATEGORY-NAME TO WS-CAT-NAME (WS-CAT-LOADED-CTR)
002260               MOVE 0 TO WS-CAT-AMT (WS-CAT-LOADED-CTR)
002270               MOVE WS-CAT-LOADED-CTR TO WS-JX
002280           END-IF.
002290           ADD MT-AMOUNT TO WS-CAT-AMT (WS-JX).
002300       C030-POST-CATEGORY-EXIT.
002310           EXIT.
002320*
002330       C035-SCAN-CATEGORY.
002340           IF WS-CAT-ID (WS-JX) NOT = MT-CATEGORY-ID
002350               ADD 1 TO WS-JX
002360           END-IF.
002370       C035-SCAN-CATEGORY-EXIT.
002380           EXIT.
002390*
002400       D010-BUILD-SUMMARY.
002410           MOVE WS-RUN-USER-ID          TO MT-SUM-USER-ID.
002420           MOVE WS-RUN-YEAR             TO MT-SUM-YEAR.
002430           MOVE WS-RUN-MONTH            TO MT-SUM-MONTH.
002440           MOVE WS-TOTAL-INCOME-AC      TO MT-SUM-TOTAL-INCOME.
002450           MOVE WS-TOTAL-EXPENSES-AC    TO MT-SUM-TOTAL-EXPENSES.
002460           COMPUTE MT-SUM-NET-INCOME =
002470               WS-TOTAL-INCOME-AC - WS-TOTAL-EXPENSES-AC.
002480           IF WS-TOTAL-INCOME-AC > 0
002490               COMPUTE MT-SUM-SAVINGS-RATE ROUNDED =
002500                   MT-SUM-NET-INCOME / WS-TOTAL-INCOME-AC * 100
002510           ELSE
002520               MOVE 0 TO MT-SUM-SAVINGS-RATE
002530           END-IF.
002540           MOVE WS-TXN-SELECTED-CTR     TO MT-SUM-TXN-COUNT.
002550           IF WS-TXN-SELECTED-CTR > 0
002560               COMPUTE MT-SUM-AVG-TXN-AMT ROUNDED =
002570                   WS-ALL-TXN-AMT-AC / WS-TXN-SELECTED-CTR
002580           ELSE
002590               MOVE 0 TO MT-SUM-AVG-TXN-AMT
002600           END-IF.
002610       D010-BUILD-SUMMARY-EXIT.
002620           EXIT.
002630*
002640       D050-BUILD-TOP5.
002650           MOVE SPACES TO WS-TOP5-TABLE.
002660           MOVE 0 TO WS-TOP5-AMT (1) WS-TOP5-AMT (2) WS-TOP5-AMT (3)
002670               WS-TOP5-AMT (4) WS-TOP5-AMT (5).
002680           MOVE 1 TO WS-JX.
002690           PERFORM D055-RANK-ONE-CATEGORY THRU D055-RANK-ONE-CATEGORY-EXIT
002700               UNTIL WS-JX > WS-CAT-LOADED-CTR.
002710           MOVE WS-TOP5-NAME (1) TO MT-SUM-TOP-CAT-NAME.
002720           MOVE WS-TOP5-AMT (1)  TO MT-SUM-TOP-CAT-AMT.
002730       D050-BUILD-TOP5-EXIT.
002740           EXIT.
002750*
002760       D055-RANK-ONE-CATEGORY.
002770           MOVE 5 TO WS-IX.
002780           PERFORM D060-INSERT-INTO-TOP5 THRU D060-INSERT-INTO-TOP5-EXIT
002790               UNTIL WS-IX < 1
002800               OR WS-CAT-AMT (WS-JX) NOT > WS-TOP5-AMT (WS-IX).
002810           ADD 1 TO WS-JX.
002820       D055-RANK-ONE-CATEGORY-EXIT.
002830           EXIT.
002840*
002850       D060-INSERT-INTO-TOP5.
002860           IF WS-IX < 5
002870               MOVE WS-TOP5-NAME (WS-IX) TO WS-TOP5-NAME (WS-IX + 1)
002880               MOVE WS-TOP5-AMT (WS-IX)  TO WS-TOP5-AMT (WS-IX + 1)
002890           END-IF.
002900           IF WS-IX = 1
002910               MOVE WS-CAT-NAME (WS-JX) TO WS-TOP5-NAME (1)
002920               MOVE WS-CAT-AMT (WS-JX)  TO WS-TOP5-AMT (1)
002930           END-IF.
002940           SUBTRACT 1 FROM WS-IX.
002950       D060-INSERT-INTO-TOP5-EXIT.
002960           EXIT.
002970*
002980       E010-WRITE-SUMMARY.
002990           OPEN OUTPUT SUM-OUT-FILE.
003000           MOVE MT-SUM-REC TO SUM-OUT-REC.
003010           WRITE SUM-OUT-REC.
003020           CLOSE SUM-OUT-FILE.
003030       E010-WRITE-SUMMARY-EXIT.
003040           EXIT.
003050*
003060       F010-PRINT-REPORT.
003070           OPEN OUTPUT SUM-RPT-FILE.
003080           MOVE SPACES TO SUM-RPT-REC.
003090           STRING 'MONEYTRACK MONTHLY FINANCIAL SUMMARY - USER '
003100                  WS-RUN-USER-ID '  ' WS-RUN-YEAR '/' WS-RUN-MONTH
003110               DELIMITED BY SIZE INTO SUM-RPT-REC.
003120           WRITE SUM-RPT-REC.
003130           MOVE SPACES TO SUM-RPT-REC.
003140           MOVE MT-SUM-TOTAL-INCOME TO WS-RPT-INCOME-DSP.
003150           STRING '  TOTAL INCOME    ' WS-RPT-INCOME-DSP
003160               DELIMITED BY SIZE INTO SUM-RPT-REC.
003170           WRITE SUM-RPT-REC.
003180           MOVE SPACES TO SUM-RPT-REC.
003190           MOVE MT-SUM-TOTAL-EXPENSES TO WS-RPT-EXPENSES-DSP.
003200           STRING '  TOTAL EXPENSES  ' WS-RPT-EXPENSES-DSP
003210               DELIMITED BY SIZE INTO SUM-RPT-REC.
003220           WRITE SUM-RPT-REC.
003230           MOVE SPACES TO SUM-RPT-REC.
003240           MOVE MT-SUM-NET-INCOME TO WS-RPT-NET-DSP.
003250           STRING '  NET INCOME      ' WS-RPT-NET-DSP
003260               DELIMITED BY SIZE INTO SUM-RPT-REC.
003270           WRITE SUM-RPT-REC.
003280           MOVE SPACES TO SUM-RPT-REC.
003290           MOVE MT-SUM-SAVINGS-RATE TO WS-RPT-RATE-DSP.
003300           STRING '  SAVINGS RATE    ' WS-RPT-RATE-DSP '%'
003310               DELIMITED BY SIZE INTO SUM-RPT-REC.
003320           WRITE SUM-RPT-REC.
003330           MOVE SPACES TO SUM-RPT-REC.
003340           MOVE MT-SUM-TXN-COUNT TO WS-RPT-TXN-CNT-DSP.
003350           STRING '  TXN COUNT       ' WS-RPT-TXN-CNT-DSP
003360               DELIMITED BY SIZE INTO SUM-RPT-REC.
003370           WRITE SUM-RPT-REC.
003380           MOVE SPACES TO SUM-RPT-REC.
003390           MOVE MT-SUM-AVG-TXN-AMT TO WS-RPT-AVG-TXN-DSP.
003400           STRING '  AVG TXN AMOUNT  ' WS-RPT-AVG-TXN-DSP
003410               DELIMITED BY SIZE INTO SUM-RPT-REC.
003420           WRITE SUM-RPT-REC.
003430           MOVE SPACES TO SUM-RPT-REC.
003440           STRING 'SPENDING BY CATEGORY (TOP 5)'
003450               DELIMITED BY SIZE INTO SUM-RPT-REC.
003460           WRITE SUM-RPT-REC.
003470           MOVE 1 TO WS-IX.
003480           PERFORM F020-PRINT-ONE-TOP5 THRU F020-PRINT-ONE-TOP5-EXIT
003490               UNTIL WS-IX > 5.
003500           CLOSE SUM-RPT-FILE.
003510       F010-PRINT-REPORT-EXIT.
003520           EXIT.
003530*
003540       F020-PRINT-ONE-TOP5.
003550           IF WS-TOP5-AMT (WS-IX) > 0
003560               MOVE WS-TOP5-AMT (WS-IX) TO WS-RPT-TOP5-AMT-DSP
003570               MOVE SPACES TO SUM-RPT-REC
003580               STRING '  ' WS-TOP5-NAME (WS-IX) '  '
003590                      WS-RPT-TOP5-AMT-DSP
003600                   DELIMITED BY SIZE INTO SUM-RPT-REC
003610               WRITE SUM-RPT-REC
003620           END-IF.
003630           ADD 1 TO WS-IX.
003640       F020-PRINT-ONE-TOP5-EXIT.
003650           EXIT.
