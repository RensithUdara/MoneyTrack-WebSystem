000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    SPLEXP6000.
000030       AUTHOR.        D OKONKWO.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  07/03/92.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    07/03/92  DOKONKWO  REQ 1533 - ORIGINAL PROGRAM, ROOMMATE-
000120*                        SPLIT PROJECT.  SPLITS AN EQUAL-METHOD
000130*                        SHARED EXPENSE ACROSS THE LEDGER'S ACTIVE
000140*                        MEMBERS.
000150*    02/11/95  SPATEL    REQ 1709 - NOTE ADDED: EXACT/PERCENTAGE/
000160*                        SHARES SPLIT METHODS ARE ENTERED DIRECTLY
000170*                        BY THE LEDGER OWNER AND DO NOT PASS
000180*                        THROUGH THIS PROGRAM.
000190*    06/30/03  TMCBRIDE  REQ 2115 - MEMBER COUNT NOW TAKEN ONLY
000200*                        FROM MT-MBR-STATUS 'A', INACTIVE/INVITED/
000210*                        REMOVED MEMBERS NO LONGER COUNTED.
000212*    11/05/12  TMCBRIDE  REQ 2440 - EXPENSE/MEMBER/SPLIT FILES WERE
000214*                        BEING READ AND WRITTEN COMMA-DELIMITED.
000216*                        CONVERTED TO RECORD SEQUENTIAL AGAINST THE
000218*                        REAL MTSHR DD LAYOUT.
000220******************************************************************
000230*    THIS PROGRAM READS THE SHARED-EXPENSE FILE AND, FOR EVERY
000240*    EXPENSE WHOSE SPLIT-METHOD IS 'E' (EQUAL), DIVIDES THE EXPENSE
000250*    AMOUNT ACROSS THE LEDGER'S ACTIVE MEMBERS AND WRITES ONE
000260*    EXPENSE-SPLIT RECORD PER MEMBER.  NO PENNY-RESIDUAL ADJUSTMENT
000270*    IS MADE - IF THE DIVISION DOES NOT COME OUT EVEN THE SUM OF
000280*    THE SPLITS MAY BE A CENT OFF THE ORIGINAL EXPENSE.
000290******************************************************************
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM
000340           CONSOLE IS CRT.
000350       INPUT-OUTPUT SECTION.
000360       FILE-CONTROL.
000370           SELECT EXP-IN-FILE ASSIGN TO DYNAMIC EXP-IN-PATH
000380               ORGANIZATION IS RECORD SEQUENTIAL.
000390           SELECT MBR-IN-FILE ASSIGN TO DYNAMIC MBR-IN-PATH
000400               ORGANIZATION IS RECORD SEQUENTIAL.
000410           SELECT SPL-OUT-FILE ASSIGN TO DYNAMIC SPL-OUT-PATH
000420               ORGANIZATION IS RECORD SEQUENTIAL.
000430*
000440       DATA DIVISION.
000450       FILE SECTION.
000460       FD  EXP-IN-FILE
000470           RECORD CONTAINS 130 CHARACTERS
000480           LABEL RECORDS ARE STANDARD.
000490       01  EXP-IN-REC                    PIC X(130).
000500*
000510       FD  MBR-IN-FILE
000520           RECORD CONTAINS 60 CHARACTERS
000530           LABEL RECORDS ARE STANDARD.
000540       01  MBR-IN-REC                    PIC X(60).
000550*
000560       FD  SPL-OUT-FILE
000570           RECORD CONTAINS 60 CHARACTERS
000580           LABEL RECORDS ARE STANDARD.
000590       01  SPL-OUT-REC                   PIC X(60).
000600*
000610       WORKING-STORAGE SECTION.
000620       01  WS-PATHS.
000630           05  EXP-IN-PATH                PIC X(64).
000640           05  MBR-IN-PATH                PIC X(64).
000650           05  SPL-OUT-PATH               PIC X(64).
000660*
000670       01  WS-FLAGS.
000680           05  EXP-EOF-SW                PIC X(1)   VALUE 'N'.
000690               88  EXP-EOF                 VALUE 'Y'.
000700           05  MBR-EOF-SW                PIC X(1)   VALUE 'N'.
000710               88  MBR-EOF                 VALUE 'Y'.
000720*
000730       01  WS-COUNTERS                   COMP-3.
000740           05  WS-EXP-READ-CTR           PIC 9(7)   VALUE 0.
000750           05  WS-MBR-LOADED-CTR         PIC 9(7)   VALUE 0.
000760           05  WS-SPL-WRITTEN-CTR        PIC 9(7)   VALUE 0.
000770           05  WS-ACTIVE-CNT             PIC 9(5)   VALUE 0.
000780*
000790       01  WS-SUBSCRIPTS                 COMP.
000800           05  WS-IX                     PIC S9(7)  VALUE 0.
000810           05  WS-FIRST-IX               PIC S9(7)  VALUE 0.
000820           05  WS-LAST-IX                PIC S9(7)  VALUE 0.
000830*
000840       01  WS-SPLIT-WORK.
000850           05  WS-SPLIT-AMT               PIC S9(13)V99 COMP-3.
000860           05  WS-SPLIT-PCT               PIC S9(3)V99  COMP-3.
000870           05  WS-EXP-AMOUNT-DSP          PIC S9(13)V99.
000880           05  WS-EXP-AMOUNT-DSP-X REDEFINES WS-EXP-AMOUNT-DSP
000890                                          PIC S9(15).
000900*
000910       COPY 'mtshr.dd.cbl'.
000920*
000930       01  WS-MBR-TABLE-CTL.
000940           05  WS-MBR-MAX-ENTRIES        PIC 9(5) COMP-3
000950                                          VALUE 4000.
000960*
000970       01  WS-MBR-TABLE.
000980           05  WS-MBR-ENTRY OCCURS 4000 TIMES
000990               ASCENDING KEY IS WS-MBR-LEDGER-ID WS-MBR-MEMBER-ID
001000               INDEXED BY WS-MBR-IDX.
001010               10  WS-MBR-LEDGER-ID      PIC 9(9).
001020               10  WS-MBR-MEMBER-ID      PIC 9(9).
001030               10  WS-MBR-NAME           PIC X(30).
001040               10  WS-MBR-STATUS         PIC X(1).
001050*
001060       PROCEDURE DIVISION.
001070*
001080       A010-MAIN-LINE.
001090           MOVE '/moneytrack/in/sharedexpense.dat' TO EXP-IN-PATH.
001100           MOVE '/moneytrack/in/ledgermember.dat'  TO MBR-IN-PATH.
001110           MOVE '/moneytrack/out/expensesplit.dat' TO SPL-OUT-PATH.
001120           PERFORM B010-LOAD-MEMBERS THRU B010-LOAD-MEMBERS-EXIT.
001130           OPEN INPUT EXP-IN-FILE.
001140           OPEN OUTPUT SPL-OUT-FILE.
001150           PERFORM C010-READ-EXPENSE THRU C010-READ-EXPENSE-EXIT.
001160           PERFORM C020-SPLIT-EXPENSE THRU C020-SPLIT-EXPENSE-EXIT
001170               UNTIL EXP-EOF.
001180           CLOSE EXP-IN-FILE.
001190           CLOSE SPL-OUT-FILE.
001200           DISPLAY 'SPLEXP6000 - EXPENSES READ ' WS-EXP-READ-CTR
001210               UPON CRT.
001220           DISPLAY 'SPLEXP6000 - SPLITS WRITTEN ' WS-SPL-WRITTEN-CTR
001230               UPON CRT.
001240           STOP RUN.
001250*
001260       B010-LOAD-MEMBERS.
001270           OPEN INPUT MBR-IN-FILE.
001280           READ MBR-IN-FILE
001290               AT END SET MBR-EOF TO TRUE
001300           END-READ.
001310           PERFORM B015-LOAD-ONE-MEMBER THRU B015-LOAD-ONE-MEMBER-EXIT
001320               UNTIL MBR-EOF.
001330           CLOSE MBR-IN-FILE.
001340       B010-LOAD-MEMBERS-EXIT.
001350           EXIT.
001360*
001370       B015-LOAD-ONE-MEMBER.
001380           ADD 1 TO WS-MBR-LOADED-CTR.
001390           MOVE MBR-IN-REC TO MT-MBR-REC.
001400           MOVE MT-MBR-LEDGER-ID TO WS-MBR-LEDGER-ID (WS-MBR-LOADED-CTR).
001410           MOVE MT-MBR-MEMBER-ID TO WS-MBR-MEMBER-ID (WS-MBR-LOADED-CTR).
001420           MOVE MT-MBR-NAME      TO WS-MBR-NAME (WS-MBR-LOADED-CTR).
001430           MOVE MT-MBR-STATUS    TO WS-MBR-STATUS (WS-MBR-LOADED-CTR).
001440           READ MBR-IN-FILE
001450               AT END SET MBR-EOF TO TRUE
001460           END-READ.
001470       B015-LOAD-ONE-MEMBER-EXIT.
001480           EXIT.
001490*
001500       C010-READ-EXPENSE.
001510           READ EXP-IN-FILE
001520               AT END SET EXP-EOF TO TRUE
001530           END-READ.
001540           IF NOT EXP-EOF
001550               ADD 1 TO WS-EXP-READ-CTR
001560               MOVE EXP-IN-REC TO MT-EXP-REC
001570           END-IF.
001580       C010-READ-EXPENSE-EXIT.
001590           EXIT.
001600*
001610       C020-SPLIT-EXPENSE.
001620           IF MT-SPLIT-EQUAL
001630               PERFORM D010-COUNT-ACTIVE-MEMBERS
001640                   THRU D010-COUNT-ACTIVE-MEMBERS-EXIT
001650               IF WS-ACTIVE-CNT > 0
001660                   PERFORM D020-COMPUTE-SPLIT-AMTS
001670                       THRU D020-COMPUTE-SPLIT-AMTS-EXIT
001680                   PERFORM D030-WRITE-ACTIVE-SPLITS
001690                       THRU D030-WRITE-ACTIVE-SPLITS-EXIT
001700               END-IF
001710           END-IF.
001720           PERFORM C010-READ-EXPENSE THRU C010-READ-EXPENSE-EXIT.
001730       C020-SPLIT-EXPENSE-EXIT.
001740           EXIT.
001750*
001760       D010-COUNT-ACTIVE-MEMBERS.
001770           MOVE 0 TO WS-ACTIVE-CNT.
001780           MOVE 0 TO WS-FIRST-IX.
001790           MOVE 0 TO WS-LAST-IX.
001800           MOVE 1 TO WS-IX.
001810           PERFORM D015-CHECK-ONE-MEMBER
001820               THRU D015-CHECK-ONE-MEMBER-EXIT
001830               UNTIL WS-IX > WS-MBR-LOADED-CTR.
001840       D010-COUNT-ACTIVE-MEMBERS-EXIT.
001850           EXIT.
001860*
001870       D015-CHECK-ONE-MEMBER.
001880           IF WS-MBR-LEDGER-ID (WS-IX) = MT-EXP-LEDGER-ID
001890           AND WS-MBR-STATUS (WS-IX) = 'A'
001900               ADD 1 TO WS-ACTIVE-CNT
001910               IF WS-FIRST-IX = 0
001920                   MOVE WS-IX TO WS-FIRST-IX
001930               END-IF
001940               MOVE WS-IX TO WS-LAST-IX
001950           END-IF.
001960           ADD 1 TO WS-IX.
001970       D015-CHECK-ONE-MEMBER-EXIT.
001980           EXIT.
001990*
002000       D020-COMPUTE-SPLIT-AMTS.
002010           COMPUTE WS-SPLIT-AMT ROUNDED =
002020               MT-EXP-AMOUNT / WS-ACTIVE-CNT.
002030           COMPUTE WS-SPLIT-PCT ROUNDED = 100 / WS-ACTIVE-CNT.
002040       D020-COMPUTE-SPLIT-AMTS-EXIT.
002050           EXIT.
002060*
002070       D030-WRITE-ACTIVE-SPLITS.
002080           MOVE WS-FIRST-IX TO WS-IX.
002090           PERFORM D035-WRITE-ONE-SPLIT THRU D035-WRITE-ONE-SPLIT-EXIT
002100               UNTIL WS-IX > WS-LAST-IX.
002110       D030-WRITE-ACTIVE-SPLITS-EXIT.
002120           EXIT.
002130*
002140       D035-WRITE-ONE-SPLIT.
002150           IF WS-MBR-LEDGER-ID (WS-IX) = MT-EXP-LEDGER-ID
002160           AND WS-MBR-STATUS (WS-IX) = 'A'
002170               MOVE MT-EXP-ID          TO MT-SPL-EXPENSE-ID
002180               MOVE WS-MBR-MEMBER-ID (WS-IX) TO MT-SPL-MEMBER-ID
002190               MOVE WS-SPLIT-AMT       TO MT-SPL-AMT
002200               MOVE WS-SPLIT-PCT       TO MT-SPL-PCT
002210               MOVE 1                  TO MT-SPL-SHARES
002220               MOVE 'N'                TO MT-SPL-SETTLED-FLAG
002230               MOVE 0                  TO MT-SPL-SETTLED-DATE-R
002240               PERFORM E010-WRITE-SPLIT THRU E010-WRITE-SPLIT-EXIT
002250               ADD 1 TO WS-SPL-WRITTEN-CTR
002260           END-IF.
002270           ADD 1 TO WS-IX.
002280       D035-WRITE-ONE-SPLIT-EXIT.
002290           EXIT.
002300*
002310       E010-WRITE-SPLIT.
002320           MOVE MT-SPL-REC TO SPL-OUT-REC.
002330           WRITE SPL-OUT-REC.
002340       E010-WRITE-SPLIT-EXIT.
002350           EXIT.
