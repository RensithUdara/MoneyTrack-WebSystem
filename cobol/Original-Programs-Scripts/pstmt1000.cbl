000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PSTMT1000.
000030       AUTHOR.        R FARRELL.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  08/14/87.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    08/14/87  RFARRELL  REQ 1140 - ORIGINAL PROGRAM.  POSTS
000120*                        EXPENSE TRANSACTIONS TO THE MERCHANT
000130*                        STATISTICS FILE FOR THE NIGHTLY SPEND
000140*                        SUMMARY.
000150*    03/02/89  RFARRELL  REQ 1287 - SPLIT THE MERCHANT RECORD OUT
000160*                        OF THE OLD COMBINED ACTIVITY FILE, THIS
000170*                        PROGRAM WRITTEN TO TAKE OVER THE POSTING.
000180*    05/14/93  DOKONKWO  REQ 1560 - ADDED MT-MER-FIRST-TXN-DATE
000190*                        SET-ONCE LOGIC, PREVIOUSLY SET EVERY RUN.
000200*    09/23/98  SPATEL    Y2K REQ 1801 - DATE COMPARES NOW ON THE
000210*                        4-DIGIT YEAR FIELD, NO WINDOWING USED.
000220*    06/30/03  TMCBRIDE  REQ 2115 - CONVERTED THE MERCHANT LOOKUP
000230*                        FROM SEQUENTIAL MATCH TO A LOADED TABLE
000240*                        WITH SEARCH ALL - THE DETAIL FILE IS NOT
000250*                        GUARANTEED SORTED BY MERCHANT-ID.
000260*    04/18/11  TMCBRIDE  REQ 2398 - END OF RUN DISPLAY ADDED,
000270*                        OPERATIONS WANTED A POSTED-COUNT ON THE
000280*                        CONSOLE FOR THE RUN LOG.
000281*    11/05/12  TMCBRIDE  REQ 2440 - MERCHANT AND TRANSACTION FILES
000282*                        WERE BEING READ AND WRITTEN COMMA-
000283*                        DELIMITED.  CONVERTED TO RECORD SEQUENTIAL
000284*                        AGAINST THE REAL MTTXN/MTMER DD LAYOUTS,
000285*                        SAME AS EVERY OTHER PROGRAM IN THE SUITE.
000290******************************************************************
000300*    THIS PROGRAM READS THE TRANSACTION FILE SEQUENTIALLY AND,
000310*    FOR EACH EXPENSE TRANSACTION ('E') THAT NAMES A MERCHANT,
000320*    ADDS THE ACTIVITY INTO THAT MERCHANT'S RUNNING STATISTICS.
000330*    THE MERCHANT FILE IS LOADED INTO A WORKING-STORAGE TABLE,
000340*    UPDATED IN MEMORY, AND REWRITTEN IN MERCHANT-ID ORDER AT
000350*    END OF RUN - THE SHOP HAS NO INDEXED FILE SUPPORT HERE.
000360******************************************************************
000370       ENVIRONMENT DIVISION.
000380       CONFIGURATION SECTION.
000390       SPECIAL-NAMES.
000400           C01 IS TOP-OF-FORM
000410           CONSOLE IS CRT.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT TXN-FILE ASSIGN TO DYNAMIC TXN-PATH
000450               ORGANIZATION IS RECORD SEQUENTIAL.
000460           SELECT MER-IN-FILE ASSIGN TO DYNAMIC MER-IN-PATH
000470               ORGANIZATION IS RECORD SEQUENTIAL.
000480           SELECT MER-OUT-FILE ASSIGN TO DYNAMIC MER-OUT-PATH
000490               ORGANIZATION IS RECORD SEQUENTIAL.
000500*
000510       DATA DIVISION.
000520       FILE SECTION.
000530       FD  TXN-FILE
000540           RECORD CONTAINS 150 CHARACTERS
000550           LABEL RECORDS ARE STANDARD.
000560       01  TXN-IN-REC                    PIC X(150).
000570*
000580       FD  MER-IN-FILE
000590           RECORD CONTAINS 100 CHARACTERS
000600           LABEL RECORDS ARE STANDARD.
000610       01  MER-IN-REC                    PIC X(100).
000620*
000630       FD  MER-OUT-FILE
000640           RECORD CONTAINS 100 CHARACTERS
000650           LABEL RECORDS ARE STANDARD.
000660       01  MER-OUT-REC                   PIC X(100).
000670*
000680       WORKING-STORAGE SECTION.
000690       01  WS-PATHS.
000700           05  TXN-PATH                  PIC X(64).
000710           05  MER-IN-PATH                PIC X(64).
000720           05  MER-OUT-PATH               PIC X(64).
000730*
000740       01  WS-FLAGS.
000750           05  TXN-EOF-SW                PIC X(1)   VALUE 'N'.
000760               88  TXN-EOF                VALUE 'Y'.
000770           05  MER-EOF-SW                PIC X(1)   VALUE 'N'.
000780               88  MER-EOF                VALUE 'Y'.
000790*
000800       01  WS-COUNTERS                   COMP-3.
000810           05  WS-TXN-READ-CTR           PIC 9(9)   VALUE 0.
000820           05  WS-POSTED-CTR             PIC 9(9)   VALUE 0.
000830           05  WS-MER-LOADED-CTR         PIC 9(7)   VALUE 0.
000840           05  WS-MER-TBL-IDX            PIC 9(7)   VALUE 0.
000850*
000860       01  WS-SUBSCRIPTS                 COMP.
000870           05  WS-IX                     PIC S9(7)  VALUE 0.
000880*
000890       COPY 'mttxn.dd.cbl'.
000900*
000910       COPY 'mtmer.dd.cbl'.
000920*
000930       01  WS-MER-TABLE-CTL.
000940           05  WS-MER-MAX-ENTRIES        PIC 9(7) COMP-3
000950                                          VALUE 5000.
000960*
000970       01  WS-MER-TABLE.
000980           05  WS-MER-ENTRY OCCURS 5000 TIMES
000990               ASCENDING KEY IS WS-MER-KEY
001000               INDEXED BY WS-MER-IDX.
001010               10  WS-MER-KEY            PIC 9(9).
001020               10  WS-MER-USER-ID        PIC 9(9).
001030               10  WS-MER-NAME           PIC X(30).
001040               10  WS-MER-TOTAL-TXNS     PIC 9(9)      COMP-3.
001050               10  WS-MER-TOTAL-SPENT    PIC S9(13)V99 COMP-3.
001060               10  WS-MER-FIRST-DATE     PIC 9(8).
001070               10  WS-MER-LAST-DATE      PIC 9(8).
001080*
001090       01  WS-FIRST-DATE-WORK.
001100           05  WS-FIRST-DATE-R           PIC 9(8).
001110           05  WS-FIRST-DATE-GRP REDEFINES WS-FIRST-DATE-R.
001120               10  WS-FIRST-DATE-YYYY    PIC 9(4).
001130               10  WS-FIRST-DATE-MM      PIC 9(2).
001140               10  WS-FIRST-DATE-DD      PIC 9(2).
001150*
001160       01  WS-LAST-DATE-WORK.
001170           05  WS-LAST-DATE-R            PIC 9(8).
001180           05  WS-LAST-DATE-GRP REDEFINES WS-LAST-DATE-R.
001190               10  WS-LAST-DATE-YYYY     PIC 9(4).
001200               10  WS-LAST-DATE-MM       PIC 9(2).
001210               10  WS-LAST-DATE-DD       PIC 9(2).
001220*
001230       PROCEDURE DIVISION.
001240*
001250       A010-MAIN-LINE.
001260           ACCEPT TXN-PATH FROM COMMAND-LINE.
001270           MOVE '/moneytrack/in/merchant.dat'  TO MER-IN-PATH.
001280           MOVE '/moneytrack/out/merchant.dat' TO MER-OUT-PATH.
001290           PERFORM B010-LOAD-MERCHANT-TABLE
001300               THRU B010-LOAD-MERCHANT-TABLE-EXIT.
001310           OPEN INPUT TXN-FILE.
001320           PERFORM C010-READ-TXN THRU C010-READ-TXN-EXIT.
001330           PERFORM D010-POST-TXN THRU D010-POST-TXN-EXIT
001340               UNTIL TXN-EOF.
001350           CLOSE TXN-FILE.
001360           PERFORM E010-REWRITE-MERCHANTS
001370               THRU E010-REWRITE-MERCHANTS-EXIT.
001380           DISPLAY 'PSTMT1000 - TXN READ     ' WS-TXN-READ-CTR
001390               UPON CRT.
001400           DISPLAY 'PSTMT1000 - POSTED TO MER' WS-POSTED-CTR
001410               UPON CRT.
001420           STOP RUN.
001430*
001440       B010-LOAD-MERCHANT-TABLE.
001450           OPEN INPUT MER-IN-FILE.
001460           READ MER-IN-FILE
001470               AT END SET MER-EOF TO TRUE
001480           END-READ.
001490           PERFORM B020-LOAD-ONE-MERCHANT
001500               THRU B020-LOAD-ONE-MERCHANT-EXIT
001510               UNTIL MER-EOF.
001520           CLOSE MER-IN-FILE.
001530       B010-LOAD-MERCHANT-TABLE-EXIT.
001540           EXIT.
001550*
001560       B020-LOAD-ONE-MERCHANT.
001570           ADD 1 TO WS-MER-LOADED-CTR.
001580           MOVE WS-MER-LOADED-CTR TO WS-MER-TBL-IDX.
001590           MOVE MER-IN-REC          TO MT-MER-REC.
001600           MOVE MT-MER-MERCHANT-ID  TO WS-MER-KEY (WS-MER-LOADED-CTR).
001610           MOVE MT-MER-USER-ID      TO WS-MER-USER-ID (WS-MER-LOADED-CTR).
001620           MOVE MT-MER-NAME         TO WS-MER-NAME (WS-MER-LOADED-CTR).
001630           MOVE MT-MER-TOTAL-TXNS   TO WS-MER-TOTAL-TXNS (WS-MER-LOADED-CTR).
001640           MOVE MT-MER-TOTAL-SPENT  TO WS-MER-TOTAL-SPENT (WS-MER-LOADED-CTR).
001650           MOVE MT-MER-FIRST-TXN-DATE-R TO WS-MER-FIRST-DATE (WS-MER-LOADED-CTR).
001660           MOVE MT-MER-LAST-TXN-DATE-R  TO WS-MER-LAST-DATE (WS-MER-LOADED-CTR).
001670           READ MER-IN-FILE
001680               AT END SET MER-EOF TO TRUE
001690           END-READ.
001700       B020-LOAD-ONE-MERCHANT-EXIT.
001710           EXIT.
001720*
001730       C010-READ-TXN.
001740           READ TXN-FILE
001750               AT END SET TXN-EOF TO TRUE
001760           END-READ.
001770           IF NOT TXN-EOF
001780               ADD 1 TO WS-TXN-READ-CTR
001790               MOVE TXN-IN-REC TO MT-TXN-REC.
001800       C010-READ-TXN-EXIT.
001810           EXIT.
001820*
001830       D010-POST-TXN.
001840           IF MT-TXN-IS-EXPENSE
001850           AND MT-MERCHANT-ID NOT = 0
001860               PERFORM D020-FIND-MERCHANT
001870                   THRU D020-FIND-MERCHANT-EXIT
001880               IF WS-MER-IDX > 0
001890                   PERFORM D030-UPDATE-MERCHANT
001900                       THRU D030-UPDATE-MERCHANT-EXIT
001910                   ADD 1 TO WS-POSTED-CTR
001920               END-IF
001930           END-IF.
001940           PERFORM C010-READ-TXN THRU C010-READ-TXN-EXIT.
001950       D010-POST-TXN-EXIT.
001960           EXIT.
001970*
001980       D020-FIND-MERCHANT.
001990           MOVE 0 TO WS-IX.
002000           SEARCH ALL WS-MER-ENTRY
002010               AT END MOVE 0 TO WS-IX
002020               WHEN WS-MER-KEY (WS-MER-IDX) = MT-MERCHANT-ID
002030                   SET WS-IX TO WS-MER-IDX.
002040       D020-FIND-MERCHANT-EXIT.
002050           EXIT.
002060*
002070       D030-UPDATE-MERCHANT.
002080           ADD 1 TO WS-MER-TOTAL-TXNS (WS-IX).
002090           ADD MT-AMOUNT TO WS-MER-TOTAL-SPENT (WS-IX).
002100           IF WS-MER-FIRST-DATE (WS-IX) = 0
002110               MOVE MT-TXN-DATE-R TO WS-FIRST-DATE-R
002120               MOVE WS-FIRST-DATE-R TO WS-MER-FIRST-DATE (WS-IX)
002130           END-IF.
002140           MOVE MT-TXN-DATE-R TO WS-LAST-DATE-R.
002150           MOVE WS-LAST-DATE-R TO WS-MER-LAST-DATE (WS-IX).
002160       D030-UPDATE-MERCHANT-EXIT.
002170           EXIT.
002180*
002190       E010-REWRITE-MERCHANTS.
002200           OPEN OUTPUT MER-OUT-FILE.
002210           MOVE 1 TO WS-IX.
002220           PERFORM E020-WRITE-ONE-MERCHANT
002230               THRU E020-WRITE-ONE-MERCHANT-EXIT
002240               UNTIL WS-IX > WS-MER-LOADED-CTR.
002250           CLOSE MER-OUT-FILE.
002260       E010-REWRITE-MERCHANTS-EXIT.
002270           EXIT.
002280*
002290       E020-WRITE-ONE-MERCHANT.
002300           MOVE SPACES               TO MT-MER-REC.
002310           MOVE WS-MER-KEY (WS-IX)         TO MT-MER-MERCHANT-ID.
002320           MOVE WS-MER-USER-ID (WS-IX)     TO MT-MER-USER-ID.
002330           MOVE WS-MER-NAME (WS-IX)        TO MT-MER-NAME.
002340           MOVE WS-MER-TOTAL-TXNS (WS-IX)  TO MT-MER-TOTAL-TXNS.
002350           MOVE WS-MER-TOTAL-SPENT (WS-IX) TO MT-MER-TOTAL-SPENT.
002360           MOVE WS-MER-FIRST-DATE (WS-IX)  TO MT-MER-FIRST-TXN-DATE-R.
002370           MOVE WS-MER-LAST-DATE (WS-IX)   TO MT-MER-LAST-TXN-DATE-R.
002380           MOVE MT-MER-REC           TO MER-OUT-REC.
002390           WRITE MER-OUT-REC.
002400           ADD 1 TO WS-IX.
002410       E020-WRITE-ONE-MERCHANT-EXIT.
002420           EXIT.
