000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    CALPRD9100.
000030       AUTHOR.        D OKONKWO.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  05/14/93.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    05/14/93  DOKONKWO  REQ 1560 - ORIGINAL PROGRAM, BUDGET
000120*                        FORECASTING PILOT FOR THE COUNSELING
000130*                        DESK.  SCORES EACH PREDICTION AGAINST
000140*                        WHAT ACTUALLY POSTED.
000150*    02/11/95  SPATEL    REQ 1709 - ERROR NOW CARRIES THE SAME
000160*                        13.2 WIDTH AS EVERY OTHER MONEY FIELD,
000170*                        WAS SHORT TWO DIGITS ON THE PILOT LAYOUT.
000180*    09/23/98  SPATEL    Y2K REQ 1801 - REVIEWED, NO DATE FIELDS
000190*                        ON THIS RECORD, NO CHANGE REQUIRED.
000200*    06/30/03  TMCBRIDE  REQ 2115 - PILOT PROMOTED TO PRODUCTION,
000210*                        FIELD NAMES RENAMED TO THE MTLPS PREFIX
000220*                        STANDARD.
000230*    04/18/11  TMCBRIDE  REQ 2398 - RUN MOVED IN THE NIGHTLY
000240*                        SCHEDULE TO FOLLOW CALBUD3000.
000245*    11/05/12  TMCBRIDE  REQ 2440 - PREDICTION FILES WERE READ AND
000246*                        WRITTEN COMMA-DELIMITED.  CONVERTED TO
000247*                        RECORD SEQUENTIAL AGAINST THE REAL MTPRD
000248*                        DD LAYOUT, SAME AS EVERY OTHER FILE HERE.
000250******************************************************************
000260*    THIS PROGRAM RESCORES PREDICTION RECORDS ONCE THE ACTUAL
000270*    AMOUNT FOR THE PERIOD IS KNOWN.  MT-PRD-ERROR IS SET TO THE
000280*    ABSOLUTE DIFFERENCE BETWEEN THE PREDICTED AND ACTUAL AMOUNTS -
000290*    NO ROUNDING IS APPLIED, THE INPUT AMOUNTS ARE ALREADY CARRIED
000300*    TO THE PENNY.  THE SIGN OF THE DIFFERENCE IS DISCARDED; ONLY
000310*    THE SIZE OF THE MISS MATTERS TO THE FORECASTING DESK.
000320******************************************************************
000330       ENVIRONMENT DIVISION.
000340       CONFIGURATION SECTION.
000350       SPECIAL-NAMES.
000360           C01 IS TOP-OF-FORM
000370           CONSOLE IS CRT.
000380       INPUT-OUTPUT SECTION.
000390       FILE-CONTROL.
000400           SELECT PRD-IN-FILE ASSIGN TO DYNAMIC PRD-IN-PATH
000410               ORGANIZATION IS RECORD SEQUENTIAL.
000420           SELECT PRD-OUT-FILE ASSIGN TO DYNAMIC PRD-OUT-PATH
000430               ORGANIZATION IS RECORD SEQUENTIAL.
000440*
000450       DATA DIVISION.
000460       FILE SECTION.
000470       FD  PRD-IN-FILE
000480           RECORD CONTAINS 50 CHARACTERS
000490           LABEL RECORDS ARE STANDARD.
000500       01  PRD-IN-REC                    PIC X(50).
000510*
000520       FD  PRD-OUT-FILE
000530           RECORD CONTAINS 50 CHARACTERS
000540           LABEL RECORDS ARE STANDARD.
000550       01  PRD-OUT-REC                   PIC X(50).
000560*
000570       WORKING-STORAGE SECTION.
000580       01  WS-PATHS.
000590           05  PRD-IN-PATH                PIC X(64).
000600           05  PRD-OUT-PATH               PIC X(64).
000610*
000620       01  WS-FLAGS.
000630           05  PRD-EOF-SW                PIC X(1)   VALUE 'N'.
000640               88  PRD-EOF                 VALUE 'Y'.
000650*
000660       01  WS-COUNTERS                   COMP-3.
000670           05  WS-PRD-READ-CTR           PIC 9(7)   VALUE 0.
000680*
000690       01  WS-RAW-DIFF-WORK.
000700           05  WS-RAW-DIFF               PIC S9(13)V99 COMP-3.
000710           05  WS-RAW-DIFF-X REDEFINES WS-RAW-DIFF
000720                                        PIC S9(15) COMP-3.
000730*
000740       01  WS-PREDICTED-DSP-WORK.
000750           05  WS-PREDICTED-DSP          PIC S9(13)V99.
000760           05  WS-PREDICTED-DSP-X REDEFINES WS-PREDICTED-DSP
000770                                        PIC S9(15).
000780*
000790       01  WS-ACTUAL-DSP-WORK.
000800           05  WS-ACTUAL-DSP             PIC S9(13)V99.
000810           05  WS-ACTUAL-DSP-X REDEFINES WS-ACTUAL-DSP
000820                                        PIC S9(15).
000830*
000840       COPY 'mtprd.dd.cbl'.
000850*
000860       PROCEDURE DIVISION.
000870*
000880       A010-MAIN-LINE.
000890           MOVE '/moneytrack/in/prediction.dat'  TO PRD-IN-PATH.
000900           MOVE '/moneytrack/out/prediction.dat' TO PRD-OUT-PATH.
000910           OPEN INPUT PRD-IN-FILE.
000920           OPEN OUTPUT PRD-OUT-FILE.
000930           PERFORM B010-READ-PREDICTION THRU B010-READ-PREDICTION-EXIT.
000940           PERFORM C010-SCORE-PREDICTION THRU C010-SCORE-PREDICTION-EXIT
000950               UNTIL PRD-EOF.
000960           CLOSE PRD-IN-FILE.
000970           CLOSE PRD-OUT-FILE.
000980           DISPLAY 'CALPRD9100 - PREDICTIONS SCORED ' WS-PRD-READ-CTR
000990               UPON CRT.
001000           STOP RUN.
001010*
001020       B010-READ-PREDICTION.
001030           READ PRD-IN-FILE
001040               AT END SET PRD-EOF TO TRUE
001050           END-READ.
001060           IF NOT PRD-EOF
001070               ADD 1 TO WS-PRD-READ-CTR
001080               MOVE PRD-IN-REC TO MT-PRD-REC
001110           END-IF.
001120       B010-READ-PREDICTION-EXIT.
001130           EXIT.
001140*
001150       C010-SCORE-PREDICTION.
001160           COMPUTE WS-RAW-DIFF = MT-PRD-PREDICTED-AMT -
001170               MT-PRD-ACTUAL-AMT.
001180           IF WS-RAW-DIFF < 0
001190               COMPUTE MT-PRD-ERROR = 0 - WS-RAW-DIFF
001200           ELSE
001210               MOVE WS-RAW-DIFF TO MT-PRD-ERROR
001220           END-IF.
001230           PERFORM D010-WRITE-PREDICTION THRU D010-WRITE-PREDICTION-EXIT.
001240           PERFORM B010-READ-PREDICTION THRU B010-READ-PREDICTION-EXIT.
001250       C010-SCORE-PREDICTION-EXIT.
001260           EXIT.
001270*
001280       D010-WRITE-PREDICTION.
001290           MOVE MT-PRD-PREDICTED-AMT TO WS-PREDICTED-DSP.
001300           MOVE MT-PRD-ACTUAL-AMT    TO WS-ACTUAL-DSP.
001310           MOVE MT-PRD-REC TO PRD-OUT-REC.
001370           WRITE PRD-OUT-REC.
001380       D010-WRITE-PREDICTION-EXIT.
001390           EXIT.
