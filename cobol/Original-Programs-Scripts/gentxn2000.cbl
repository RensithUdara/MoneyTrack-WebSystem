000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    GENTXN2000.
000030       AUTHOR.        D OKONKWO.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  11/19/90.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    11/19/90  DOKONKWO  REQ 1402 - ORIGINAL PROGRAM.  FIRES
000120*                        STANDING RECURRING TEMPLATES AND DROPS
000130*                        A TRANSACTION RECORD FOR EACH ONE DUE.
000140*    07/03/92  DOKONKWO  REQ 1533 - ADDED THE TOTAL-CREATED AND
000150*                        LAST-CREATED STAMP REQUESTED BY THE USER
000160*                        EXPERIENCE GROUP.
000170*    02/11/95  SPATEL    REQ 1709 - FREQUENCY WIDENED TO 2 BYTES,
000180*                        ADDED BW (BI-WEEKLY) AND SA (SEMI-ANNUAL)
000190*                        TO THE ADVANCE-DATE TABLE.
000200*    09/23/98  SPATEL    Y2K REQ 1801 - LEAP YEAR TEST REWRITTEN TO
000210*                        THE 4/100/400 RULE, THE OLD TEST ONLY
000220*                        CHECKED DIVISIBLE-BY-4 AND WOULD HAVE
000230*                        MISCOUNTED FEBRUARY 2000.
000240*    01/06/99  SPATEL    Y2K REQ 1801 - SIGN-OFF, RAN PARALLEL
000250*                        AGAINST 1998 EXTRACTS, NO VARIANCE.
000260*    06/30/03  TMCBRIDE  REQ 2115 - END-DATE = ZERO NOW MEANS
000270*                        OPEN-ENDED, PREVIOUSLY A LOW-VALUE DATE
000280*                        WAS REQUIRED AND OPERATORS KEPT MISSING IT.
000290*    11/05/12  TMCBRIDE  REQ 2440 - TEMPLATE AND TRANSACTION FILES
000300*                        WERE BEING READ AND WRITTEN COMMA-
000310*                        DELIMITED.  CONVERTED TO RECORD SEQUENTIAL
000320*                        AGAINST THE REAL MTRTP/MTTXN DD LAYOUTS,
000330*                        SAME AS EVERY OTHER PROGRAM IN THE SUITE.
000340******************************************************************
000350*    THIS PROGRAM READS THE RECURRING-TEMPLATE FILE AND, FOR EACH
000360*    ACTIVE TEMPLATE WHOSE NEXT-DUE-DATE HAS ARRIVED, WRITES ONE
000370*    TRANSACTION RECORD AND ROLLS NEXT-DUE-DATE FORWARD BY THE
000380*    TEMPLATE'S FREQUENCY.  ONLY ONE OCCURRENCE IS GENERATED PER
000390*    TEMPLATE PER RUN - IF A TEMPLATE IS FAR ENOUGH BEHIND TO OWE
000400*    SEVERAL OCCURRENCES, CATCH-UP IS LEFT TO THE NEXT RUN.
000410******************************************************************
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM
000460           CONSOLE IS CRT.
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490           SELECT RTP-IN-FILE ASSIGN TO DYNAMIC RTP-IN-PATH
000500               ORGANIZATION IS RECORD SEQUENTIAL.
000510           SELECT RTP-OUT-FILE ASSIGN TO DYNAMIC RTP-OUT-PATH
000520               ORGANIZATION IS RECORD SEQUENTIAL.
000530           SELECT TXN-OUT-FILE ASSIGN TO DYNAMIC TXN-OUT-PATH
000540               ORGANIZATION IS RECORD SEQUENTIAL.
000550*
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  RTP-IN-FILE
000590           RECORD CONTAINS 160 CHARACTERS
000600           LABEL RECORDS ARE STANDARD.
000610       01  RTP-IN-REC                    PIC X(160).
000620*
000630       FD  RTP-OUT-FILE
000640           RECORD CONTAINS 160 CHARACTERS
000650           LABEL RECORDS ARE STANDARD.
000660       01  RTP-OUT-REC                   PIC X(160).
000670*
000680       FD  TXN-OUT-FILE
000690           RECORD CONTAINS 150 CHARACTERS
000700           LABEL RECORDS ARE STANDARD.
000710       01  TXN-OUT-REC                   PIC X(150).
000720*
000730       WORKING-STORAGE SECTION.
000740       01  WS-PATHS.
000750           05  RTP-IN-PATH                PIC X(64).
000760           05  RTP-OUT-PATH               PIC X(64).
000770           05  TXN-OUT-PATH               PIC X(64).
000780*
000790       01  WS-FLAGS.
000800           05  RTP-EOF-SW                PIC X(1)   VALUE 'N'.
000810               88  RTP-EOF                 VALUE 'Y'.
000820           05  WS-ELIGIBLE-SW            PIC X(1)   VALUE 'N'.
000830               88  WS-IS-ELIGIBLE          VALUE 'Y'.
000840*
000850       01  WS-COUNTERS                   COMP-3.
000860           05  WS-RTP-READ-CTR           PIC 9(7)   VALUE 0.
000870           05  WS-FIRED-CTR              PIC 9(7)   VALUE 0.
000880           05  WS-NEXT-TXN-ID            PIC 9(9)   VALUE 0.
000890*
000900       01  WS-RUN-PARMS.
000910           05  WS-AS-OF-DATE              PIC 9(8).
000920*
000930       01  WS-DATE-WORK.
000940           05  WS-WORK-DATE.
000950               10  WS-WORK-YYYY           PIC 9(4).
000960               10  WS-WORK-MM             PIC 9(2).
000970               10  WS-WORK-DD             PIC 9(2).
000980           05  WS-WORK-DATE-R REDEFINES WS-WORK-DATE
000990                                          PIC 9(8).
001000           05  WS-MONTHS-TO-ADD           PIC 9(2)   COMP.
001010           05  WS-DAYS-TO-ADD             PIC 9(3)   COMP.
001020           05  WS-TARGET-YYYY             PIC 9(4)   COMP.
001030           05  WS-TARGET-MM               PIC 9(2)   COMP.
001040           05  WS-TARGET-DD               PIC 9(2)   COMP.
001050           05  WS-MONTH-LAST-DAY          PIC 9(2)   COMP.
001060           05  WS-DAYS-ADDED-CTR          PIC 9(3)   COMP.
001070           05  WS-RAW-MONTH-NBR           PIC S9(4)  COMP.
001080           05  WS-YEARS-TO-ADD            PIC S9(4)  COMP.
001090           05  WS-LEAP-QUOTIENT           PIC 9(4)   COMP.
001100           05  WS-LEAP-REMAINDER          PIC 9(4)   COMP.
001110           05  WS-LEAP-YEAR-SW            PIC X(1).
001120               88  WS-IS-LEAP-YEAR         VALUE 'Y'.
001130*
001140       01  WS-MONTH-DAYS-LIT.
001150           05  FILLER   PIC 9(2) VALUE 31.
001160           05  FILLER   PIC 9(2) VALUE 28.
001170           05  FILLER   PIC 9(2) VALUE 31.
001180           05  FILLER   PIC 9(2) VALUE 30.
001190           05  FILLER   PIC 9(2) VALUE 31.
001200           05  FILLER   PIC 9(2) VALUE 30.
001210           05  FILLER   PIC 9(2) VALUE 31.
001220           05  FILLER   PIC 9(2) VALUE 31.
001230           05  FILLER   PIC 9(2) VALUE 30.
001240           05  FILLER   PIC 9(2) VALUE 31.
001250           05  FILLER   PIC 9(2) VALUE 30.
001260           05  FILLER   PIC 9(2) VALUE 31.
001270       01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LIT.
001280           05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(2).
001290*
001300       COPY 'mtrtp.dd.cbl'.
001310       COPY 'mttxn.dd.cbl'.
001320*
001330       PROCEDURE DIVISION.
001340*
001350       A010-MAIN-LINE.
001360           ACCEPT WS-AS-OF-DATE FROM COMMAND-LINE.
001370           MOVE '/moneytrack/in/rtemplate.dat'  TO RTP-IN-PATH.
001380           MOVE '/moneytrack/out/rtemplate.dat' TO RTP-OUT-PATH.
001390           MOVE '/moneytrack/out/txn.dat'        TO TXN-OUT-PATH.
001400           OPEN INPUT RTP-IN-FILE.
001410           OPEN OUTPUT RTP-OUT-FILE.
001420           OPEN OUTPUT TXN-OUT-FILE.
001430           PERFORM B010-READ-TEMPLATE THRU B010-READ-TEMPLATE-EXIT.
001440           PERFORM C010-PROCESS-TEMPLATE
001450               THRU C010-PROCESS-TEMPLATE-EXIT
001460               UNTIL RTP-EOF.
001470           CLOSE RTP-IN-FILE.
001480           CLOSE RTP-OUT-FILE.
001490           CLOSE TXN-OUT-FILE.
001500           DISPLAY 'GENTXN2000 - TEMPLATES READ ' WS-RTP-READ-CTR
001510               UPON CRT.
001520           DISPLAY 'GENTXN2000 - TRANSACTIONS FIRED '
001530               WS-FIRED-CTR UPON CRT.
001540           STOP RUN.
001550*
001560       B010-READ-TEMPLATE.
001570           READ RTP-IN-FILE
001580               AT END SET RTP-EOF TO TRUE
001590           END-READ.
001600           IF NOT RTP-EOF
001610               ADD 1 TO WS-RTP-READ-CTR
001620               MOVE RTP-IN-REC TO MT-RTP-REC
001630           END-IF.
001640       B010-READ-TEMPLATE-EXIT.
001650           EXIT.
001660*
001670       C010-PROCESS-TEMPLATE.
001680           PERFORM D010-CHECK-ELIGIBLE THRU D010-CHECK-ELIGIBLE-EXIT.
001690           IF WS-IS-ELIGIBLE
001700               PERFORM E010-FIRE-TEMPLATE
001710                   THRU E010-FIRE-TEMPLATE-EXIT
001720           END-IF.
001730           PERFORM F010-REWRITE-TEMPLATE
001740               THRU F010-REWRITE-TEMPLATE-EXIT.
001750           PERFORM B010-READ-TEMPLATE THRU B010-READ-TEMPLATE-EXIT.
001760       C010-PROCESS-TEMPLATE-EXIT.
001770           EXIT.
001780*
001790       D010-CHECK-ELIGIBLE.
001800           MOVE 'N' TO WS-ELIGIBLE-SW.
001810           IF MT-RTP-IS-ACTIVE
001820           AND MT-RTP-NEXT-DUE-DATE-R NOT > WS-AS-OF-DATE
001830               IF MT-RTP-END-DATE-R = 0
001840                   MOVE 'Y' TO WS-ELIGIBLE-SW
001850               ELSE
001860                   IF MT-RTP-NEXT-DUE-DATE-R NOT > MT-RTP-END-DATE-R
001870                       MOVE 'Y' TO WS-ELIGIBLE-SW
001880                   END-IF
001890               END-IF
001900           END-IF.
001910       D010-CHECK-ELIGIBLE-EXIT.
001920           EXIT.
001930*
001940       E010-FIRE-TEMPLATE.
001950           ADD 1 TO WS-NEXT-TXN-ID.
001960           MOVE WS-NEXT-TXN-ID       TO MT-TXN-ID.
001970           MOVE MT-RTP-USER-ID       TO MT-USER-ID.
001980           MOVE MT-RTP-TXN-TYPE      TO MT-TXN-TYPE.
001990           MOVE MT-RTP-AMOUNT        TO MT-AMOUNT.
002000           MOVE 'LKR'                TO MT-CURRENCY.
002010           MOVE MT-RTP-CATEGORY-ID   TO MT-CATEGORY-ID.
002020           MOVE SPACES               TO MT-CATEGORY-NAME.
002030           MOVE MT-RTP-MERCHANT-ID   TO MT-MERCHANT-ID.
002040           MOVE WS-AS-OF-DATE        TO MT-TXN-DATE-R.
002050           SET MT-STAT-COMPLETED     TO TRUE.
002060           MOVE MT-RTP-DESCRIPTION   TO MT-DESCRIPTION.
002070           SET MT-GENERATED-BY-TEMPLATE TO TRUE.
002080           PERFORM E020-WRITE-TRANSACTION
002090               THRU E020-WRITE-TRANSACTION-EXIT.
002100           ADD 1 TO MT-RTP-TOTAL-CREATED.
002110           MOVE WS-AS-OF-DATE TO MT-RTP-LAST-CREATED-R.
002120           PERFORM G010-ADVANCE-DUE-DATE
002130               THRU G010-ADVANCE-DUE-DATE-EXIT.
002140           ADD 1 TO WS-FIRED-CTR.
002150       E010-FIRE-TEMPLATE-EXIT.
002160           EXIT.
002170*
002180       E020-WRITE-TRANSACTION.
002190           MOVE MT-TXN-REC TO TXN-OUT-REC.
002200           WRITE TXN-OUT-REC.
002210       E020-WRITE-TRANSACTION-EXIT.
002220           EXIT.
002230*
002240       F010-REWRITE-TEMPLATE.
002250           MOVE MT-RTP-REC TO RTP-OUT-REC.
002260           WRITE RTP-OUT-REC.
002270       F010-REWRITE-TEMPLATE-EXIT.
002280           EXIT.
002290*
002300       G010-ADVANCE-DUE-DATE.
002310           MOVE MT-RTP-NEXT-DUE-DATE-R TO WS-WORK-DATE-R.
002320           MOVE 0 TO WS-MONTHS-TO-ADD WS-DAYS-TO-ADD.
002330           IF MT-FREQ-DAILY
002340               MOVE 1 TO WS-DAYS-TO-ADD
002350           ELSE IF MT-FREQ-WEEKLY
002360               MOVE 7 TO WS-DAYS-TO-ADD
002370           ELSE IF MT-FREQ-BIWEEKLY
002380               MOVE 14 TO WS-DAYS-TO-ADD
002390           ELSE IF MT-FREQ-MONTHLY
002400               MOVE 1 TO WS-MONTHS-TO-ADD
002410           ELSE IF MT-FREQ-QUARTERLY
002420               MOVE 3 TO WS-MONTHS-TO-ADD
002430           ELSE IF MT-FREQ-SEMIANNUAL
002440               MOVE 6 TO WS-MONTHS-TO-ADD
002450           ELSE IF MT-FREQ-ANNUAL
002460               MOVE 12 TO WS-MONTHS-TO-ADD
002470           END-IF.
002480           IF WS-DAYS-TO-ADD > 0
002490               PERFORM G020-ADD-DAYS THRU G020-ADD-DAYS-EXIT
002500           ELSE
002510               PERFORM G030-ADD-MONTHS THRU G030-ADD-MONTHS-EXIT
002520           END-IF.
002530           MOVE WS-WORK-DATE-R TO MT-RTP-NEXT-DUE-DATE-R.
002540       G010-ADVANCE-DUE-DATE-EXIT.
002550           EXIT.
002560*
002570       G020-ADD-DAYS.
002580           MOVE 0 TO WS-DAYS-ADDED-CTR.
002590           PERFORM G022-ADD-DAYS-LOOP THRU G022-ADD-DAYS-LOOP-EXIT
002600               UNTIL WS-DAYS-ADDED-CTR NOT LESS THAN WS-DAYS-TO-ADD.
002610       G020-ADD-DAYS-EXIT.
002620           EXIT.
002630*
002640       G022-ADD-DAYS-LOOP.
002650           PERFORM G025-ADD-ONE-DAY THRU G025-ADD-ONE-DAY-EXIT.
002660           ADD 1 TO WS-DAYS-ADDED-CTR.
002670       G022-ADD-DAYS-LOOP-EXIT.
002680           EXIT.
002690*
002700       G025-ADD-ONE-DAY.
002710           PERFORM H010-SET-LEAP-YEAR-SW
002720               THRU H010-SET-LEAP-YEAR-SW-EXIT.
002730           MOVE WS-MONTH-DAYS (WS-WORK-MM) TO WS-MONTH-LAST-DAY.
002740           IF WS-WORK-MM = 2 AND WS-IS-LEAP-YEAR
002750               MOVE 29 TO WS-MONTH-LAST-DAY
002760           END-IF.
002770           IF WS-WORK-DD < WS-MONTH-LAST-DAY
002780               ADD 1 TO WS-WORK-DD
002790           ELSE
002800               MOVE 1 TO WS-WORK-DD
002810               IF WS-WORK-MM < 12
002820                   ADD 1 TO WS-WORK-MM
002830               ELSE
002840                   MOVE 1 TO WS-WORK-MM
002850                   ADD 1 TO WS-WORK-YYYY
002860               END-IF
002870           END-IF.
002880       G025-ADD-ONE-DAY-EXIT.
002890           EXIT.
002900*
002910       G030-ADD-MONTHS.
002920           MOVE WS-WORK-DD TO WS-TARGET-DD.
002930           COMPUTE WS-RAW-MONTH-NBR = WS-WORK-MM - 1 +
002940               WS-MONTHS-TO-ADD.
002950           DIVIDE WS-RAW-MONTH-NBR BY 12 GIVING WS-YEARS-TO-ADD
002960               REMAINDER WS-TARGET-MM.
002970           ADD 1 TO WS-TARGET-MM.
002980           COMPUTE WS-TARGET-YYYY = WS-WORK-YYYY + WS-YEARS-TO-ADD.
002990           MOVE WS-TARGET-YYYY TO WS-WORK-YYYY.
003000           PERFORM H010-SET-LEAP-YEAR-SW
003010               THRU H010-SET-LEAP-YEAR-SW-EXIT.
003020           MOVE WS-MONTH-DAYS (WS-TARGET-MM) TO WS-MONTH-LAST-DAY.
003030           IF WS-TARGET-MM = 2 AND WS-IS-LEAP-YEAR
003040               MOVE 29 TO WS-MONTH-LAST-DAY
003050           END-IF.
003060           IF WS-TARGET-DD > WS-MONTH-LAST-DAY
003070               MOVE WS-MONTH-LAST-DAY TO WS-TARGET-DD
003080           END-IF.
003090           MOVE WS-TARGET-MM  TO WS-WORK-MM.
003100           MOVE WS-TARGET-DD  TO WS-WORK-DD.
003110       G030-ADD-MONTHS-EXIT.
003120           EXIT.
003130*
003140       H010-SET-LEAP-YEAR-SW.
003150           MOVE 'N' TO WS-LEAP-YEAR-SW.
003160           DIVIDE WS-WORK-YYYY BY 400 GIVING WS-LEAP-QUOTIENT
003170               REMAINDER WS-LEAP-REMAINDER.
003180           IF WS-LEAP-REMAINDER = 0
003190               MOVE 'Y' TO WS-LEAP-YEAR-SW
003200           ELSE
003210               DIVIDE WS-WORK-YYYY BY 100 GIVING WS-LEAP-QUOTIENT
003220                   REMAINDER WS-LEAP-REMAINDER
003230               IF WS-LEAP-REMAINDER = 0
003240                   MOVE 'N' TO WS-LEAP-YEAR-SW
003250               ELSE
003260                   DIVIDE WS-WORK-YYYY BY 4 GIVING WS-LEAP-QUOTIENT
003270                       REMAINDER WS-LEAP-REMAINDER
003280                   IF WS-LEAP-REMAINDER = 0
003290                       MOVE 'Y' TO WS-LEAP-YEAR-SW
003300                   END-IF
003310               END-IF
003320           END-IF.
003330       H010-SET-LEAP-YEAR-SW-EXIT.
003340           EXIT.
