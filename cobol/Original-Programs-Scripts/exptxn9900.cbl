000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    EXPTXN9900.
000030       AUTHOR.        S PATEL.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  02/11/95.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    02/11/95  SPATEL    REQ 1709 - ORIGINAL PROGRAM.  PRINTS A
000120*                        USER'S TRANSACTION HISTORY FOR THE
000130*                        ACCOUNT-EXPORT REQUEST DESK.
000140*    09/23/98  SPATEL    Y2K REQ 1801 - DATE SORT KEY REBUILT ON
000150*                        THE 4-DIGIT YEAR FIELD.
000160*    06/30/03  TMCBRIDE  REQ 2115 - ADDED MERCHANT NAME LOOKUP,
000170*                        LISTING PREVIOUSLY SHOWED MERCHANT ID
000180*                        ONLY AND THE EXPORT DESK COMPLAINED.
000190*    04/18/11  TMCBRIDE  REQ 2398 - RANKING PASS REWORKED AS A
000200*                        STRAIGHT BUBBLE SORT ON THE WORK TABLE,
000210*                        THE OLD INDEX-CHASE LOGIC MISSED TIES.
000220*    11/05/12  TMCBRIDE  REQ 2440 - TRANSACTION AND MERCHANT FILES
000230*                        WERE READ COMMA-DELIMITED.  CONVERTED TO
000240*                        RECORD SEQUENTIAL AGAINST THE REAL MTTXN
000250*                        AND MTMER DD LAYOUTS, RECORD LENGTHS
000260*                        CORRECTED TO MATCH (100/150 TXN, 80/100
000270*                        MERCHANT).
000280*    03/14/14  RFARRELL  REQ 2480 - THE DETAIL LINE WAS STRINGING
000290*                        THE COMP-3 AMOUNT STRAIGHT OUT OF THE
000300*                        TRANSACTION TABLE - GARBAGE ON PRINT.
000310*                        STAGED THROUGH A DISPLAY WORK FIELD
000320*                        FIRST, AND FIXED DELIMITED SIZE TO THE
000330*                        CORRECT DELIMITED BY SIZE ON BOTH
000340*                        STRINGS IN E010/E020.
000350******************************************************************
000360*    THIS PROGRAM BUILDS THE TRANSACTION EXPORT LISTING FOR ONE
000370*    USER.  ALL OF THE USER'S TRANSACTIONS ARE LOADED TO A WORK
000380*    TABLE, RANKED NEWEST TO OLDEST BY TXN-DATE, AND PRINTED ONE
000390*    LINE PER TRANSACTION WITH THE MERCHANT NAME FILLED IN FROM
000400*    THE MERCHANT FILE WHERE ONE APPLIES.
000410******************************************************************
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM
000460           CONSOLE IS CRT.
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490           SELECT TXN-IN-FILE ASSIGN TO DYNAMIC TXN-IN-PATH
000500               ORGANIZATION IS RECORD SEQUENTIAL.
000510           SELECT MER-IN-FILE ASSIGN TO DYNAMIC MER-IN-PATH
000520               ORGANIZATION IS RECORD SEQUENTIAL.
000530           SELECT EXP-RPT-FILE ASSIGN TO DYNAMIC EXP-RPT-PATH
000540               ORGANIZATION IS LINE SEQUENTIAL.
000550*
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  TXN-IN-FILE
000590           RECORD CONTAINS 150 CHARACTERS
000600           LABEL RECORDS ARE STANDARD.
000610       01  TXN-IN-REC                    PIC X(150).
000620*
000630       FD  MER-IN-FILE
000640           RECORD CONTAINS 100 CHARACTERS
000650           LABEL RECORDS ARE STANDARD.
000660       01  MER-IN-REC                    PIC X(100).
000670*
000680       FD  EXP-RPT-FILE
000690           RECORD CONTAINS 132 CHARACTERS
000700           LABEL RECORDS ARE STANDARD.
000710       01  EXP-RPT-REC                   PIC X(132).
000720*
000730       WORKING-STORAGE SECTION.
000740       01  WS-PATHS.
000750           05  TXN-IN-PATH                PIC X(64).
000760           05  MER-IN-PATH                PIC X(64).
000770           05  EXP-RPT-PATH               PIC X(64).
000780*
000790       01  WS-FLAGS.
000800           05  TXN-EOF-SW                PIC X(1)   VALUE 'N'.
000810               88  TXN-EOF                 VALUE 'Y'.
000820           05  MER-EOF-SW                PIC X(1)   VALUE 'N'.
000830               88  MER-EOF                 VALUE 'Y'.
000840*
000850       01  WS-RUN-PARMS.
000860           05  WS-RUN-USER-ID             PIC 9(9).
000870*
000880       01  WS-COUNTERS                   COMP-3.
000890           05  WS-TXN-READ-CTR           PIC 9(9)   VALUE 0.
000900           05  WS-TXN-LOADED-CTR         PIC 9(9)   VALUE 0.
000910           05  WS-MER-LOADED-CTR         PIC 9(7)   VALUE 0.
000920*
000930       01  WS-SUBSCRIPTS                 COMP.
000940           05  WS-IX                     PIC S9(7)  VALUE 0.
000950           05  WS-JX                      PIC S9(7)  VALUE 0.
000960           05  WS-MAXIX                   PIC S9(7)  VALUE 0.
000970*
000980       01  WS-SWAP-WORK.
000990           05  WS-SWAP-ID                 PIC 9(9).
001000           05  WS-SWAP-USER-ID            PIC 9(9).
001010           05  WS-SWAP-TYPE               PIC X(1).
001020           05  WS-SWAP-AMOUNT             PIC S9(13)V99 COMP-3.
001030           05  WS-SWAP-CATEGORY-NAME      PIC X(20).
001040           05  WS-SWAP-MERCHANT-ID        PIC 9(9).
001050           05  WS-SWAP-DATE-R             PIC 9(8).
001060           05  WS-SWAP-DATE-GRP REDEFINES WS-SWAP-DATE-R.
001070               10  WS-SWAP-DT-YYYY        PIC 9(4).
001080               10  WS-SWAP-DT-MM          PIC 9(2).
001090               10  WS-SWAP-DT-DD          PIC 9(2).
001100           05  WS-SWAP-DESCRIPTION        PIC X(40).
001110           05  WS-SWAP-MERCHANT-NAME      PIC X(30).
001120*
001130       01  WS-MER-TABLE-CTL.
001140           05  WS-MER-MAX-ENTRIES        PIC 9(5) COMP-3
001150                                          VALUE 5000.
001160*
001170       01  WS-MER-TABLE.
001180           05  WS-MER-ENTRY OCCURS 5000 TIMES
001190               ASCENDING KEY IS WS-MER-ID
001200               INDEXED BY WS-MER-IDX.
001210               10  WS-MER-ID             PIC 9(9).
001220               10  WS-MER-USER-ID        PIC 9(9).
001230               10  WS-MER-NAME           PIC X(30).
001240*
001250       01  WS-TXN-TABLE-CTL.
001260           05  WS-TXN-MAX-ENTRIES        PIC 9(5) COMP-3
001270                                          VALUE 10000.
001280*
001290       01  WS-TXN-TABLE.
001300           05  WS-TXN-ENTRY OCCURS 10000 TIMES
001310               INDEXED BY WS-TXN-IDX.
001320               10  WS-TXN-ID             PIC 9(9).
001330               10  WS-TXN-USER-ID        PIC 9(9).
001340               10  WS-TXN-TYPE           PIC X(1).
001350               10  WS-TXN-AMOUNT         PIC S9(13)V99 COMP-3.
001360               10  WS-TXN-CATEGORY-NAME  PIC X(20).
001370               10  WS-TXN-MERCHANT-ID    PIC 9(9).
001380               10  WS-TXN-DATE-R         PIC 9(8).
001390               10  WS-TXN-DESCRIPTION    PIC X(40).
001400               10  WS-TXN-MERCHANT-NAME  PIC X(30).
001410*
001420       01  WS-RPT-DSP-WORK.
001430*          REQ 2480 - DISPLAY-FORMAT STAGING, A COMP-3 FIELD
001440*          STRUNG DIRECTLY INTO A REPORT LINE PRINTS GARBAGE.
001450           05  WS-RPT-AMOUNT-DSP         PIC S9(13)V99.
001460*
001470       COPY 'mttxn.dd.cbl'.
001480       COPY 'mtmer.dd.cbl'.
001490*
001500       PROCEDURE DIVISION.
001510*
001520       A010-MAIN-LINE.
001530           ACCEPT WS-RUN-USER-ID FROM COMMAND-LINE.
001540           MOVE '/moneytrack/in/transaction.dat' TO TXN-IN-PATH.
001550           MOVE '/moneytrack/in/merchant.dat'    TO MER-IN-PATH.
001560           MOVE '/moneytrack/out/txnexport.rpt'  TO EXP-RPT-PATH.
001570           PERFORM B010-LOAD-MERCHANTS THRU B010-LOAD-MERCHANTS-EXIT.
001580           PERFORM C010-LOAD-TRANSACTIONS THRU C010-LOAD-TRANSACTIONS-EXIT.
001590           PERFORM D010-RANK-DESCENDING THRU D010-RANK-DESCENDING-EXIT.
001600           PERFORM E010-PRINT-LISTING THRU E010-PRINT-LISTING-EXIT.
001610           DISPLAY 'EXPTXN9900 - TRANSACTIONS LISTED ' WS-TXN-LOADED-CTR
001620               UPON CRT.
001630           STOP RUN.
001640*
001650       B010-LOAD-MERCHANTS.
001660           OPEN INPUT MER-IN-FILE.
001670           READ MER-IN-FILE
001680               AT END SET MER-EOF TO TRUE
001690           END-READ.
001700           PERFORM B015-LOAD-ONE-MERCHANT THRU B015-LOAD-ONE-MERCHANT-EXIT
001710               UNTIL MER-EOF.
001720           CLOSE MER-IN-FILE.
001730       B010-LOAD-MERCHANTS-EXIT.
001740           EXIT.
001750*
001760       B015-LOAD-ONE-MERCHANT.
001770           ADD 1 TO WS-MER-LOADED-CTR.
001780           MOVE MER-IN-REC TO MT-MER-REC.
001790           MOVE MT-MER-MERCHANT-ID TO WS-MER-ID (WS-MER-LOADED-CTR).
001800           MOVE MT-MER-USER-ID     TO WS-MER-USER-ID (WS-MER-LOADED-CTR).
001810           MOVE MT-MER-NAME        TO WS-MER-NAME (WS-MER-LOADED-CTR).
001820           READ MER-IN-FILE
001830               AT END SET MER-EOF TO TRUE
001840           END-READ.
001850       B015-LOAD-ONE-MERCHANT-EXIT.
001860           EXIT.
001870*
001880       C010-LOAD-TRANSACTIONS.
001890           OPEN INPUT TXN-IN-FILE.
001900           READ TXN-IN-FILE
001910               AT END SET TXN-EOF TO TRUE
001920           END-READ.
001930           PERFORM C015-LOAD-ONE-TXN THRU C015-LOAD-ONE-TXN-EXIT
001940               UNTIL TXN-EOF.
001950           CLOSE TXN-IN-FILE.
001960       C010-LOAD-TRANSACTIONS-EXIT.
001970           EXIT.
001980*
001990       C015-LOAD-ONE-TXN.
002000           ADD 1 TO WS-TXN-READ-CTR.
002010           MOVE TXN-IN-REC TO MT-TXN-REC.
002020           IF MT-USER-ID = WS-RUN-USER-ID
002030               PERFORM C020-STORE-ONE-TXN THRU C020-STORE-ONE-TXN-EXIT
002040           END-IF.
002050           READ TXN-IN-FILE
002060               AT END SET TXN-EOF TO TRUE
002070           END-READ.
002080       C015-LOAD-ONE-TXN-EXIT.
002090           EXIT.
002100*
002110       C020-STORE-ONE-TXN.
002120           ADD 1 TO WS-TXN-LOADED-CTR.
002130           MOVE MT-TXN-ID          TO WS-TXN-ID (WS-TXN-LOADED-CTR).
002140           MOVE MT-USER-ID         TO WS-TXN-USER-ID (WS-TXN-LOADED-CTR).
002150           MOVE MT-TXN-TYPE        TO WS-TXN-TYPE (WS-TXN-LOADED-CTR).
002160           MOVE MT-AMOUNT          TO WS-TXN-AMOUNT (WS-TXN-LOADED-CTR).
002170           MOVE MT-CATEGORY-NAME   TO WS-TXN-CATEGORY-NAME
002180                                      (WS-TXN-LOADED-CTR).
002190           MOVE MT-MERCHANT-ID     TO WS-TXN-MERCHANT-ID
002200                                      (WS-TXN-LOADED-CTR).
002210           MOVE MT-TXN-DATE-R      TO WS-TXN-DATE-R (WS-TXN-LOADED-CTR).
002220           MOVE MT-DESCRIPTION     TO WS-TXN-DESCRIPTION
002230                                      (WS-TXN-LOADED-CTR).
002240           MOVE SPACES             TO WS-TXN-MERCHANT-NAME
002250                                      (WS-TXN-LOADED-CTR).
002260           IF MT-MERCHANT-ID NOT = 0
002270               PERFORM D030-FIND-MERCHANT THRU D030-FIND-MERCHANT-EXIT
002280               IF WS-JX > 0
002290                   MOVE WS-MER-NAME (WS-JX)
002300                       TO WS-TXN-MERCHANT-NAME (WS-TXN-LOADED-CTR)
002310               END-IF
002320           END-IF.
002330       C020-STORE-ONE-TXN-EXIT.
002340           EXIT.
002350*
002360       D010-RANK-DESCENDING.
002370           IF WS-TXN-LOADED-CTR > 1
002380               MOVE WS-TXN-LOADED-CTR TO WS-MAXIX
002390               PERFORM D020-BUBBLE-ONE-PASS THRU D020-BUBBLE-ONE-PASS-EXIT
002400                   UNTIL WS-MAXIX < 2
002410           END-IF.
002420       D010-RANK-DESCENDING-EXIT.
002430           EXIT.
002440*
002450       D020-BUBBLE-ONE-PASS.
002460           MOVE 1 TO WS-IX.
002470           PERFORM D025-COMPARE-ADJACENT THRU D025-COMPARE-ADJACENT-EXIT
002480               UNTIL WS-IX >= WS-MAXIX.
002490           SUBTRACT 1 FROM WS-MAXIX.
002500       D020-BUBBLE-ONE-PASS-EXIT.
002510           EXIT.
002520*
002530       D025-COMPARE-ADJACENT.
002540           IF WS-TXN-DATE-R (WS-IX) < WS-TXN-DATE-R (WS-IX + 1)
002550               PERFORM D040-SWAP-ENTRIES THRU D040-SWAP-ENTRIES-EXIT
002560           END-IF.
002570           ADD 1 TO WS-IX.
002580       D025-COMPARE-ADJACENT-EXIT.
002590           EXIT.
002600*
002610       D030-FIND-MERCHANT.
002620           MOVE 0 TO WS-JX.
002630           SEARCH ALL WS-MER-ENTRY
002640               AT END MOVE 0 TO WS-JX
002650               WHEN WS-MER-ID (WS-MER-IDX) = MT-MERCHANT-ID
002660                   SET WS-JX TO WS-MER-IDX.
002670       D030-FIND-MERCHANT-EXIT.
002680           EXIT.
002690*
002700       D040-SWAP-ENTRIES.
002710           MOVE WS-TXN-ENTRY (WS-IX)     TO WS-SWAP-WORK.
002720           MOVE WS-TXN-ENTRY (WS-IX + 1) TO WS-TXN-ENTRY (WS-IX).
002730           MOVE WS-SWAP-WORK             TO WS-TXN-ENTRY (WS-IX + 1).
002740       D040-SWAP-ENTRIES-EXIT.
002750           EXIT.
002760*
002770       E010-PRINT-LISTING.
002780           OPEN OUTPUT EXP-RPT-FILE.
002790           MOVE SPACES TO EXP-RPT-REC.
002800           STRING 'DATE      TYPE  AMOUNT          DESCRIPTION'
002810                  '                             CATEGORY'
002820                  '             MERCHANT'
002830               DELIMITED BY SIZE INTO EXP-RPT-REC.
002840           WRITE EXP-RPT-REC.
002850           MOVE 1 TO WS-IX.
002860           PERFORM E020-PRINT-ONE-TXN THRU E020-PRINT-ONE-TXN-EXIT
002870               UNTIL WS-IX > WS-TXN-LOADED-CTR.
002880           CLOSE EXP-RPT-FILE.
002890       E010-PRINT-LISTING-EXIT.
002900           EXIT.
002910*
002920       E020-PRINT-ONE-TXN.
002930           MOVE WS-TXN-AMOUNT (WS-IX) TO WS-RPT-AMOUNT-DSP.
002940           MOVE SPACES TO EXP-RPT-REC.
002950           STRING WS-TXN-DATE-R (WS-IX)          DELIMITED BY SIZE '  '
002960                  WS-TXN-TYPE (WS-IX)            DELIMITED BY SIZE '  '
002970                  WS-RPT-AMOUNT-DSP              DELIMITED BY SIZE '  '
002980                  WS-TXN-DESCRIPTION (WS-IX)     DELIMITED BY SIZE '  '
002990                  WS-TXN-CATEGORY-NAME (WS-IX)   DELIMITED BY SIZE '  '
003000                  WS-TXN-MERCHANT-NAME (WS-IX)   DELIMITED BY SIZE
003010               INTO EXP-RPT-REC.
003020           WRITE EXP-RPT-REC.
003030           ADD 1 TO WS-IX.
003040       E020-PRINT-ONE-TXN-EXIT.
003050           EXIT.
