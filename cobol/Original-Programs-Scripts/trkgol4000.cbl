000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    TRKGOL4000.
000030       AUTHOR.        D OKONKWO.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  05/14/93.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    05/14/93  DOKONKWO  REQ 1560 - ORIGINAL PROGRAM.  POSTS
000120*                        CONTRIBUTIONS AGAINST A SAVINGS GOAL AND
000130*                        RECOMPUTES THE PROGRESS FIELDS.
000140*    02/11/95  SPATEL    REQ 1709 - ADDED REQUIRED-MONTHLY-CONTRIB
000150*                        CALCULATION REQUESTED BY THE FRONT END.
000160*    09/23/98  SPATEL    Y2K REQ 1801 - MONTHS-REMAINING NOW DRIVEN
000170*                        OFF THE 4-DIGIT YEAR, OLD CODE SUBTRACTED
000180*                        2-DIGIT YEARS AND WOULD HAVE GONE NEGATIVE
000190*                        ACROSS THE CENTURY.
000200*    06/30/03  TMCBRIDE  REQ 2115 - MT-GOL-STATUS 'X' (CANCELLED)
000210*                        EXCLUDED FROM THE CONTRIBUTION PASS.
000220*    11/05/12  TMCBRIDE  REQ 2440 - GOAL AND CONTRIBUTION FILES
000230*                        WERE BEING READ AND WRITTEN COMMA-
000240*                        DELIMITED.  CONVERTED TO RECORD SEQUENTIAL
000250*                        AGAINST THE REAL MTGOL DD LAYOUT, SAME AS
000260*                        EVERY OTHER PROGRAM IN THE SUITE.
000270******************************************************************
000280*    THIS PROGRAM READS A FILE OF GOAL-CONTRIBUTION TRANSACTIONS
000290*    AND APPLIES EACH ONE TO ITS GOAL'S CURRENT-AMT.  A
000300*    CONTRIBUTION THAT BRINGS CURRENT-AMT TO OR PAST TARGET-AMT
000310*    COMPLETES THE GOAL.  AFTER ALL CONTRIBUTIONS ARE APPLIED THE
000320*    DERIVED PROGRESS FIELDS ARE RECOMPUTED FOR EVERY GOAL AND THE
000330*    GOAL FILE IS REWRITTEN.  MONTHS-REMAINING IS A PURE YEAR/MONTH
000340*    DIFFERENCE - DAY OF MONTH IS NOT CONSIDERED, BY DESIGN.
000350******************************************************************
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM
000400           CONSOLE IS CRT.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT GOL-IN-FILE ASSIGN TO DYNAMIC GOL-IN-PATH
000440               ORGANIZATION IS RECORD SEQUENTIAL.
000450           SELECT CTB-IN-FILE ASSIGN TO DYNAMIC CTB-IN-PATH
000460               ORGANIZATION IS RECORD SEQUENTIAL.
000470           SELECT GCT-OUT-FILE ASSIGN TO DYNAMIC GCT-OUT-PATH
000480               ORGANIZATION IS RECORD SEQUENTIAL.
000490           SELECT GOL-OUT-FILE ASSIGN TO DYNAMIC GOL-OUT-PATH
000500               ORGANIZATION IS RECORD SEQUENTIAL.
000510*
000520       DATA DIVISION.
000530       FILE SECTION.
000540       FD  GOL-IN-FILE
000550           RECORD CONTAINS 130 CHARACTERS
000560           LABEL RECORDS ARE STANDARD.
000570       01  GOL-IN-REC                    PIC X(130).
000580*
000590       FD  CTB-IN-FILE
000600           RECORD CONTAINS 70 CHARACTERS
000610           LABEL RECORDS ARE STANDARD.
000620       01  CTB-IN-REC                    PIC X(70).
000630*
000640       FD  GCT-OUT-FILE
000650           RECORD CONTAINS 70 CHARACTERS
000660           LABEL RECORDS ARE STANDARD.
000670       01  GCT-OUT-REC                   PIC X(70).
000680*
000690       FD  GOL-OUT-FILE
000700           RECORD CONTAINS 130 CHARACTERS
000710           LABEL RECORDS ARE STANDARD.
000720       01  GOL-OUT-REC                   PIC X(130).
000730*
000740       WORKING-STORAGE SECTION.
000750       01  WS-PATHS.
000760           05  GOL-IN-PATH                PIC X(64).
000770           05  CTB-IN-PATH                PIC X(64).
000780           05  GCT-OUT-PATH               PIC X(64).
000790           05  GOL-OUT-PATH               PIC X(64).
000800*
000810       01  WS-FLAGS.
000820           05  GOL-EOF-SW                PIC X(1)   VALUE 'N'.
000830               88  GOL-EOF                 VALUE 'Y'.
000840           05  CTB-EOF-SW                PIC X(1)   VALUE 'N'.
000850               88  CTB-EOF                 VALUE 'Y'.
000860*
000870       01  WS-COUNTERS                   COMP-3.
000880           05  WS-GOL-READ-CTR           PIC 9(7)   VALUE 0.
000890           05  WS-CTB-READ-CTR           PIC 9(7)   VALUE 0.
000900           05  WS-GOL-LOADED-CTR         PIC 9(7)   VALUE 0.
000910           05  WS-COMPLETED-CTR          PIC 9(7)   VALUE 0.
000920*
000930       01  WS-SUBSCRIPTS                 COMP.
000940           05  WS-IX                     PIC S9(7)  VALUE 0.
000950*
000960       01  WS-RUN-PARMS.
000970           05  WS-RUN-DATE                PIC 9(8).
000980           05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
000990               10  WS-RUN-YYYY            PIC 9(4).
001000               10  WS-RUN-MM              PIC 9(2).
001010               10  WS-RUN-DD              PIC 9(2).
001020*
001030       01  WS-MONTHS-WORK                COMP-3.
001040           05  WS-YEAR-DIFF               PIC S9(5).
001050           05  WS-MONTH-DIFF              PIC S9(5).
001060*
001070       COPY 'mtgol.dd.cbl'.
001080*
001090       01  WS-GOL-TABLE-CTL.
001100           05  WS-GOL-MAX-ENTRIES        PIC 9(5) COMP-3
001110                                          VALUE 3000.
001120*
001130       01  WS-GOL-TABLE.
001140           05  WS-GOL-ENTRY OCCURS 3000 TIMES
001150               ASCENDING KEY IS WS-GOL-KEY
001160               INDEXED BY WS-GOL-IDX.
001170               10  WS-GOL-KEY            PIC 9(9).
001180               10  WS-GOL-USER-ID        PIC 9(9).
001190               10  WS-GOL-NAME           PIC X(30).
001200               10  WS-GOL-TARGET-AMT     PIC S9(13)V99 COMP-3.
001210               10  WS-GOL-CURRENT-AMT    PIC S9(13)V99 COMP-3.
001220               10  WS-GOL-TARGET-DATE    PIC 9(8).
001230               10  WS-GOL-TARGET-GRP REDEFINES WS-GOL-TARGET-DATE.
001240                   15  WS-GOL-TGT-YYYY   PIC 9(4).
001250                   15  WS-GOL-TGT-MM     PIC 9(2).
001260                   15  WS-GOL-TGT-DD     PIC 9(2).
001270               10  WS-GOL-STATUS         PIC X(1).
001280               10  WS-GOL-COMPL-DATE     PIC 9(8).
001290               10  WS-GOL-PROGRESS-PCT   PIC S9(3)V99  COMP-3.
001300               10  WS-GOL-MONTHS-REM     PIC 9(4)      COMP-3.
001310               10  WS-GOL-REQ-MONTHLY    PIC S9(13)V99 COMP-3.
001320*
001330       PROCEDURE DIVISION.
001340*
001350       A010-MAIN-LINE.
001360           ACCEPT WS-RUN-DATE FROM COMMAND-LINE.
001370           MOVE '/moneytrack/in/goal.dat'          TO GOL-IN-PATH.
001380           MOVE '/moneytrack/in/goalcontrib.dat'   TO CTB-IN-PATH.
001390           MOVE '/moneytrack/out/goalcontrib.dat'  TO GCT-OUT-PATH.
001400           MOVE '/moneytrack/out/goal.dat'          TO GOL-OUT-PATH.
001410           PERFORM B010-LOAD-GOALS THRU B010-LOAD-GOALS-EXIT.
001420           OPEN INPUT CTB-IN-FILE.
001430           OPEN OUTPUT GCT-OUT-FILE.
001440           PERFORM C010-READ-CONTRIB THRU C010-READ-CONTRIB-EXIT.
001450           PERFORM C020-APPLY-CONTRIB THRU C020-APPLY-CONTRIB-EXIT
001460               UNTIL CTB-EOF.
001470           CLOSE CTB-IN-FILE.
001480           CLOSE GCT-OUT-FILE.
001490           PERFORM D010-RECOMPUTE-GOALS THRU D010-RECOMPUTE-GOALS-EXIT.
001500           PERFORM E010-REWRITE-GOALS THRU E010-REWRITE-GOALS-EXIT.
001510           DISPLAY 'TRKGOL4000 - CONTRIBUTIONS READ ' WS-CTB-READ-CTR
001520               UPON CRT.
001530           DISPLAY 'TRKGOL4000 - GOALS COMPLETED    ' WS-COMPLETED-CTR
001540               UPON CRT.
001550           STOP RUN.
001560*
001570       B010-LOAD-GOALS.
001580           OPEN INPUT GOL-IN-FILE.
001590           READ GOL-IN-FILE
001600               AT END SET GOL-EOF TO TRUE
001610           END-READ.
001620           PERFORM B015-LOAD-ONE-GOAL THRU B015-LOAD-ONE-GOAL-EXIT
001630               UNTIL GOL-EOF.
001640           CLOSE GOL-IN-FILE.
001650       B010-LOAD-GOALS-EXIT.
001660           EXIT.
001670*
001680       B015-LOAD-ONE-GOAL.
001690           ADD 1 TO WS-GOL-READ-CTR.
001700           ADD 1 TO WS-GOL-LOADED-CTR.
001710           MOVE GOL-IN-REC TO MT-GOL-REC.
001720           MOVE MT-GOL-ID          TO WS-GOL-KEY (WS-GOL-LOADED-CTR).
001730           MOVE MT-GOL-USER-ID     TO WS-GOL-USER-ID (WS-GOL-LOADED-CTR).
001740           MOVE MT-GOL-NAME        TO WS-GOL-NAME (WS-GOL-LOADED-CTR).
001750           MOVE MT-GOL-TARGET-AMT  TO WS-GOL-TARGET-AMT (WS-GOL-LOADED-CTR).
001760           MOVE MT-GOL-CURRENT-AMT TO WS-GOL-CURRENT-AMT (WS-GOL-LOADED-CTR).
001770           MOVE MT-GOL-TARGET-DATE-R TO WS-GOL-TARGET-DATE (WS-GOL-LOADED-CTR).
001780           MOVE MT-GOL-STATUS      TO WS-GOL-STATUS (WS-GOL-LOADED-CTR).
001790           MOVE MT-GOL-COMPLETION-DATE-R TO WS-GOL-COMPL-DATE (WS-GOL-LOADED-CTR).
001800           READ GOL-IN-FILE
001810               AT END SET GOL-EOF TO TRUE
001820           END-READ.
001830       B015-LOAD-ONE-GOAL-EXIT.
001840           EXIT.
001850*
001860       C010-READ-CONTRIB.
001870           READ CTB-IN-FILE
001880               AT END SET CTB-EOF TO TRUE
001890           END-READ.
001900           IF NOT CTB-EOF
001910               ADD 1 TO WS-CTB-READ-CTR
001920               MOVE CTB-IN-REC TO MT-GCT-REC
001930           END-IF.
001940       C010-READ-CONTRIB-EXIT.
001950           EXIT.
001960*
001970       C020-APPLY-CONTRIB.
001980           IF MT-GCT-AMOUNT NOT < 0.01
001990               PERFORM D030-FIND-GOAL THRU D030-FIND-GOAL-EXIT
002000               IF WS-IX > 0
002010               AND WS-GOL-STATUS (WS-IX) NOT = 'X'
002020                  PERFORM C030-POST-ONE-CONTRIB
002030                      THRU C030-POST-ONE-CONTRIB-EXIT
002040               END-IF
002050           END-IF.
002060           PERFORM C010-READ-CONTRIB THRU C010-READ-CONTRIB-EXIT.
002070       C020-APPLY-CONTRIB-EXIT.
002080           EXIT.
002090*
002100       C030-POST-ONE-CONTRIB.
002110           ADD MT-GCT-AMOUNT TO WS-GOL-CURRENT-AMT (WS-IX).
002120           IF WS-GOL-CURRENT-AMT (WS-IX) NOT < WS-GOL-TARGET-AMT (WS-IX)
002130               MOVE 'C' TO WS-GOL-STATUS (WS-IX)
002140               MOVE MT-GCT-CONTRIB-DATE-R TO WS-GOL-COMPL-DATE (WS-IX)
002150               ADD 1 TO WS-COMPLETED-CTR
002160           END-IF.
002170           MOVE MT-GCT-REC TO GCT-OUT-REC.
002180           WRITE GCT-OUT-REC.
002190       C030-POST-ONE-CONTRIB-EXIT.
002200           EXIT.
002210*
002220       D010-RECOMPUTE-GOALS.
002230           MOVE 1 TO WS-IX.
002240           PERFORM D015-RECOMPUTE-ONE-GOAL
002250               THRU D015-RECOMPUTE-ONE-GOAL-EXIT
002260               UNTIL WS-IX > WS-GOL-LOADED-CTR.
002270       D010-RECOMPUTE-GOALS-EXIT.
002280           EXIT.
002290*
002300       D015-RECOMPUTE-ONE-GOAL.
002310           IF WS-GOL-TARGET-AMT (WS-IX) = 0
002320               MOVE 0 TO WS-GOL-PROGRESS-PCT (WS-IX)
002330           ELSE
002340               COMPUTE WS-GOL-PROGRESS-PCT (WS-IX) ROUNDED =
002350                   WS-GOL-CURRENT-AMT (WS-IX) /
002360                       WS-GOL-TARGET-AMT (WS-IX) * 100
002370               IF WS-GOL-PROGRESS-PCT (WS-IX) > 100
002380                   MOVE 100 TO WS-GOL-PROGRESS-PCT (WS-IX)
002390               END-IF
002400           END-IF.
002410           PERFORM D020-CALC-MONTHS-REMAINING
002420               THRU D020-CALC-MONTHS-REMAINING-EXIT.
002430           ADD 1 TO WS-IX.
002440       D015-RECOMPUTE-ONE-GOAL-EXIT.
002450           EXIT.
002460*
002470       D020-CALC-MONTHS-REMAINING.
002480           MOVE 0 TO WS-GOL-MONTHS-REM (WS-IX).
002490           MOVE 0 TO WS-GOL-REQ-MONTHLY (WS-IX).
002500           IF WS-GOL-TARGET-AMT (WS-IX) > WS-GOL-CURRENT-AMT (WS-IX)
002510               COMPUTE WS-YEAR-DIFF =
002520                   WS-GOL-TGT-YYYY (WS-IX) - WS-RUN-YYYY
002530               COMPUTE WS-MONTH-DIFF =
002540                   (WS-YEAR-DIFF * 12) +
002550                   (WS-GOL-TGT-MM (WS-IX) - WS-RUN-MM)
002560               IF WS-MONTH-DIFF > 0
002570                   MOVE WS-MONTH-DIFF TO WS-GOL-MONTHS-REM (WS-IX)
002580                   COMPUTE WS-GOL-REQ-MONTHLY (WS-IX) ROUNDED =
002590                       (WS-GOL-TARGET-AMT (WS-IX) -
002600                           WS-GOL-CURRENT-AMT (WS-IX)) /
002610                               WS-GOL-MONTHS-REM (WS-IX)
002620               END-IF
002630           END-IF.
002640       D020-CALC-MONTHS-REMAINING-EXIT.
002650           EXIT.
002660*
002670       D030-FIND-GOAL.
002680           MOVE 0 TO WS-IX.
002690           SEARCH ALL WS-GOL-ENTRY
002700               AT END MOVE 0 TO WS-IX
002710               WHEN WS-GOL-KEY (WS-GOL-IDX) = MT-GCT-GOAL-ID
002720                   SET WS-IX TO WS-GOL-IDX.
002730       D030-FIND-GOAL-EXIT.
002740           EXIT.
002750*
002760       E010-REWRITE-GOALS.
002770           OPEN OUTPUT GOL-OUT-FILE.
002780           MOVE 1 TO WS-IX.
002790           PERFORM E015-WRITE-ONE-GOAL THRU E015-WRITE-ONE-GOAL-EXIT
002800               UNTIL WS-IX > WS-GOL-LOADED-CTR.
002810           CLOSE GOL-OUT-FILE.
002820       E010-REWRITE-GOALS-EXIT.
002830           EXIT.
002840*
002850       E015-WRITE-ONE-GOAL.
002860           MOVE SPACES TO MT-GOL-REC.
002870           MOVE WS-GOL-KEY (WS-IX)          TO MT-GOL-ID.
002880           MOVE WS-GOL-USER-ID (WS-IX)      TO MT-GOL-USER-ID.
002890           MOVE WS-GOL-NAME (WS-IX)         TO MT-GOL-NAME.
002900           MOVE WS-GOL-TARGET-AMT (WS-IX)   TO MT-GOL-TARGET-AMT.
002910           MOVE WS-GOL-CURRENT-AMT (WS-IX)  TO MT-GOL-CURRENT-AMT.
002920           MOVE WS-GOL-TARGET-DATE (WS-IX)  TO MT-GOL-TARGET-DATE-R.
002930           MOVE WS-GOL-STATUS (WS-IX)       TO MT-GOL-STATUS.
002940           MOVE WS-GOL-COMPL-DATE (WS-IX)   TO MT-GOL-COMPLETION-DATE-R.
002950           MOVE WS-GOL-PROGRESS-PCT (WS-IX) TO MT-GOL-PROGRESS-PCT.
002960           MOVE WS-GOL-MONTHS-REM (WS-IX)   TO MT-GOL-MONTHS-REMAINING.
002970           MOVE WS-GOL-REQ-MONTHLY (WS-IX)  TO MT-GOL-REQ-MONTHLY.
002980           MOVE MT-GOL-REC TO GOL-OUT-REC.
002990           WRITE GOL-OUT-REC.
003000           ADD 1 TO WS-IX.
003010       E015-WRITE-ONE-GOAL-EXIT.
003020           EXIT.
