000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    ALCTPL5000.
000030       AUTHOR.        D OKONKWO.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  11/19/90.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    11/19/90  DOKONKWO  REQ 1402 - ORIGINAL PROGRAM.  SPREADS A
000120*                        NEW BUDGET'S TOTAL ACROSS CATEGORIES BY
000130*                        THE PERCENTAGES ON A SAVED TEMPLATE.
000140*    02/11/95  SPATEL    REQ 1709 - ALLOC-PCT WIDENED TO A 2-DECIMAL
000150*                        FRACTIONAL PERCENT TO MATCH MTTPL.DD.CBL.
000160*    09/23/98  SPATEL    Y2K REQ 1801 - REVIEWED, NO DATE FIELDS ON
000170*                        EITHER FILE, NO CHANGE REQUIRED.
000180*    06/30/03  TMCBRIDE  REQ 2115 - WS-TOTAL-AMT WIDENED TO MATCH
000190*                        THE 13.2 MONEY STANDARD, WAS SHORT ONE
000200*                        DIGIT ON THE ORIGINAL LAYOUT.
000202*    11/05/12  TMCBRIDE  REQ 2440 - TEMPLATE-ITEM AND BUDGET-ITEM
000204*                        FILES WERE BEING READ AND WRITTEN COMMA-
000206*                        DELIMITED.  CONVERTED TO RECORD SEQUENTIAL
000208*                        AGAINST THE REAL MTTPL/MTBUD DD LAYOUTS.
000210******************************************************************
000220*    THIS PROGRAM READS ONE BUDGET TEMPLATE'S LINE ITEMS AND, GIVEN
000230*    A TOTAL BUDGET AMOUNT ON THE COMMAND LINE, WRITES ONE
000240*    BUDGET-ITEM RECORD PER TEMPLATE LINE WITH BUDGETED-AMT =
000250*    ALLOC-PCT / 100 TIMES THE TOTAL, ROUNDED TO THE NEAREST CENT.
000260*    TEMPLATE PERCENTAGES ARE NOT CHECKED OR FORCED TO SUM TO 100 -
000270*    WHATEVER THE TEMPLATE OWNER ENTERED IS HONORED AS-IS.
000280******************************************************************
000290       ENVIRONMENT DIVISION.
000300       CONFIGURATION SECTION.
000310       SPECIAL-NAMES.
000320           C01 IS TOP-OF-FORM
000330           CONSOLE IS CRT.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT TPI-IN-FILE ASSIGN TO DYNAMIC TPI-IN-PATH
000370               ORGANIZATION IS RECORD SEQUENTIAL.
000380           SELECT ITM-OUT-FILE ASSIGN TO DYNAMIC ITM-OUT-PATH
000390               ORGANIZATION IS RECORD SEQUENTIAL.
000400*
000410       DATA DIVISION.
000420       FILE SECTION.
000430       FD  TPI-IN-FILE
000440           RECORD CONTAINS 40 CHARACTERS
000450           LABEL RECORDS ARE STANDARD.
000460       01  TPI-IN-REC                    PIC X(40).
000470*
000480       FD  ITM-OUT-FILE
000490           RECORD CONTAINS 100 CHARACTERS
000500           LABEL RECORDS ARE STANDARD.
000510       01  ITM-OUT-REC                   PIC X(100).
000520*
000530       WORKING-STORAGE SECTION.
000540       01  WS-PATHS.
000550           05  TPI-IN-PATH                PIC X(64).
000560           05  ITM-OUT-PATH               PIC X(64).
000570*
000580       01  WS-FLAGS.
000590           05  TPI-EOF-SW                PIC X(1)   VALUE 'N'.
000600               88  TPI-EOF                 VALUE 'Y'.
000610*
000620       01  WS-COUNTERS                   COMP-3.
000630           05  WS-TPI-READ-CTR           PIC 9(7)   VALUE 0.
000640           05  WS-ITM-WRITTEN-CTR        PIC 9(7)   VALUE 0.
000650           05  WS-NEXT-ITM-ID            PIC 9(9)   VALUE 0.
000660*
000670       01  WS-RUN-PARMS.
000680           05  WS-BUDGET-ID               PIC 9(9).
000690           05  WS-TOTAL-AMT               PIC S9(13)V99 COMP-3.
000700           05  WS-TOTAL-AMT-X REDEFINES WS-TOTAL-AMT
000710                                          PIC S9(15).
000720*
000730       COPY 'mttpl.dd.cbl'.
000740       COPY 'mtbud.dd.cbl'.
000750*
000760       PROCEDURE DIVISION.
000770*
000780       A010-MAIN-LINE.
000790           ACCEPT WS-BUDGET-ID FROM COMMAND-LINE.
000800           ACCEPT WS-TOTAL-AMT-X FROM COMMAND-LINE.
000810           MOVE '/moneytrack/in/templateitem.dat' TO TPI-IN-PATH.
000820           MOVE '/moneytrack/out/budgetitem.dat'  TO ITM-OUT-PATH.
000830           OPEN INPUT TPI-IN-FILE.
000840           OPEN OUTPUT ITM-OUT-FILE.
000850           PERFORM B010-READ-TEMPLATE-ITEM
000860               THRU B010-READ-TEMPLATE-ITEM-EXIT.
000870           PERFORM C010-ALLOCATE-ITEM THRU C010-ALLOCATE-ITEM-EXIT
000880               UNTIL TPI-EOF.
000890           CLOSE TPI-IN-FILE.
000900           CLOSE ITM-OUT-FILE.
000910           DISPLAY 'ALCTPL5000 - TEMPLATE LINES READ ' WS-TPI-READ-CTR
000920               UPON CRT.
000930           DISPLAY 'ALCTPL5000 - BUDGET ITEMS WRITTEN ' WS-ITM-WRITTEN-CTR
000940               UPON CRT.
000950           STOP RUN.
000960*
000970       B010-READ-TEMPLATE-ITEM.
000980           READ TPI-IN-FILE
000990               AT END SET TPI-EOF TO TRUE
001000           END-READ.
001010           IF NOT TPI-EOF
001020               ADD 1 TO WS-TPI-READ-CTR
001030               MOVE TPI-IN-REC TO MT-TPI-REC
001040           END-IF.
001050       B010-READ-TEMPLATE-ITEM-EXIT.
001060           EXIT.
001070*
001080       C010-ALLOCATE-ITEM.
001090           ADD 1 TO WS-NEXT-ITM-ID.
001100           MOVE WS-NEXT-ITM-ID      TO MT-ITM-ID.
001110           MOVE WS-BUDGET-ID        TO MT-ITM-BUDGET-ID.
001120           MOVE MT-TPI-CATEGORY-ID  TO MT-ITM-CATEGORY-ID.
001130           COMPUTE MT-ITM-BUDGETED-AMT ROUNDED =
001140               MT-TPI-ALLOC-PCT / 100 * WS-TOTAL-AMT.
001150           MOVE 0 TO MT-ITM-SPENT-AMT.
001160           MOVE MT-ITM-BUDGETED-AMT TO MT-ITM-REMAINING-AMT.
001170           MOVE 0 TO MT-ITM-PCT-USED.
001180           MOVE 'N' TO MT-ITM-OVER-BUDGET-FLAG.
001190           PERFORM D010-WRITE-ITEM THRU D010-WRITE-ITEM-EXIT.
001200           ADD 1 TO WS-ITM-WRITTEN-CTR.
001210           PERFORM B010-READ-TEMPLATE-ITEM
001220               THRU B010-READ-TEMPLATE-ITEM-EXIT.
001230       C010-ALLOCATE-ITEM-EXIT.
001240           EXIT.
001250*
001260       D010-WRITE-ITEM.
001270           MOVE MT-ITM-REC TO ITM-OUT-REC.
001280           WRITE ITM-OUT-REC.
001290       D010-WRITE-ITEM-EXIT.
001300           EXIT.
