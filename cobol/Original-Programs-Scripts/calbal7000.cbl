000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    CALBAL7000.
000030       AUTHOR.        D OKONKWO.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  07/03/92.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    07/03/92  DOKONKWO  REQ 1533 - ORIGINAL PROGRAM.  ROLLS UP
000120*                        PAID AND SHARE AMOUNTS PER LEDGER MEMBER
000130*                        AND PRINTS THE BALANCE REPORT.
000140*    09/23/98  SPATEL    Y2K REQ 1801 - NO DATE FIELDS ON THIS
000150*                        REPORT, REVIEWED AND NO CHANGE REQUIRED.
000160*    06/30/03  TMCBRIDE  REQ 2115 - EXCLUDED REMOVED MEMBERS FROM
000170*                        THE PAID/SHARE ROLL-UP, THEY STILL OWE
000180*                        WHATEVER THE BALANCE WAS WHEN REMOVED.
000190*    04/18/11  TMCBRIDE  REQ 2398 - ADDED LEDGER CONTROL BREAK AND
000200*                        GRAND TOTAL LINE, PREVIOUSLY ONE FLAT LIST.
000210*    11/05/12  TMCBRIDE  REQ 2440 - MEMBER/EXPENSE/SPLIT FILES WERE
000220*                        BEING READ AND WRITTEN COMMA-DELIMITED.
000230*                        CONVERTED TO RECORD SEQUENTIAL AGAINST THE
000240*                        REAL MTSHR DD LAYOUT, SAME AS EVERY OTHER
000250*                        FILE HERE.
000260*    08/09/13  TMCBRIDE  REQ 2460 - GRAND TOTAL LINE NOW PRINTS A
000270*                        NET FIGURE, THE DESK WAS HAND-SUBTRACTING
000280*                        PAID LESS SHARE OFF THE REPORT EVERY MONTH.
000290*    03/14/14  RFARRELL  REQ 2477 - REMOVED MEMBERS WERE STILL
000300*                        BEING ROLLED INTO PAID/SHARE AND GETTING A
000310*                        MEMBER-BALANCE RECORD AND A REPORT LINE -
000320*                        THE 2115 FIX NEVER ACTUALLY MADE IT INTO
000330*                        THIS PROGRAM.  GUARDED EVERY ACCUMULATE,
000340*                        WRITE AND PRINT ON MT-MBR-IS-ACTIVE.  ALSO
000350*                        MONEY FIELDS WERE BEING STRUNG STRAIGHT OUT
000360*                        OF COMP-3 INTO THE REPORT LINE - GARBAGE ON
000370*                        PRINT.  STAGED THROUGH DISPLAY WORK FIELDS
000380*                        FIRST, AND FIXED DELIMITED SIZE TO THE
000390*                        CORRECT DELIMITED BY SIZE ON EVERY STRING.
000400******************************************************************
000410*    THIS PROGRAM COMPUTES EACH LEDGER MEMBER'S TOTAL PAID (FROM
000420*    SHARED-EXPENSE RECORDS WHERE THE MEMBER IS THE PAYER) AND
000430*    TOTAL SHARE (FROM THE MEMBER'S EXPENSE-SPLIT RECORDS ACROSS
000440*    THE LEDGER), WRITES A MEMBER-BALANCE RECORD FOR EACH, AND
000450*    PRINTS THE BALANCE REPORT WITH A LEDGER-ID CONTROL BREAK AND
000460*    A FINAL GRAND TOTAL LINE.
000470******************************************************************
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01 IS TOP-OF-FORM
000520           CONSOLE IS CRT.
000530       INPUT-OUTPUT SECTION.
000540       FILE-CONTROL.
000550           SELECT MBR-IN-FILE ASSIGN TO DYNAMIC MBR-IN-PATH
000560               ORGANIZATION IS RECORD SEQUENTIAL.
000570           SELECT EXP-IN-FILE ASSIGN TO DYNAMIC EXP-IN-PATH
000580               ORGANIZATION IS RECORD SEQUENTIAL.
000590           SELECT SPL-IN-FILE ASSIGN TO DYNAMIC SPL-IN-PATH
000600               ORGANIZATION IS RECORD SEQUENTIAL.
000610           SELECT BAL-OUT-FILE ASSIGN TO DYNAMIC BAL-OUT-PATH
000620               ORGANIZATION IS RECORD SEQUENTIAL.
000630           SELECT BAL-RPT-FILE ASSIGN TO DYNAMIC BAL-RPT-PATH
000640               ORGANIZATION IS LINE SEQUENTIAL.
000650*
000660       DATA DIVISION.
000670       FILE SECTION.
000680       FD  MBR-IN-FILE
000690           RECORD CONTAINS 60 CHARACTERS
000700           LABEL RECORDS ARE STANDARD.
000710       01  MBR-IN-REC                    PIC X(60).
000720*
000730       FD  EXP-IN-FILE
000740           RECORD CONTAINS 130 CHARACTERS
000750           LABEL RECORDS ARE STANDARD.
000760       01  EXP-IN-REC                    PIC X(130).
000770*
000780       FD  SPL-IN-FILE
000790           RECORD CONTAINS 60 CHARACTERS
000800           LABEL RECORDS ARE STANDARD.
000810       01  SPL-IN-REC                    PIC X(60).
000820*
000830       FD  BAL-OUT-FILE
000840           RECORD CONTAINS 90 CHARACTERS
000850           LABEL RECORDS ARE STANDARD.
000860       01  BAL-OUT-REC                   PIC X(90).
000870*
000880       FD  BAL-RPT-FILE
000890           RECORD CONTAINS 132 CHARACTERS
000900           LABEL RECORDS ARE STANDARD.
000910       01  BAL-RPT-REC                   PIC X(132).
000920*
000930       WORKING-STORAGE SECTION.
000940       01  WS-PATHS.
000950           05  MBR-IN-PATH                PIC X(64).
000960           05  EXP-IN-PATH                PIC X(64).
000970           05  SPL-IN-PATH                PIC X(64).
000980           05  BAL-OUT-PATH               PIC X(64).
000990           05  BAL-RPT-PATH               PIC X(64).
001000*
001010       01  WS-FLAGS.
001020           05  MBR-EOF-SW                PIC X(1)   VALUE 'N'.
001030               88  MBR-EOF                 VALUE 'Y'.
001040           05  EXP-EOF-SW                PIC X(1)   VALUE 'N'.
001050               88  EXP-EOF                 VALUE 'Y'.
001060           05  SPL-EOF-SW                PIC X(1)   VALUE 'N'.
001070               88  SPL-EOF                 VALUE 'Y'.
001080           05  WS-FIRST-LINE-SW           PIC X(1)   VALUE 'Y'.
001090               88  WS-IS-FIRST-LINE        VALUE 'Y'.
001100*
001110       01  WS-COUNTERS                   COMP-3.
001120           05  WS-MBR-LOADED-CTR         PIC 9(7)   VALUE 0.
001130           05  WS-EXP-READ-CTR           PIC 9(7)   VALUE 0.
001140           05  WS-SPL-READ-CTR           PIC 9(7)   VALUE 0.
001150*
001160       01  WS-SUBSCRIPTS                 COMP.
001170           05  WS-IX                     PIC S9(7)  VALUE 0.
001180*
001190       01  WS-BREAK-WORK.
001200           05  WS-PREV-LEDGER-ID          PIC 9(9)   VALUE 0.
001210           05  WS-LEDGER-PAID-TOT         PIC S9(13)V99 COMP-3
001220                                          VALUE 0.
001230           05  WS-LEDGER-SHARE-TOT        PIC S9(13)V99 COMP-3
001240                                          VALUE 0.
001250           05  WS-GRAND-PAID-TOT          PIC S9(13)V99 COMP-3
001260                                          VALUE 0.
001270           05  WS-GRAND-SHARE-TOT         PIC S9(13)V99 COMP-3
001280                                          VALUE 0.
001290*
001300       01  WS-AUDIT-WORK.
001310           05  WS-GRAND-NET-DSP           PIC S9(13)V99.
001320           05  WS-GRAND-NET-DSP-X REDEFINES WS-GRAND-NET-DSP
001330                                          PIC S9(15).
001340*
001350       01  WS-RPT-DSP-WORK.
001360*          REQ 2477 - DISPLAY-FORMAT STAGING, A COMP-3 FIELD
001370*          STRUNG DIRECTLY INTO A REPORT LINE PRINTS GARBAGE.
001380           05  WS-RPT-PAID-DSP            PIC S9(13)V99.
001390           05  WS-RPT-SHARE-DSP           PIC S9(13)V99.
001400           05  WS-RPT-NET-DSP             PIC S9(13)V99.
001410*
001420       COPY 'mtshr.dd.cbl'.
001430*
001440       01  WS-MBR-TABLE-CTL.
001450           05  WS-MBR-MAX-ENTRIES        PIC 9(5) COMP-3
001460                                          VALUE 4000.
001470*
001480       01  WS-MBR-TABLE.
001490           05  WS-MBR-ENTRY OCCURS 4000 TIMES
001500               ASCENDING KEY IS WS-MBR-LEDGER-ID WS-MBR-MEMBER-ID
001510               INDEXED BY WS-MBR-IDX.
001520               10  WS-MBR-LEDGER-ID      PIC 9(9).
001530               10  WS-MBR-MEMBER-ID      PIC 9(9).
001540               10  WS-MBR-NAME           PIC X(30).
001550               10  WS-MBR-STATUS         PIC X(1).
001560               10  WS-MBR-TOTAL-PAID     PIC S9(13)V99 COMP-3.
001570               10  WS-MBR-TOTAL-SHARE    PIC S9(13)V99 COMP-3.
001580               10  WS-MBR-NET-BALANCE    PIC S9(13)V99 COMP-3.
001590*
001600       PROCEDURE DIVISION.
001610*
001620       A010-MAIN-LINE.
001630           MOVE '/moneytrack/in/ledgermember.dat'   TO MBR-IN-PATH.
001640           MOVE '/moneytrack/in/sharedexpense.dat'  TO EXP-IN-PATH.
001650           MOVE '/moneytrack/in/expensesplit.dat'   TO SPL-IN-PATH.
001660           MOVE '/moneytrack/out/memberbalance.dat' TO BAL-OUT-PATH.
001670           MOVE '/moneytrack/out/balance.rpt'         TO BAL-RPT-PATH.
001680           PERFORM B010-LOAD-MEMBERS THRU B010-LOAD-MEMBERS-EXIT.
001690           PERFORM C010-ACCUM-PAID THRU C010-ACCUM-PAID-EXIT.
001700           PERFORM C020-ACCUM-SHARE THRU C020-ACCUM-SHARE-EXIT.
001710           PERFORM D010-FINISH-MEMBERS THRU D010-FINISH-MEMBERS-EXIT.
001720           PERFORM E010-REWRITE-MEMBERS THRU E010-REWRITE-MEMBERS-EXIT.
001730           PERFORM F010-PRINT-REPORT THRU F010-PRINT-REPORT-EXIT.
001740           DISPLAY 'CALBAL7000 - MEMBERS LOADED ' WS-MBR-LOADED-CTR
001750               UPON CRT.
001760           STOP RUN.
001770*
001780       B010-LOAD-MEMBERS.
001790           OPEN INPUT MBR-IN-FILE.
001800           READ MBR-IN-FILE
001810               AT END SET MBR-EOF TO TRUE
001820           END-READ.
001830           PERFORM B015-LOAD-ONE-MEMBER THRU B015-LOAD-ONE-MEMBER-EXIT
001840               UNTIL MBR-EOF.
001850           CLOSE MBR-IN-FILE.
001860       B010-LOAD-MEMBERS-EXIT.
001870           EXIT.
001880*
001890       B015-LOAD-ONE-MEMBER.
001900           ADD 1 TO WS-MBR-LOADED-CTR.
001910           MOVE MBR-IN-REC TO MT-MBR-REC.
001920           MOVE MT-MBR-LEDGER-ID TO WS-MBR-LEDGER-ID (WS-MBR-LOADED-CTR).
001930           MOVE MT-MBR-MEMBER-ID TO WS-MBR-MEMBER-ID (WS-MBR-LOADED-CTR).
001940           MOVE MT-MBR-NAME      TO WS-MBR-NAME (WS-MBR-LOADED-CTR).
001950           MOVE MT-MBR-STATUS    TO WS-MBR-STATUS (WS-MBR-LOADED-CTR).
001960           MOVE 0 TO WS-MBR-TOTAL-PAID (WS-MBR-LOADED-CTR).
001970           MOVE 0 TO WS-MBR-TOTAL-SHARE (WS-MBR-LOADED-CTR).
001980           READ MBR-IN-FILE
001990               AT END SET MBR-EOF TO TRUE
002000           END-READ.
002010       B015-LOAD-ONE-MEMBER-EXIT.
002020           EXIT.
002030*
002040       C010-ACCUM-PAID.
002050           OPEN INPUT EXP-IN-FILE.
002060           READ EXP-IN-FILE
002070               AT END SET EXP-EOF TO TRUE
002080           END-READ.
002090           PERFORM C015-ACCUM-ONE-EXPENSE
002100               THRU C015-ACCUM-ONE-EXPENSE-EXIT
002110               UNTIL EXP-EOF.
002120           CLOSE EXP-IN-FILE.
002130       C010-ACCUM-PAID-EXIT.
002140           EXIT.
002150*
002160       C015-ACCUM-ONE-EXPENSE.
002170           ADD 1 TO WS-EXP-READ-CTR.
002180           MOVE EXP-IN-REC TO MT-EXP-REC.
002190           PERFORM D030-FIND-MEMBER THRU D030-FIND-MEMBER-EXIT.
002200           IF WS-IX > 0
002210               ADD MT-EXP-AMOUNT TO WS-MBR-TOTAL-PAID (WS-IX)
002220           END-IF.
002230           READ EXP-IN-FILE
002240               AT END SET EXP-EOF TO TRUE
002250           END-READ.
002260       C015-ACCUM-ONE-EXPENSE-EXIT.
002270           EXIT.
002280*
002290       C020-ACCUM-SHARE.
002300           OPEN INPUT SPL-IN-FILE.
002310           READ SPL-IN-FILE
002320               AT END SET SPL-EOF TO TRUE
002330           END-READ.
002340           PERFORM C025-ACCUM-ONE-SPLIT THRU C025-ACCUM-ONE-SPLIT-EXIT
002350               UNTIL SPL-EOF.
002360           CLOSE SPL-IN-FILE.
002370       C020-ACCUM-SHARE-EXIT.
002380           EXIT.
002390*
002400       C025-ACCUM-ONE-SPLIT.
002410           ADD 1 TO WS-SPL-READ-CTR.
002420           MOVE SPL-IN-REC TO MT-SPL-REC.
002430           PERFORM D040-FIND-MEMBER-BY-ID
002440               THRU D040-FIND-MEMBER-BY-ID-EXIT.
002450           IF WS-IX > 0
002460               ADD MT-SPL-AMT TO WS-MBR-TOTAL-SHARE (WS-IX)
002470           END-IF.
002480           READ SPL-IN-FILE
002490               AT END SET SPL-EOF TO TRUE
002500           END-READ.
002510       C025-ACCUM-ONE-SPLIT-EXIT.
002520           EXIT.
002530*
002540       D010-FINISH-MEMBERS.
002550           MOVE 1 TO WS-IX.
002560           PERFORM D015-FINISH-ONE-MEMBER
002570               THRU D015-FINISH-ONE-MEMBER-EXIT
002580               UNTIL WS-IX > WS-MBR-LOADED-CTR.
002590       D010-FINISH-MEMBERS-EXIT.
002600           EXIT.
002610*
002620       D015-FINISH-ONE-MEMBER.
002630           COMPUTE WS-MBR-NET-BALANCE (WS-IX) =
002640               WS-MBR-TOTAL-PAID (WS-IX) - WS-MBR-TOTAL-SHARE (WS-IX).
002650           ADD 1 TO WS-IX.
002660       D015-FINISH-ONE-MEMBER-EXIT.
002670           EXIT.
002680*
002690       D030-FIND-MEMBER.
002700           MOVE 0 TO WS-IX.
002710           SEARCH ALL WS-MBR-ENTRY
002720               AT END MOVE 0 TO WS-IX
002730               WHEN WS-MBR-LEDGER-ID (WS-MBR-IDX) = MT-EXP-LEDGER-ID
002740               AND  WS-MBR-MEMBER-ID (WS-MBR-IDX) = MT-EXP-PAID-BY-USER
002742*          REQ 2477 - REMOVED/INACTIVE/INVITED MEMBERS DO NOT
002744*          COUNT TOWARD PAID, SAME RULE AS SPLEXP6000.
002746               AND  WS-MBR-STATUS (WS-MBR-IDX) = 'A'
002750                   SET WS-IX TO WS-MBR-IDX.
002760       D030-FIND-MEMBER-EXIT.
002770           EXIT.
002780*
002790       D040-FIND-MEMBER-BY-ID.
002800           MOVE 0 TO WS-IX.
002810           MOVE 1 TO WS-IX.
002815*          REQ 2477 - ONLY AN ACTIVE MEMBER STOPS THE SCAN, SAME
002817*          RULE AS D030-FIND-MEMBER ABOVE.
002820           PERFORM D045-SCAN-FOR-SPLIT-MEMBER
002830               THRU D045-SCAN-FOR-SPLIT-MEMBER-EXIT
002840               UNTIL WS-IX > WS-MBR-LOADED-CTR
002850               OR (WS-MBR-MEMBER-ID (WS-IX) = MT-SPL-MEMBER-ID
002852               AND WS-MBR-STATUS (WS-IX) = 'A').
002860           IF WS-IX > WS-MBR-LOADED-CTR
002870               MOVE 0 TO WS-IX
002880           END-IF.
002890       D040-FIND-MEMBER-BY-ID-EXIT.
002900           EXIT.
002910*
002920       D045-SCAN-FOR-SPLIT-MEMBER.
002930           IF WS-MBR-MEMBER-ID (WS-IX) NOT = MT-SPL-MEMBER-ID
002932           OR WS-MBR-STATUS (WS-IX) NOT = 'A'
002940               ADD 1 TO WS-IX
002950           END-IF.
002960       D045-SCAN-FOR-SPLIT-MEMBER-EXIT.
002970           EXIT.
002980*
002990       E010-REWRITE-MEMBERS.
003000           OPEN OUTPUT BAL-OUT-FILE.
003010           MOVE 1 TO WS-IX.
003020           PERFORM E015-WRITE-ONE-MEMBER THRU E015-WRITE-ONE-MEMBER-EXIT
003030               UNTIL WS-IX > WS-MBR-LOADED-CTR.
003040           CLOSE BAL-OUT-FILE.
003050       E010-REWRITE-MEMBERS-EXIT.
003060           EXIT.
003070*
003080       E015-WRITE-ONE-MEMBER.
003085*          REQ 2477 - NO BALANCE RECORD FOR A REMOVED/INACTIVE/
003087*          INVITED MEMBER, ONLY ACTIVE MEMBERS CARRY A BALANCE.
003090           IF WS-MBR-STATUS (WS-IX) = 'A'
003092               MOVE SPACES TO MT-BAL-REC
003100               MOVE WS-MBR-LEDGER-ID (WS-IX)      TO MT-BAL-LEDGER-ID
003110               MOVE WS-MBR-MEMBER-ID (WS-IX)      TO MT-BAL-MEMBER-ID
003120               MOVE WS-MBR-NAME (WS-IX)           TO MT-BAL-MEMBER-NAME
003130               MOVE WS-MBR-TOTAL-PAID (WS-IX)     TO MT-BAL-TOTAL-PAID
003140               MOVE WS-MBR-TOTAL-SHARE (WS-IX)    TO MT-BAL-TOTAL-SHARE
003150               MOVE WS-MBR-NET-BALANCE (WS-IX)    TO MT-BAL-NET-BALANCE
003160               MOVE MT-BAL-REC TO BAL-OUT-REC
003170               WRITE BAL-OUT-REC
003175           END-IF.
003180           ADD 1 TO WS-IX.
003190       E015-WRITE-ONE-MEMBER-EXIT.
003200           EXIT.
003210*
003220       F010-PRINT-REPORT.
003230           OPEN OUTPUT BAL-RPT-FILE.
003240           MOVE SPACES TO BAL-RPT-REC.
003250           STRING 'MONEYTRACK SHARED LEDGER BALANCE REPORT'
003260               DELIMITED BY SIZE INTO BAL-RPT-REC.
003270           WRITE BAL-RPT-REC.
003280           MOVE 1 TO WS-IX.
003290           PERFORM F015-PRINT-ONE-MEMBER THRU F015-PRINT-ONE-MEMBER-EXIT
003300               UNTIL WS-IX > WS-MBR-LOADED-CTR.
003310           PERFORM F020-PRINT-LEDGER-BREAK THRU F020-PRINT-LEDGER-BREAK-EXIT.
003320           PERFORM F030-PRINT-GRAND-TOTAL THRU F030-PRINT-GRAND-TOTAL-EXIT.
003330           CLOSE BAL-RPT-FILE.
003340       F010-PRINT-REPORT-EXIT.
003350           EXIT.
003360*
003370       F015-PRINT-ONE-MEMBER.
003372*          REQ 2477 - A REMOVED/INACTIVE/INVITED MEMBER GETS NO
003374*          REPORT LINE AND DOES NOT ENTER THE LEDGER OR GRAND
003376*          TOTALS.
003378           IF WS-MBR-STATUS (WS-IX) = 'A'
003380               IF WS-MBR-LEDGER-ID (WS-IX) NOT = WS-PREV-LEDGER-ID
003390               AND WS-PREV-LEDGER-ID NOT = 0
003400                   PERFORM F020-PRINT-LEDGER-BREAK
003410                       THRU F020-PRINT-LEDGER-BREAK-EXIT
003420               END-IF
003430               MOVE WS-MBR-LEDGER-ID (WS-IX) TO WS-PREV-LEDGER-ID
003440               ADD WS-MBR-TOTAL-PAID (WS-IX)  TO WS-LEDGER-PAID-TOT
003450               ADD WS-MBR-TOTAL-SHARE (WS-IX) TO WS-LEDGER-SHARE-TOT
003460               ADD WS-MBR-TOTAL-PAID (WS-IX)  TO WS-GRAND-PAID-TOT
003470               ADD WS-MBR-TOTAL-SHARE (WS-IX) TO WS-GRAND-SHARE-TOT
003472               MOVE WS-MBR-TOTAL-PAID (WS-IX)  TO WS-RPT-PAID-DSP
003474               MOVE WS-MBR-TOTAL-SHARE (WS-IX) TO WS-RPT-SHARE-DSP
003476               MOVE WS-MBR-NET-BALANCE (WS-IX) TO WS-RPT-NET-DSP
003480               MOVE SPACES TO BAL-RPT-REC
003490               STRING WS-MBR-MEMBER-ID (WS-IX)   DELIMITED BY SIZE '  '
003500                      WS-MBR-NAME (WS-IX)        DELIMITED BY SIZE '  '
003510                      WS-RPT-PAID-DSP            DELIMITED BY SIZE '  '
003520                      WS-RPT-SHARE-DSP           DELIMITED BY SIZE '  '
003530                      WS-RPT-NET-DSP             DELIMITED BY SIZE
003540                   INTO BAL-RPT-REC
003550               WRITE BAL-RPT-REC
003555           END-IF.
003560           ADD 1 TO WS-IX.
003570       F015-PRINT-ONE-MEMBER-EXIT.
003580           EXIT.
003590*
003600       F020-PRINT-LEDGER-BREAK.
003605           MOVE WS-LEDGER-PAID-TOT  TO WS-RPT-PAID-DSP.
003607           MOVE WS-LEDGER-SHARE-TOT TO WS-RPT-SHARE-DSP.
003610           MOVE SPACES TO BAL-RPT-REC.
003620           STRING '  LEDGER ' WS-PREV-LEDGER-ID ' TOTALS  PAID='
003630                  WS-RPT-PAID-DSP '  SHARE=' WS-RPT-SHARE-DSP
003640               DELIMITED BY SIZE INTO BAL-RPT-REC.
003650           WRITE BAL-RPT-REC.
003660           MOVE 0 TO WS-LEDGER-PAID-TOT.
003670           MOVE 0 TO WS-LEDGER-SHARE-TOT.
003680       F020-PRINT-LEDGER-BREAK-EXIT.
003690           EXIT.
003700*
003710       F030-PRINT-GRAND-TOTAL.
003720           COMPUTE WS-GRAND-NET-DSP =
003730               WS-GRAND-PAID-TOT - WS-GRAND-SHARE-TOT.
003732           MOVE WS-GRAND-PAID-TOT  TO WS-RPT-PAID-DSP.
003734           MOVE WS-GRAND-SHARE-TOT TO WS-RPT-SHARE-DSP.
003740           MOVE SPACES TO BAL-RPT-REC.
003750           STRING 'GRAND TOTALS  PAID=' WS-RPT-PAID-DSP
003760                  '  SHARE=' WS-RPT-SHARE-DSP
003770                  '  NET=' WS-GRAND-NET-DSP-X
003780               DELIMITED BY SIZE INTO BAL-RPT-REC.
003790           WRITE BAL-RPT-REC.
003800       F030-PRINT-GRAND-TOTAL-EXIT.
003810           EXIT.
