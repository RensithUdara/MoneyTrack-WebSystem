000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    CALBUD3000.
000030       AUTHOR.        R FARRELL.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  03/02/89.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    03/02/89  RFARRELL  REQ 1287 - ORIGINAL PROGRAM.  ROLLS THE
000120*                        TRANSACTION DETAIL FILE UP AGAINST EACH
000130*                        BUDGET ITEM FOR THE PERIOD.
000140*    11/19/90  DOKONKWO  REQ 1402 - SPLIT THE ITEM ACCUMULATION OUT
000150*                        INTO ITS OWN TABLE WHEN BUDGET-ITEM BECAME
000160*                        A SEPARATE FILE FROM BUDGET.
000170*    07/03/92  DOKONKWO  REQ 1533 - ADDED THE ONCE-ONLY ALERT LOGIC
000180*                        AND THE ALERT REPORT.
000190*    02/11/95  SPATEL    REQ 1709 - ADDED MT-ITM-OVER-BUDGET-FLAG
000200*                        SET FROM THE VARIANCE SIGN.
000210*    09/23/98  SPATEL    Y2K REQ 1801 - PERIOD DATE COMPARES NOW ON
000220*                        THE 4-DIGIT YEAR FIELD.
000230*    06/30/03  TMCBRIDE  REQ 2115 - SKIP NON-ACTIVE BUDGETS (PAUSED,
000240*                        COMPLETED, DRAFT) ON THE ACCUMULATION PASS.
000250*    09/14/12  TMCBRIDE  REQ 2431 - REQ 2115 ONLY GUARDED THE
000260*                        ACCUMULATION STEP.  THE LOAD-TIME ZERO
000270*                        AND THE D010/D020 FINISH PASSES WERE
000280*                        STILL STOMPING SPENT/REMAINING/PCT-USED
000290*                        ON EVERY PAUSED, COMPLETED AND DRAFT
000300*                        BUDGET EVERY NIGHT.  GATED BOTH ON
000310*                        BUDGET STATUS SO THOSE CARRY FORWARD
000320*                        UNCHANGED.  DROPPED D040/D045, FOLDED
000330*                        INTO D015 WITH THE SAME BUDGET LOOKUP.
000340*    11/02/12  TMCBRIDE  REQ 2440 - BUDGET/ITEM/TXN FILES WERE
000350*                        BEING WRITTEN COMMA-DELIMITED INSTEAD OF
000360*                        TO THE FIXED POSITIONS IN THE DD.  BACK
000370*                        TO RECORD SEQUENTIAL WITH THE REAL DD
000380*                        LAYOUT, SAME AS EVERY OTHER FILE HERE.
000390*    03/14/14  RFARRELL  REQ 2478 - ALERT AND ITEM LINES WERE
000400*                        STRINGING THE PCT-USED/BUDGETED/SPENT/
000410*                        VARIANCE COMP-3 FIELDS STRAIGHT INTO THE
000420*                        REPORT LINE - GARBAGE ON PRINT.  STAGED
000430*                        THROUGH DISPLAY WORK FIELDS FIRST, AND
000440*                        FIXED DELIMITED SIZE TO THE CORRECT
000450*                        DELIMITED BY SIZE ON BOTH STRINGS.
000460******************************************************************
000470*    THIS PROGRAM ACCUMULATES EXPENSE TRANSACTIONS AGAINST EACH
000480*    ACTIVE BUDGET'S ITEM LINES FOR THE ITEM'S PERIOD, RECOMPUTES
000490*    THE DERIVED SPENT/REMAINING/PERCENT FIELDS ON BOTH THE ITEM
000500*    AND THE BUDGET, AND RAISES A ONE-TIME ALERT WHEN A BUDGET
000510*    CROSSES ITS ALERT THRESHOLD.  BUDGET AND ITEM FILES ARE BOTH
000520*    SORTED BY BUDGET-ID SO THE TWO TABLES LINE UP ON THE RUN.
000530******************************************************************
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SPECIAL-NAMES.
000570           C01 IS TOP-OF-FORM
000580           CONSOLE IS CRT.
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610           SELECT BUD-IN-FILE ASSIGN TO DYNAMIC BUD-IN-PATH
000620               ORGANIZATION RECORD SEQUENTIAL.
000630           SELECT ITM-IN-FILE ASSIGN TO DYNAMIC ITM-IN-PATH
000640               ORGANIZATION RECORD SEQUENTIAL.
000650           SELECT TXN-IN-FILE ASSIGN TO DYNAMIC TXN-IN-PATH
000660               ORGANIZATION RECORD SEQUENTIAL.
000670           SELECT BUD-OUT-FILE ASSIGN TO DYNAMIC BUD-OUT-PATH
000680               ORGANIZATION RECORD SEQUENTIAL.
000690           SELECT ITM-OUT-FILE ASSIGN TO DYNAMIC ITM-OUT-PATH
000700               ORGANIZATION RECORD SEQUENTIAL.
000710           SELECT ALERT-RPT-FILE ASSIGN TO DYNAMIC ALERT-RPT-PATH
000720               ORGANIZATION IS LINE SEQUENTIAL.
000730*
000740       DATA DIVISION.
000750       FILE SECTION.
000760       FD  BUD-IN-FILE
000770           RECORD CONTAINS 130 CHARACTERS
000780           LABEL RECORDS ARE STANDARD.
000790       01  BUD-IN-REC                    PIC X(130).
000800*
000810       FD  ITM-IN-FILE
000820           RECORD CONTAINS 100 CHARACTERS
000830           LABEL RECORDS ARE STANDARD.
000840       01  ITM-IN-REC                    PIC X(100).
000850*
000860       FD  TXN-IN-FILE
000870           RECORD CONTAINS 150 CHARACTERS
000880           LABEL RECORDS ARE STANDARD.
000890       01  TXN-IN-REC                    PIC X(150).
000900*
000910       FD  BUD-OUT-FILE
000920           RECORD CONTAINS 130 CHARACTERS
000930           LABEL RECORDS ARE STANDARD.
000940       01  BUD-OUT-REC                   PIC X(130).
000950*
000960       FD  ITM-OUT-FILE
000970           RECORD CONTAINS 100 CHARACTERS
000980           LABEL RECORDS ARE STANDARD.
000990       01  ITM-OUT-REC                   PIC X(100).
001000*
001010       FD  ALERT-RPT-FILE
001020           RECORD CONTAINS 132 CHARACTERS
001030           LABEL RECORDS ARE STANDARD.
001040       01  ALERT-RPT-REC                 PIC X(132).
001050*
001060       WORKING-STORAGE SECTION.
001070       01  WS-PATHS.
001080           05  BUD-IN-PATH                PIC X(64).
001090           05  ITM-IN-PATH                PIC X(64).
001100           05  TXN-IN-PATH                PIC X(64).
001110           05  BUD-OUT-PATH               PIC X(64).
001120           05  ITM-OUT-PATH               PIC X(64).
001130           05  ALERT-RPT-PATH             PIC X(64).
001140*
001150       01  WS-FLAGS.
001160           05  BUD-EOF-SW                PIC X(1)   VALUE 'N'.
001170               88  BUD-EOF                 VALUE 'Y'.
001180           05  ITM-EOF-SW                PIC X(1)   VALUE 'N'.
001190               88  ITM-EOF                 VALUE 'Y'.
001200           05  TXN-EOF-SW                PIC X(1)   VALUE 'N'.
001210               88  TXN-EOF                 VALUE 'Y'.
001220*
001230       01  WS-COUNTERS                   COMP-3.
001240           05  WS-BUD-READ-CTR           PIC 9(7)   VALUE 0.
001250           05  WS-ITM-READ-CTR           PIC 9(7)   VALUE 0.
001260           05  WS-TXN-READ-CTR           PIC 9(7)   VALUE 0.
001270           05  WS-BUD-LOADED-CTR         PIC 9(7)   VALUE 0.
001280           05  WS-ITM-LOADED-CTR         PIC 9(7)   VALUE 0.
001290           05  WS-ALERT-CTR              PIC 9(7)   VALUE 0.
001300*
001310       01  WS-SUBSCRIPTS                 COMP.
001320           05  WS-IX                     PIC S9(7)  VALUE 0.
001330           05  WS-JX                     PIC S9(7)  VALUE 0.
001340*
001350       01  WS-PCT-WORK.
001360           05  WS-PCT-RESULT             PIC S9(3)V99 COMP-3.
001370*
001380       01  WS-RPT-DSP-WORK.
001390*          REQ 2478 - DISPLAY-FORMAT STAGING, A COMP-3 FIELD
001400*          STRUNG DIRECTLY INTO A REPORT LINE PRINTS GARBAGE.
001410           05  WS-RPT-PCT-DSP             PIC S9(3)V99.
001420           05  WS-RPT-BUDGETED-DSP        PIC S9(13)V99.
001430           05  WS-RPT-SPENT-DSP           PIC S9(13)V99.
001440           05  WS-RPT-VARIANCE-DSP        PIC S9(13)V99.
001450*
001460       COPY 'mtbud.dd.cbl'.
001470       COPY 'mttxn.dd.cbl'.
001480*
001490       01  WS-BUD-TABLE-CTL.
001500           05  WS-BUD-MAX-ENTRIES        PIC 9(5) COMP-3
001510                                          VALUE 2000.
001520*
001530       01  WS-BUD-TABLE.
001540           05  WS-BUD-ENTRY OCCURS 2000 TIMES
001550               ASCENDING KEY IS WS-BUD-KEY
001560               INDEXED BY WS-BUD-IDX.
001570               10  WS-BUD-KEY            PIC 9(9).
001580               10  WS-BUD-USER-ID        PIC 9(9).
001590               10  WS-BUD-NAME           PIC X(30).
001600               10  WS-BUD-PSTART         PIC 9(8).
001610               10  WS-BUD-PEND           PIC 9(8).
001620               10  WS-BUD-TOTAL-BUDGET   PIC S9(13)V99 COMP-3.
001630               10  WS-BUD-THRESHOLD      PIC 9(3).
001640               10  WS-BUD-ALERT-SENT     PIC X(1).
001650               10  WS-BUD-TOTAL-SPENT    PIC S9(13)V99 COMP-3.
001660               10  WS-BUD-REMAINING      PIC S9(13)V99 COMP-3.
001670               10  WS-BUD-PCT-USED       PIC S9(3)V99  COMP-3.
001680               10  WS-BUD-STATUS         PIC X(1).
001690*
001700       01  WS-ITM-TABLE-CTL.
001710           05  WS-ITM-MAX-ENTRIES        PIC 9(5) COMP-3
001720                                          VALUE 8000.
001730*
001740       01  WS-ITM-TABLE.
001750           05  WS-ITM-ENTRY OCCURS 8000 TIMES
001760               INDEXED BY WS-ITM-IDX.
001770               10  WS-ITM-ID             PIC 9(9).
001780               10  WS-ITM-BUD-ID         PIC 9(9).
001790               10  WS-ITM-CATEGORY-ID    PIC 9(9).
001800               10  WS-ITM-BUDGETED-AMT   PIC S9(13)V99 COMP-3.
001810               10  WS-ITM-SPENT-AMT      PIC S9(13)V99 COMP-3.
001820               10  WS-ITM-REMAINING-AMT  PIC S9(13)V99 COMP-3.
001830               10  WS-ITM-PCT-USED       PIC S9(3)V99  COMP-3.
001840               10  WS-ITM-OVER-FLAG      PIC X(1).
001850*
001860       PROCEDURE DIVISION.
001870*
001880       A010-MAIN-LINE.
001890           MOVE '/moneytrack/in/budget.dat'       TO BUD-IN-PATH.
001900           MOVE '/moneytrack/in/budgetitem.dat'   TO ITM-IN-PATH.
001910           MOVE '/moneytrack/in/txn.dat'           TO TXN-IN-PATH.
001920           MOVE '/moneytrack/out/budget.dat'       TO BUD-OUT-PATH.
001930           MOVE '/moneytrack/out/budgetitem.dat'   TO ITM-OUT-PATH.
001940           MOVE '/moneytrack/out/budalert.rpt'      TO ALERT-RPT-PATH.
001950           PERFORM B010-LOAD-BUDGETS THRU B010-LOAD-BUDGETS-EXIT.
001960           PERFORM B020-LOAD-ITEMS THRU B020-LOAD-ITEMS-EXIT.
001970           OPEN OUTPUT ALERT-RPT-FILE.
001980           PERFORM C010-READ-TXN THRU C010-READ-TXN-EXIT.
001990           PERFORM C020-ACCUMULATE-TXN THRU C020-ACCUMULATE-TXN-EXIT
002000               UNTIL TXN-EOF.
002010           CLOSE TXN-IN-FILE.
002020           PERFORM D010-FINISH-ITEMS THRU D010-FINISH-ITEMS-EXIT.
002030           PERFORM D020-FINISH-BUDGETS THRU D020-FINISH-BUDGETS-EXIT.
002040           CLOSE ALERT-RPT-FILE.
002050           PERFORM E010-REWRITE-BUDGETS THRU E010-REWRITE-BUDGETS-EXIT.
002060           PERFORM E020-REWRITE-ITEMS THRU E020-REWRITE-ITEMS-EXIT.
002070           DISPLAY 'CALBUD3000 - BUDGETS READ  ' WS-BUD-READ-CTR
002080               UPON CRT.
002090           DISPLAY 'CALBUD3000 - ALERTS RAISED  ' WS-ALERT-CTR
002100               UPON CRT.
002110           STOP RUN.
002120*
002130       B010-LOAD-BUDGETS.
002140           OPEN INPUT BUD-IN-FILE.
002150           READ BUD-IN-FILE
002160               AT END SET BUD-EOF TO TRUE
002170           END-READ.
002180           PERFORM B015-LOAD-ONE-BUDGET THRU B015-LOAD-ONE-BUDGET-EXIT
002190               UNTIL BUD-EOF.
002200           CLOSE BUD-IN-FILE.
002210       B010-LOAD-BUDGETS-EXIT.
002220           EXIT.
002230*
002240       B015-LOAD-ONE-BUDGET.
002250           ADD 1 TO WS-BUD-READ-CTR.
002260           ADD 1 TO WS-BUD-LOADED-CTR.
002270           MOVE BUD-IN-REC TO MT-BUD-REC.
002280           MOVE MT-BUD-ID            TO WS-BUD-KEY (WS-BUD-LOADED-CTR).
002290           MOVE MT-BUD-USER-ID       TO WS-BUD-USER-ID (WS-BUD-LOADED-CTR).
002300           MOVE MT-BUD-NAME          TO WS-BUD-NAME (WS-BUD-LOADED-CTR).
002310           MOVE MT-BUD-PERIOD-START-R TO WS-BUD-PSTART (WS-BUD-LOADED-CTR).
002320           MOVE MT-BUD-PERIOD-END-R  TO WS-BUD-PEND (WS-BUD-LOADED-CTR).
002330           MOVE MT-BUD-TOTAL-BUDGET  TO WS-BUD-TOTAL-BUDGET (WS-BUD-LOADED-CTR).
002340           MOVE MT-BUD-ALERT-THRESHOLD TO WS-BUD-THRESHOLD (WS-BUD-LOADED-CTR).
002350           MOVE MT-BUD-ALERT-SENT-FLAG TO WS-BUD-ALERT-SENT (WS-BUD-LOADED-CTR).
002360           MOVE MT-BUD-REMAINING     TO WS-BUD-REMAINING (WS-BUD-LOADED-CTR).
002370           MOVE MT-BUD-PCT-USED      TO WS-BUD-PCT-USED (WS-BUD-LOADED-CTR).
002380           MOVE MT-BUD-STATUS        TO WS-BUD-STATUS (WS-BUD-LOADED-CTR).
002390*          REQ 2431 - DRAFT/PAUSED/COMPLETED BUDGETS KEEP THEIR
002400*          PERSISTED SPENT AMOUNT, ONLY ACTIVE ONES RESTART AT 0.
002410           IF MT-BUD-IS-ACTIVE
002420               MOVE 0            TO WS-BUD-TOTAL-SPENT (WS-BUD-LOADED-CTR)
002430           ELSE
002440               MOVE MT-BUD-TOTAL-SPENT
002450                                 TO WS-BUD-TOTAL-SPENT (WS-BUD-LOADED-CTR)
002460           END-IF.
002470           READ BUD-IN-FILE
002480               AT END SET BUD-EOF TO TRUE
002490           END-READ.
002500       B015-LOAD-ONE-BUDGET-EXIT.
002510           EXIT.
002520*
002530       B020-LOAD-ITEMS.
002540           OPEN INPUT ITM-IN-FILE.
002550           READ ITM-IN-FILE
002560               AT END SET ITM-EOF TO TRUE
002570           END-READ.
002580           PERFORM B025-LOAD-ONE-ITEM THRU B025-LOAD-ONE-ITEM-EXIT
002590               UNTIL ITM-EOF.
002600           CLOSE ITM-IN-FILE.
002610       B020-LOAD-ITEMS-EXIT.
002620           EXIT.
002630*
002640       B025-LOAD-ONE-ITEM.
002650           ADD 1 TO WS-ITM-READ-CTR.
002660           ADD 1 TO WS-ITM-LOADED-CTR.
002670           MOVE ITM-IN-REC TO MT-ITM-REC.
002680           MOVE MT-ITM-ID           TO WS-ITM-ID (WS-ITM-LOADED-CTR).
002690           MOVE MT-ITM-BUDGET-ID    TO WS-ITM-BUD-ID (WS-ITM-LOADED-CTR).
002700           MOVE MT-ITM-CATEGORY-ID  TO WS-ITM-CATEGORY-ID (WS-ITM-LOADED-CTR).
002710           MOVE MT-ITM-BUDGETED-AMT TO WS-ITM-BUDGETED-AMT (WS-ITM-LOADED-CTR).
002720           MOVE MT-ITM-REMAINING-AMT TO WS-ITM-REMAINING-AMT (WS-ITM-LOADED-CTR).
002730           MOVE MT-ITM-PCT-USED     TO WS-ITM-PCT-USED (WS-ITM-LOADED-CTR).
002740           MOVE MT-ITM-OVER-BUDGET-FLAG TO WS-ITM-OVER-FLAG (WS-ITM-LOADED-CTR).
002750*          REQ 2431 - ITEM INHERITS ITS PARENT BUDGET'S STATUS,
002760*          THE BUDGET-ITEM RECORD CARRIES NO STATUS OF ITS OWN.
002770           MOVE WS-ITM-LOADED-CTR   TO WS-JX.
002780           PERFORM D030-FIND-BUDGET THRU D030-FIND-BUDGET-EXIT.
002790           IF WS-IX > 0 AND WS-BUD-STATUS (WS-IX) = 'A'
002800               MOVE 0               TO WS-ITM-SPENT-AMT (WS-ITM-LOADED-CTR)
002810           ELSE
002820               MOVE MT-ITM-SPENT-AMT
002830                                    TO WS-ITM-SPENT-AMT (WS-ITM-LOADED-CTR)
002840           END-IF.
002850           READ ITM-IN-FILE
002860               AT END SET ITM-EOF TO TRUE
002870           END-READ.
002880       B025-LOAD-ONE-ITEM-EXIT.
002890           EXIT.
002900*
002910       C010-READ-TXN.
002920           OPEN INPUT TXN-IN-FILE.
002930           READ TXN-IN-FILE
002940               AT END SET TXN-EOF TO TRUE
002950           END-READ.
002960       C010-READ-TXN-EXIT.
002970           EXIT.
002980*
002990       C015-READ-NEXT-TXN.
003000           ADD 1 TO WS-TXN-READ-CTR.
003010           MOVE TXN-IN-REC TO MT-TXN-REC.
003020           READ TXN-IN-FILE
003030               AT END SET TXN-EOF TO TRUE
003040           END-READ.
003050       C015-READ-NEXT-TXN-EXIT.
003060           EXIT.
003070*
003080       C020-ACCUMULATE-TXN.
003090           IF MT-TXN-IS-EXPENSE
003100               PERFORM C030-POST-ITEMS THRU C030-POST-ITEMS-EXIT
003110           END-IF.
003120           PERFORM C015-READ-NEXT-TXN THRU C015-READ-NEXT-TXN-EXIT.
003130       C020-ACCUMULATE-TXN-EXIT.
003140           EXIT.
003150*
003160       C030-POST-ITEMS.
003170           MOVE 1 TO WS-JX.
003180           PERFORM C040-CHECK-ONE-ITEM THRU C040-CHECK-ONE-ITEM-EXIT
003190               UNTIL WS-JX > WS-ITM-LOADED-CTR.
003200       C030-POST-ITEMS-EXIT.
003210           EXIT.
003220*
003230       C040-CHECK-ONE-ITEM.
003240           PERFORM D030-FIND-BUDGET THRU D030-FIND-BUDGET-EXIT.
003250           IF WS-IX > 0
003260           AND WS-BUD-STATUS (WS-IX) = 'A'
003270           AND WS-BUD-USER-ID (WS-IX) = MT-USER-ID
003280           AND WS-ITM-CATEGORY-ID (WS-JX) = MT-CATEGORY-ID
003290           AND MT-TXN-DATE-R NOT < WS-BUD-PSTART (WS-IX)
003300           AND MT-TXN-DATE-R NOT > WS-BUD-PEND (WS-IX)
003310               ADD MT-AMOUNT TO WS-ITM-SPENT-AMT (WS-JX)
003320           END-IF.
003330           ADD 1 TO WS-JX.
003340       C040-CHECK-ONE-ITEM-EXIT.
003350           EXIT.
003360*
003370       D010-FINISH-ITEMS.
003380           MOVE 1 TO WS-JX.
003390           PERFORM D015-FINISH-ONE-ITEM THRU D015-FINISH-ONE-ITEM-EXIT
003400               UNTIL WS-JX > WS-ITM-LOADED-CTR.
003410       D010-FINISH-ITEMS-EXIT.
003420           EXIT.
003430*
003440       D015-FINISH-ONE-ITEM.
003450*          REQ 2431 - ITEM DERIVED FIELDS AND THE ROLL-UP INTO
003460*          THE PARENT BUDGET'S TOTAL-SPENT ARE BOTH SKIPPED WHEN
003470*          THE PARENT BUDGET IS NOT ACTIVE - THE ITEM PASSES
003480*          THROUGH WITH ITS PERSISTED VALUES UNCHANGED.
003490           PERFORM D030-FIND-BUDGET THRU D030-FIND-BUDGET-EXIT.
003500           IF WS-IX > 0 AND WS-BUD-STATUS (WS-IX) = 'A'
003510               COMPUTE WS-ITM-REMAINING-AMT (WS-JX) =
003520                   WS-ITM-BUDGETED-AMT (WS-JX) - WS-ITM-SPENT-AMT (WS-JX)
003530               IF WS-ITM-BUDGETED-AMT (WS-JX) = 0
003540                   MOVE 0 TO WS-ITM-PCT-USED (WS-JX)
003550               ELSE
003560                   COMPUTE WS-ITM-PCT-USED (WS-JX) ROUNDED =
003570                       WS-ITM-SPENT-AMT (WS-JX) /
003580                           WS-ITM-BUDGETED-AMT (WS-JX) * 100
003590               END-IF
003600               IF WS-ITM-SPENT-AMT (WS-JX) > WS-ITM-BUDGETED-AMT (WS-JX)
003610                   MOVE 'Y' TO WS-ITM-OVER-FLAG (WS-JX)
003620               ELSE
003630                   MOVE 'N' TO WS-ITM-OVER-FLAG (WS-JX)
003640               END-IF
003650               ADD WS-ITM-SPENT-AMT (WS-JX) TO WS-BUD-TOTAL-SPENT (WS-IX)
003660           END-IF.
003670           ADD 1 TO WS-JX.
003680       D015-FINISH-ONE-ITEM-EXIT.
003690           EXIT.
003700*
003710       D020-FINISH-BUDGETS.
003720           MOVE 1 TO WS-IX.
003730           PERFORM D025-FINISH-ONE-BUDGET THRU D025-FINISH-ONE-BUDGET-EXIT
003740               UNTIL WS-IX > WS-BUD-LOADED-CTR.
003750       D020-FINISH-BUDGETS-EXIT.
003760           EXIT.
003770*
003780       D025-FINISH-ONE-BUDGET.
003790*          REQ 2431 - REMAINING/PCT-USED AND THE ALERT CHECK ARE
003800*          ONLY RECOMPUTED FOR AN ACTIVE BUDGET.  A PAUSED,
003810*          COMPLETED OR DRAFT BUDGET PASSES THROUGH UNCHANGED.
003820           IF WS-BUD-STATUS (WS-IX) = 'A'
003830               COMPUTE WS-BUD-REMAINING (WS-IX) =
003840                   WS-BUD-TOTAL-BUDGET (WS-IX) - WS-BUD-TOTAL-SPENT (WS-IX)
003850               IF WS-BUD-TOTAL-BUDGET (WS-IX) = 0
003860                   MOVE 0 TO WS-BUD-PCT-USED (WS-IX)
003870               ELSE
003880                   COMPUTE WS-BUD-PCT-USED (WS-IX) ROUNDED =
003890                       WS-BUD-TOTAL-SPENT (WS-IX) /
003900                           WS-BUD-TOTAL-BUDGET (WS-IX) * 100
003910               END-IF
003920               IF WS-BUD-PCT-USED (WS-IX) NOT < WS-BUD-THRESHOLD (WS-IX)
003930               AND WS-BUD-ALERT-SENT (WS-IX) NOT = 'Y'
003940                   PERFORM D050-RAISE-ALERT THRU D050-RAISE-ALERT-EXIT
003950                   MOVE 'Y' TO WS-BUD-ALERT-SENT (WS-IX)
003960               END-IF
003970           END-IF.
003980           ADD 1 TO WS-IX.
003990       D025-FINISH-ONE-BUDGET-EXIT.
004000           EXIT.
004010*
004020       D030-FIND-BUDGET.
004030           MOVE 0 TO WS-IX.
004040           SEARCH ALL WS-BUD-ENTRY
004050               AT END MOVE 0 TO WS-IX
004060               WHEN WS-BUD-KEY (WS-BUD-IDX) = WS-ITM-BUD-ID (WS-JX)
004070                   SET WS-IX TO WS-BUD-IDX.
004080       D030-FIND-BUDGET-EXIT.
004090           EXIT.
004100*
004110       D050-RAISE-ALERT.
004120           ADD 1 TO WS-ALERT-CTR.
004130           MOVE WS-BUD-PCT-USED (WS-IX) TO WS-RPT-PCT-DSP.
004140           MOVE SPACES TO ALERT-RPT-REC.
004150           STRING 'BUDGET ALERT  ID='   WS-BUD-KEY (WS-IX)
004160                  '  NAME=' WS-BUD-NAME (WS-IX)
004170                  '  PCT=' WS-RPT-PCT-DSP
004180                  '  THRESHOLD=' WS-BUD-THRESHOLD (WS-IX)
004190               DELIMITED BY SIZE INTO ALERT-RPT-REC.
004200           WRITE ALERT-RPT-REC.
004210           PERFORM D060-ALERT-ITEM-LINES
004220               THRU D060-ALERT-ITEM-LINES-EXIT.
004230       D050-RAISE-ALERT-EXIT.
004240           EXIT.
004250*
004260       D060-ALERT-ITEM-LINES.
004270           MOVE 1 TO WS-JX.
004280           PERFORM D065-ALERT-ONE-ITEM THRU D065-ALERT-ONE-ITEM-EXIT
004290               UNTIL WS-JX > WS-ITM-LOADED-CTR.
004300       D060-ALERT-ITEM-LINES-EXIT.
004310           EXIT.
004320*
004330       D065-ALERT-ONE-ITEM.
004340           IF WS-ITM-BUD-ID (WS-JX) = WS-BUD-KEY (WS-IX)
004350           AND WS-ITM-OVER-FLAG (WS-JX) = 'Y'
004360               MOVE WS-ITM-BUDGETED-AMT (WS-JX)  TO WS-RPT-BUDGETED-DSP
004370               MOVE WS-ITM-SPENT-AMT (WS-JX)     TO WS-RPT-SPENT-DSP
004380               MOVE WS-ITM-REMAINING-AMT (WS-JX) TO WS-RPT-VARIANCE-DSP
004390               MOVE SPACES TO ALERT-RPT-REC
004400               STRING '  ITEM CATEGORY=' WS-ITM-CATEGORY-ID (WS-JX)
004410                      '  BUDGETED=' WS-RPT-BUDGETED-DSP
004420                      '  SPENT=' WS-RPT-SPENT-DSP
004430                      '  VARIANCE=' WS-RPT-VARIANCE-DSP
004440                   DELIMITED BY SIZE INTO ALERT-RPT-REC
004450               WRITE ALERT-RPT-REC
004460           END-IF.
004470           ADD 1 TO WS-JX.
004480       D065-ALERT-ONE-ITEM-EXIT.
004490           EXIT.
004500*
004510       E010-REWRITE-BUDGETS.
004520           OPEN OUTPUT BUD-OUT-FILE.
004530           MOVE 1 TO WS-IX.
004540           PERFORM E015-WRITE-ONE-BUDGET THRU E015-WRITE-ONE-BUDGET-EXIT
004550               UNTIL WS-IX > WS-BUD-LOADED-CTR.
004560           CLOSE BUD-OUT-FILE.
004570       E010-REWRITE-BUDGETS-EXIT.
004580           EXIT.
004590*
004600       E015-WRITE-ONE-BUDGET.
004610           MOVE WS-BUD-KEY (WS-IX)          TO MT-BUD-ID.
004620           MOVE WS-BUD-USER-ID (WS-IX)      TO MT-BUD-USER-ID.
004630           MOVE WS-BUD-NAME (WS-IX)         TO MT-BUD-NAME.
004640           MOVE WS-BUD-PSTART (WS-IX)       TO MT-BUD-PERIOD-START-R.
004650           MOVE WS-BUD-PEND (WS-IX)         TO MT-BUD-PERIOD-END-R.
004660           MOVE WS-BUD-TOTAL-BUDGET (WS-IX) TO MT-BUD-TOTAL-BUDGET.
004670           MOVE WS-BUD-THRESHOLD (WS-IX)    TO MT-BUD-ALERT-THRESHOLD.
004680           MOVE WS-BUD-ALERT-SENT (WS-IX)   TO MT-BUD-ALERT-SENT-FLAG.
004690           MOVE WS-BUD-TOTAL-SPENT (WS-IX)  TO MT-BUD-TOTAL-SPENT.
004700           MOVE WS-BUD-REMAINING (WS-IX)    TO MT-BUD-REMAINING.
004710           MOVE WS-BUD-PCT-USED (WS-IX)     TO MT-BUD-PCT-USED.
004720           MOVE WS-BUD-STATUS (WS-IX)       TO MT-BUD-STATUS.
004730           MOVE MT-BUD-REC                  TO BUD-OUT-REC.
004740           WRITE BUD-OUT-REC.
004750           ADD 1 TO WS-IX.
004760       E015-WRITE-ONE-BUDGET-EXIT.
004770           EXIT.
004780*
004790       E020-REWRITE-ITEMS.
004800           OPEN OUTPUT ITM-OUT-FILE.
004810           MOVE 1 TO WS-JX.
004820           PERFORM E025-WRITE-ONE-ITEM THRU E025-WRITE-ONE-ITEM-EXIT
004830               UNTIL WS-JX > WS-ITM-LOADED-CTR.
004840           CLOSE ITM-OUT-FILE.
004850       E020-REWRITE-ITEMS-EXIT.
004860           EXIT.
004870*
004880       E025-WRITE-ONE-ITEM.
004890           MOVE WS-ITM-ID (WS-JX)            TO MT-ITM-ID.
004900           MOVE WS-ITM-BUD-ID (WS-JX)        TO MT-ITM-BUDGET-ID.
004910           MOVE WS-ITM-CATEGORY-ID (WS-JX)   TO MT-ITM-CATEGORY-ID.
004920           MOVE WS-ITM-BUDGETED-AMT (WS-JX)  TO MT-ITM-BUDGETED-AMT.
004930           MOVE WS-ITM-SPENT-AMT (WS-JX)     TO MT-ITM-SPENT-AMT.
004940           MOVE WS-ITM-REMAINING-AMT (WS-JX) TO MT-ITM-REMAINING-AMT.
004950           MOVE WS-ITM-PCT-USED (WS-JX)      TO MT-ITM-PCT-USED.
004960           MOVE WS-ITM-OVER-FLAG (WS-JX)     TO MT-ITM-OVER-BUDGET-FLAG.
004970           MOVE MT-ITM-REC                   TO ITM-OUT-REC.
004980           WRITE ITM-OUT-REC.
004990           ADD 1 TO WS-JX.
005000       E025-WRITE-ONE-ITEM-EXIT.
005010           EXIT.
