000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    CNFSET8000.
000030       AUTHOR.        D OKONKWO.
000040       INSTALLATION.  MTCNTR DATA CENTER.
000050       DATE-WRITTEN.  07/03/92.
000060       DATE-COMPILED.
000070       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    07/03/92  DOKONKWO  REQ 1533 - ORIGINAL PROGRAM.  FLIPS THE
000120*                        SETTLED-FLAG ON AN EXPENSE-SPLIT WHEN A
000130*                        ROOMMATE CONFIRMS PAYMENT.
000140*    02/11/95  SPATEL    REQ 1709 - SETTLEMENT-CONFIRMATION
000150*                        RECORD NOW CARRIES THE PAYMENT METHOD,
000160*                        PREVIOUSLY JUST PAYMENT ID AND SPLIT KEY.
000170*    09/23/98  SPATEL    Y2K REQ 1801 - CONFIRMATION DATE GROUP
000180*                        EXPANDED TO 4-DIGIT YEAR.
000190*    06/30/03  TMCBRIDE  REQ 2115 - SEARCH ALL KEY REWORKED AFTER
000200*                        THE MT-MBR-STATUS 'R' CHANGE ON MTSHR.
000210*    04/18/11  TMCBRIDE  REQ 2398 - SPLIT RECORD NOW DATE STAMPS
000220*                        THE SETTLEMENT INSTEAD OF JUST FLIPPING
000230*                        THE FLAG, SEE MT-SPL-SETTLED-DATE.
000240*    11/05/12  TMCBRIDE  REQ 2440 - SPLIT AND CONFIRMATION FILES
000250*                        WERE BEING READ AND WRITTEN COMMA-
000260*                        DELIMITED.  CONVERTED TO RECORD SEQUENTIAL
000270*                        AGAINST THE REAL MTSHR DD LAYOUT, WITH A
000280*                        SMALL FIXED LAYOUT ADDED HERE FOR THE
000290*                        CONFIRMATION FILE, WHICH HAS NO DD OF ITS
000300*                        OWN.
000310*    08/09/13  TMCBRIDE  REQ 2460 - CONFIRMATION RUN IS NOW
000320*                        IDEMPOTENT, RE-STAMPING AN ALREADY
000330*                        SETTLED SPLIT NO LONGER BOMBS THE JOB.
000340******************************************************************
000350*    THIS PROGRAM READS SETTLEMENT-CONFIRMATION RECORDS (ONE PER
000360*    EXPENSE-SPLIT BEING CONFIRMED PAID) AND MARKS THE MATCHING
000370*    EXPENSE-SPLIT RECORD SETTLED-FLAG = 'Y' WITH THE CONFIRMATION
000380*    DATE.  A SPLIT THAT IS ALREADY SETTLED IS SIMPLY RE-STAMPED
000390*    WITH THE NEW CONFIRMATION DATE - THE RUN NEVER ERRORS OUT ON
000400*    A DUPLICATE CONFIRMATION.
000410******************************************************************
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM
000460           CONSOLE IS CRT.
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490           SELECT SPL-IN-FILE ASSIGN TO DYNAMIC SPL-IN-PATH
000500               ORGANIZATION IS RECORD SEQUENTIAL.
000510           SELECT CNF-IN-FILE ASSIGN TO DYNAMIC CNF-IN-PATH
000520               ORGANIZATION IS RECORD SEQUENTIAL.
000530           SELECT SPL-OUT-FILE ASSIGN TO DYNAMIC SPL-OUT-PATH
000540               ORGANIZATION IS RECORD SEQUENTIAL.
000550*
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  SPL-IN-FILE
000590           RECORD CONTAINS 60 CHARACTERS
000600           LABEL RECORDS ARE STANDARD.
000610       01  SPL-IN-REC                    PIC X(60).
000620*
000630       FD  CNF-IN-FILE
000640           RECORD CONTAINS 60 CHARACTERS
000650           LABEL RECORDS ARE STANDARD.
000660       01  CNF-IN-REC                    PIC X(60).
000670*
000680       FD  SPL-OUT-FILE
000690           RECORD CONTAINS 60 CHARACTERS
000700           LABEL RECORDS ARE STANDARD.
000710       01  SPL-OUT-REC                   PIC X(60).
000720*
000730       WORKING-STORAGE SECTION.
000740       01  WS-PATHS.
000750           05  SPL-IN-PATH                PIC X(64).
000760           05  CNF-IN-PATH                PIC X(64).
000770           05  SPL-OUT-PATH               PIC X(64).
000780*
000790       01  WS-FLAGS.
000800           05  CNF-EOF-SW                PIC X(1)   VALUE 'N'.
000810               88  CNF-EOF                 VALUE 'Y'.
000820           05  SPL-IN-EOF-SW             PIC X(1)   VALUE 'N'.
000830               88  SPL-IN-EOF              VALUE 'Y'.
000840*
000850       01  WS-COUNTERS                   COMP-3.
000860           05  WS-SPL-LOADED-CTR         PIC 9(7)   VALUE 0.
000870           05  WS-CNF-READ-CTR           PIC 9(7)   VALUE 0.
000880           05  WS-CNF-APPLIED-CTR        PIC 9(7)   VALUE 0.
000890           05  WS-CNF-NOTFOUND-CTR       PIC 9(7)   VALUE 0.
000900*
000910       01  WS-SUBSCRIPTS                 COMP.
000920           05  WS-IX                     PIC S9(7)  VALUE 0.
000930*
000940       01  MT-CNF-REC.
000950           05  WS-CNF-PAYMENT-ID          PIC 9(9).
000960           05  WS-CNF-EXPENSE-ID          PIC 9(9).
000970           05  WS-CNF-MEMBER-ID           PIC 9(9).
000980           05  WS-CNF-METHOD              PIC X(10).
000990           05  WS-CNF-CONFIRM-DATE-R      PIC 9(8).
001000           05  WS-CNF-CONFIRM-DATE-GRP REDEFINES
001010                                        WS-CNF-CONFIRM-DATE-R.
001020               10  WS-CNF-CD-YYYY         PIC 9(4).
001030               10  WS-CNF-CD-MM           PIC 9(2).
001040               10  WS-CNF-CD-DD           PIC 9(2).
001050           05  FILLER                     PIC X(15).
001060*
001070       COPY 'mtshr.dd.cbl'.
001080*
001090       01  WS-SPL-TABLE-CTL.
001100           05  WS-SPL-MAX-ENTRIES        PIC 9(5) COMP-3
001110                                          VALUE 6000.
001120*
001130       01  WS-SPL-TABLE.
001140           05  WS-SPL-ENTRY OCCURS 6000 TIMES
001150               ASCENDING KEY IS WS-SPL-EXPENSE-ID WS-SPL-MEMBER-ID
001160               INDEXED BY WS-SPL-IDX.
001170               10  WS-SPL-EXPENSE-ID     PIC 9(9).
001180               10  WS-SPL-MEMBER-ID      PIC 9(9).
001190               10  WS-SPL-AMT            PIC S9(13)V99 COMP-3.
001200               10  WS-SPL-PCT            PIC S9(3)V99  COMP-3.
001210               10  WS-SPL-SHARES         PIC 9(4)      COMP-3.
001220               10  WS-SPL-SETTLED-FLAG   PIC X(1).
001230               10  WS-SPL-SETTLED-DATE-R PIC 9(8).
001240*
001250       PROCEDURE DIVISION.
001260*
001270       A010-MAIN-LINE.
001280           MOVE '/moneytrack/in/expensesplit.dat'  TO SPL-IN-PATH.
001290           MOVE '/moneytrack/in/settleconfirm.dat'  TO CNF-IN-PATH.
001300           MOVE '/moneytrack/out/expensesplit.dat' TO SPL-OUT-PATH.
001310           PERFORM B010-LOAD-SPLITS THRU B010-LOAD-SPLITS-EXIT.
001320           PERFORM C010-APPLY-CONFIRMATIONS
001330               THRU C010-APPLY-CONFIRMATIONS-EXIT.
001340           PERFORM E010-REWRITE-SPLITS THRU E010-REWRITE-SPLITS-EXIT.
001350           DISPLAY 'CNFSET8000 - CONFIRMATIONS READ   ' WS-CNF-READ-CTR
001360               UPON CRT.
001370           DISPLAY 'CNFSET8000 - SPLITS SETTLED        ' WS-CNF-APPLIED-CTR
001380               UPON CRT.
001390           DISPLAY 'CNFSET8000 - CONFIRMATIONS UNMATCHED ' WS-CNF-NOTFOUND-CTR
001400               UPON CRT.
001410           STOP RUN.
001420*
001430       B010-LOAD-SPLITS.
001440           OPEN INPUT SPL-IN-FILE.
001450           READ SPL-IN-FILE
001460               AT END SET SPL-IN-EOF TO TRUE
001470           END-READ.
001480           PERFORM B015-LOAD-ONE-SPLIT THRU B015-LOAD-ONE-SPLIT-EXIT
001490               UNTIL SPL-IN-EOF.
001500           CLOSE SPL-IN-FILE.
001510       B010-LOAD-SPLITS-EXIT.
001520           EXIT.
001530*
001540       B015-LOAD-ONE-SPLIT.
001550           ADD 1 TO WS-SPL-LOADED-CTR.
001560           MOVE SPL-IN-REC TO MT-SPL-REC.
001570           MOVE MT-SPL-EXPENSE-ID TO WS-SPL-EXPENSE-ID
001580               (WS-SPL-LOADED-CTR).
001590           MOVE MT-SPL-MEMBER-ID  TO WS-SPL-MEMBER-ID
001600               (WS-SPL-LOADED-CTR).
001610           MOVE MT-SPL-AMT TO WS-SPL-AMT (WS-SPL-LOADED-CTR).
001620           MOVE MT-SPL-PCT TO WS-SPL-PCT (WS-SPL-LOADED-CTR).
001630           MOVE MT-SPL-SHARES TO WS-SPL-SHARES
001640               (WS-SPL-LOADED-CTR).
001650           MOVE MT-SPL-SETTLED-FLAG TO WS-SPL-SETTLED-FLAG
001660               (WS-SPL-LOADED-CTR).
001670           MOVE MT-SPL-SETTLED-DATE-R TO WS-SPL-SETTLED-DATE-R
001680               (WS-SPL-LOADED-CTR).
001690           READ SPL-IN-FILE
001700               AT END SET SPL-IN-EOF TO TRUE
001710           END-READ.
001720       B015-LOAD-ONE-SPLIT-EXIT.
001730           EXIT.
001740*
001750       C010-APPLY-CONFIRMATIONS.
001760           OPEN INPUT CNF-IN-FILE.
001770           READ CNF-IN-FILE
001780               AT END SET CNF-EOF TO TRUE
001790           END-READ.
001800           PERFORM C015-APPLY-ONE-CONFIRMATION
001810               THRU C015-APPLY-ONE-CONFIRMATION-EXIT
001820               UNTIL CNF-EOF.
001830           CLOSE CNF-IN-FILE.
001840       C010-APPLY-CONFIRMATIONS-EXIT.
001850           EXIT.
001860*
001870       C015-APPLY-ONE-CONFIRMATION.
001880           ADD 1 TO WS-CNF-READ-CTR.
001890           MOVE CNF-IN-REC TO MT-CNF-REC.
001900           PERFORM D010-FIND-SPLIT THRU D010-FIND-SPLIT-EXIT.
001910           IF WS-IX > 0
001920               MOVE 'Y' TO WS-SPL-SETTLED-FLAG (WS-IX)
001930               MOVE WS-CNF-CONFIRM-DATE-R
001940                   TO WS-SPL-SETTLED-DATE-R (WS-IX)
001950               ADD 1 TO WS-CNF-APPLIED-CTR
001960           ELSE
001970               ADD 1 TO WS-CNF-NOTFOUND-CTR
001980           END-IF.
001990           READ CNF-IN-FILE
002000               AT END SET CNF-EOF TO TRUE
002010           END-READ.
002020       C015-APPLY-ONE-CONFIRMATION-EXIT.
002030           EXIT.
002040*
002050       D010-FIND-SPLIT.
002060           MOVE 0 TO WS-IX.
002070           SEARCH ALL WS-SPL-ENTRY
002080               AT END MOVE 0 TO WS-IX
002090               WHEN WS-SPL-EXPENSE-ID (WS-SPL-IDX) = WS-CNF-EXPENSE-ID
002100               AND  WS-SPL-MEMBER-ID (WS-SPL-IDX) = WS-CNF-MEMBER-ID
002110                   SET WS-IX TO WS-SPL-IDX.
002120       D010-FIND-SPLIT-EXIT.
002130           EXIT.
002140*
002150       E010-REWRITE-SPLITS.
002160           OPEN OUTPUT SPL-OUT-FILE.
002170           MOVE 1 TO WS-IX.
002180           PERFORM E015-WRITE-ONE-SPLIT THRU E015-WRITE-ONE-SPLIT-EXIT
002190               UNTIL WS-IX > WS-SPL-LOADED-CTR.
002200           CLOSE SPL-OUT-FILE.
002210       E010-REWRITE-SPLITS-EXIT.
002220           EXIT.
002230*
002240       E015-WRITE-ONE-SPLIT.
002250           MOVE SPACES TO MT-SPL-REC.
002260           MOVE WS-SPL-EXPENSE-ID (WS-IX)     TO MT-SPL-EXPENSE-ID.
002270           MOVE WS-SPL-MEMBER-ID (WS-IX)      TO MT-SPL-MEMBER-ID.
002280           MOVE WS-SPL-AMT (WS-IX)            TO MT-SPL-AMT.
002290           MOVE WS-SPL-PCT (WS-IX)            TO MT-SPL-PCT.
002300           MOVE WS-SPL-SHARES (WS-IX)         TO MT-SPL-SHARES.
002310           MOVE WS-SPL-SETTLED-FLAG (WS-IX)   TO MT-SPL-SETTLED-FLAG.
002320           MOVE WS-SPL-SETTLED-DATE-R (WS-IX) TO MT-SPL-SETTLED-DATE-R.
002330           MOVE MT-SPL-REC TO SPL-OUT-REC.
002340           WRITE SPL-OUT-REC.
002350           ADD 1 TO WS-IX.
002360       E015-WRITE-ONE-SPLIT-EXIT.
002370           EXIT.
