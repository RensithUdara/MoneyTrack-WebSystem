000010******************************************************************
000020*    MTPRD.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    PREDICTION RECORD - A FORECAST BUDGET AMOUNT SET AGAINST     *
000050*    WHAT ACTUALLY HAPPENED.  REWRITTEN BY CALPRD9100.            *
000060******************************************************************
000070*    CHANGE LOG
000080*    ----------------------------------------------------------
000085*    05/14/93  DOKONKWO  REQ 1560 - ORIGINAL LAYOUT, BUDGET
000087*                        FORECASTING PILOT FOR THE COUNSELING DESK.
000090*    06/30/03  TMCBRIDE  REQ 2115 - PILOT PROMOTED TO PRODUCTION,
000095*                        RENAMED FIELDS TO MATCH THE MTLPS PREFIX
000097*                        STANDARD, NO WIDTH CHANGE.
000100*    09/14/12  TMCBRIDE  REQ 2431 - FILLER WIDENED 10 TO 17 TO
000105*                        MATCH THE 50 BYTE FIXED RECORD LENGTH.
000110******************************************************************
000120 01  MT-PRD-REC.
000130     05  MT-PRD-ID                      PIC 9(9).
000140     05  MT-PRD-PREDICTED-AMT           PIC S9(13)V99 COMP-3.
000150     05  MT-PRD-ACTUAL-AMT              PIC S9(13)V99 COMP-3.
000160     05  MT-PRD-ERROR                   PIC S9(13)V99 COMP-3.
000170     05  FILLER                         PIC X(17).
