000010******************************************************************
000020*    MTGOL.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    GOAL AND GOAL-CONTRIBUTION RECORDS - TRKGOL4000 POSTS        *
000050*    CONTRIBUTIONS AGAINST A SAVINGS GOAL, DETECTS COMPLETION,    *
000060*    AND RECOMPUTES THE DERIVED PROGRESS FIELDS.                  *
000070******************************************************************
000080*    CHANGE LOG
000090*    ----------------------------------------------------------
000100*    05/14/93  DOKONKWO  REQ 1560 - ORIGINAL LAYOUT.
000110*    02/11/95  SPATEL    REQ 1709 - ADDED MT-GOL-REQ-MONTHLY TO
000120*                        SAVE THE FRONT END RECOMPUTING IT ON
000130*                        EVERY PAGE PAINT.
000140*    09/23/98  SPATEL    Y2K REQ 1801 - DATE FIELDS EXPANDED TO
000150*                        4-DIGIT YEAR.
000160*    06/30/03  TMCBRIDE  REQ 2115 - MT-GOL-STATUS 'X' (CANCELLED)
000170*                        VALUE ADDED.
000175*    09/14/12  TMCBRIDE  REQ 2431 - MT-GOL-REC FILLER 10 TO 35 AND
000176*                        MT-GCT-REC FILLER 04 TO 15 TO MATCH THE
000177*                        130 AND 70 BYTE FIXED EXTRACT LENGTHS.
000180******************************************************************
000190 01  MT-GOL-REC.
000200     05  MT-GOL-ID                      PIC 9(9).
000210     05  MT-GOL-USER-ID                 PIC 9(9).
000220     05  MT-GOL-NAME                    PIC X(30).
000230     05  MT-GOL-TARGET-AMT              PIC S9(13)V99 COMP-3.
000240     05  MT-GOL-CURRENT-AMT             PIC S9(13)V99 COMP-3.
000250     05  MT-GOL-TARGET-DATE.
000260         10  MT-GOL-TGT-YYYY            PIC 9(4).
000270         10  MT-GOL-TGT-MM              PIC 9(2).
000280         10  MT-GOL-TGT-DD              PIC 9(2).
000290     05  MT-GOL-TARGET-DATE-R REDEFINES MT-GOL-TARGET-DATE
000300                                        PIC 9(8).
000310     05  MT-GOL-STATUS                  PIC X(1).
000320         88  MT-GOL-IS-ACTIVE           VALUE 'A'.
000330         88  MT-GOL-IS-COMPLETED        VALUE 'C'.
000340         88  MT-GOL-IS-PAUSED           VALUE 'P'.
000350         88  MT-GOL-IS-CANCELLED        VALUE 'X'.
000360     05  MT-GOL-COMPLETION-DATE.
000370         10  MT-GOL-CDT-YYYY            PIC 9(4).
000380         10  MT-GOL-CDT-MM              PIC 9(2).
000390         10  MT-GOL-CDT-DD              PIC 9(2).
000400     05  MT-GOL-COMPLETION-DATE-R REDEFINES MT-GOL-COMPLETION-DATE
000410                                        PIC 9(8).
000420     05  MT-GOL-PROGRESS-PCT            PIC S9(3)V99  COMP-3.
000430     05  MT-GOL-MONTHS-REMAINING        PIC 9(4)      COMP-3.
000440     05  MT-GOL-REQ-MONTHLY             PIC S9(13)V99 COMP-3.
000450     05  FILLER                         PIC X(35).
000460*
000470 01  MT-GCT-REC.
000480     05  MT-GCT-GOAL-ID                 PIC 9(9).
000490     05  MT-GCT-AMOUNT                  PIC S9(13)V99 COMP-3.
000500     05  MT-GCT-CONTRIB-DATE.
000510         10  MT-GCT-CD-YYYY             PIC 9(4).
000520         10  MT-GCT-CD-MM               PIC 9(2).
000530         10  MT-GCT-CD-DD               PIC 9(2).
000540     05  MT-GCT-CONTRIB-DATE-R REDEFINES MT-GCT-CONTRIB-DATE
000550                                        PIC 9(8).
000560     05  MT-GCT-DESCRIPTION             PIC X(30).
000570     05  FILLER                         PIC X(15).
