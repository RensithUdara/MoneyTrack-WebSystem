000010******************************************************************
000020*    MTSHR.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    SHARED-LEDGER FAMILY OF RECORDS - SHARED-EXPENSE,            *
000050*    LEDGER-MEMBER, EXPENSE-SPLIT AND MEMBER-BALANCE.  USED BY    *
000060*    SPLEXP6000 (EQUAL SPLIT), CALBAL7000 (BALANCES) AND          *
000070*    CNFSET8000 (SETTLEMENT CONFIRMATION).                       *
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    07/03/92  DOKONKWO  REQ 1533 - ORIGINAL LAYOUT, ROOMMATE-
000120*                        SPLIT PROJECT.
000130*    02/11/95  SPATEL    REQ 1709 - MT-EXP-SPLIT-METHOD WIDENED
000140*                        TO INCLUDE 'P' (PERCENTAGE) AND 'S'
000150*                        (SHARES) - ONLY 'E' (EQUAL) AND 'X'
000160*                        (EXACT) EXISTED BEFORE.
000170*    09/23/98  SPATEL    Y2K REQ 1801 - ALL DATE GROUPS EXPANDED
000180*                        TO 4-DIGIT YEAR.
000190*    06/30/03  TMCBRIDE  REQ 2115 - MT-MBR-STATUS 'R' (REMOVED)
000200*                        VALUE ADDED, MEMBERS CAN NOW BE TAKEN
000210*                        OFF A LEDGER WITHOUT DELETING HISTORY.
000220*    04/18/11  TMCBRIDE  REQ 2398 - ADDED MT-SPL-SETTLED-DATE AND
000230*                        MT-BAL-NET-BALANCE, CNFSET8000 NOW DATE
000240*                        STAMPS A SETTLEMENT INSTEAD OF JUST
000245*                        FLIPPING THE SETTLED-FLAG.
000246*    09/14/12  TMCBRIDE  REQ 2431 - MT-EXP-REC FILLER 05 TO 45 AND
000247*                        MT-SPL-REC FILLER 13 TO 19 AND MT-BAL-REC
000248*                        FILLER 10 TO 18, ALL THREE WERE SHORT OF
000249*                        THEIR FIXED EXTRACT LENGTHS.
000250******************************************************************
000260 01  MT-EXP-REC.
000270     05  MT-EXP-ID                      PIC 9(9).
000280     05  MT-EXP-LEDGER-ID               PIC 9(9).
000290     05  MT-EXP-PAID-BY-USER            PIC 9(9).
000300     05  MT-EXP-AMOUNT                  PIC S9(13)V99 COMP-3.
000310     05  MT-EXP-SPLIT-METHOD            PIC X(1).
000320         88  MT-SPLIT-EQUAL             VALUE 'E'.
000330         88  MT-SPLIT-EXACT             VALUE 'X'.
000340         88  MT-SPLIT-PERCENTAGE        VALUE 'P'.
000350         88  MT-SPLIT-SHARES            VALUE 'S'.
000360     05  MT-EXP-DATE.
000370         10  MT-EXP-DT-YYYY             PIC 9(4).
000380         10  MT-EXP-DT-MM               PIC 9(2).
000390         10  MT-EXP-DT-DD               PIC 9(2).
000400     05  MT-EXP-DATE-R REDEFINES MT-EXP-DATE
000410                                        PIC 9(8).
000420     05  MT-EXP-STATUS                  PIC X(1).
000430         88  MT-EXP-IS-APPROVED         VALUE 'A'.
000440         88  MT-EXP-IS-PENDING          VALUE 'P'.
000450         88  MT-EXP-IS-REJECTED         VALUE 'R'.
000460         88  MT-EXP-IS-SETTLED          VALUE 'S'.
000470     05  MT-EXP-DESCRIPTION             PIC X(40).
000480     05  FILLER                         PIC X(45).
000490*
000500 01  MT-MBR-REC.
000510     05  MT-MBR-LEDGER-ID               PIC 9(9).
000520     05  MT-MBR-MEMBER-ID               PIC 9(9).
000530     05  MT-MBR-NAME                    PIC X(30).
000540     05  MT-MBR-STATUS                  PIC X(1).
000550         88  MT-MBR-IS-ACTIVE           VALUE 'A'.
000560         88  MT-MBR-IS-INVITED          VALUE 'I'.
000570         88  MT-MBR-IS-INACTIVE         VALUE 'N'.
000580         88  MT-MBR-IS-REMOVED          VALUE 'R'.
000590     05  FILLER                         PIC X(11).
000600*
000610 01  MT-SPL-REC.
000620     05  MT-SPL-EXPENSE-ID              PIC 9(9).
000630     05  MT-SPL-MEMBER-ID               PIC 9(9).
000640     05  MT-SPL-AMT                     PIC S9(13)V99 COMP-3.
000650     05  MT-SPL-PCT                     PIC S9(3)V99  COMP-3.
000660     05  MT-SPL-SHARES                  PIC 9(4)      COMP-3.
000670     05  MT-SPL-SETTLED-FLAG            PIC X(1).
000680         88  MT-SPL-IS-SETTLED          VALUE 'Y'.
000690     05  MT-SPL-SETTLED-DATE.
000700         10  MT-SPL-SD-YYYY             PIC 9(4).
000710         10  MT-SPL-SD-MM               PIC 9(2).
000720         10  MT-SPL-SD-DD               PIC 9(2).
000730     05  MT-SPL-SETTLED-DATE-R REDEFINES MT-SPL-SETTLED-DATE
000740                                        PIC 9(8).
000750     05  FILLER                         PIC X(19).
000760*
000770 01  MT-BAL-REC.
000780     05  MT-BAL-LEDGER-ID               PIC 9(9).
000790     05  MT-BAL-MEMBER-ID               PIC 9(9).
000800     05  MT-BAL-MEMBER-NAME             PIC X(30).
000810     05  MT-BAL-TOTAL-PAID              PIC S9(13)V99 COMP-3.
000820     05  MT-BAL-TOTAL-SHARE             PIC S9(13)V99 COMP-3.
000830     05  MT-BAL-NET-BALANCE             PIC S9(13)V99 COMP-3.
000840     05  FILLER                         PIC X(18).
