000010******************************************************************
000020*    MTMER.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    MERCHANT RECORD - RUNNING SPEND STATISTICS PER MERCHANT,    *
000050*    PER USER.  UPDATED BY PSTMT1000 AS EXPENSE TRANSACTIONS      *
000060*    ARE POSTED.                                                 *
000070******************************************************************
000080*    CHANGE LOG
000090*    ----------------------------------------------------------
000100*    03/02/89  RFARRELL  REQ 1287 - ORIGINAL LAYOUT, SPLIT OUT
000110*                        OF THE OLD COMBINED ACTIVITY RECORD.
000120*    05/14/93  DOKONKWO  REQ 1560 - ADDED MT-FIRST-TXN-DATE, THE
000130*                        SPEND-HISTORY REPORT NEEDED A "SINCE"
000140*                        DATE AND WE WERE RECOMPUTING IT EVERY
000150*                        RUN FROM THE DETAIL FILE.
000160*    09/23/98  SPATEL    Y2K REQ 1801 - DATE FIELDS EXPANDED TO
000170*                        4-DIGIT YEAR.
000175*    09/14/12  TMCBRIDE  REQ 2431 - FILLER WIDENED 10 TO 23, THE
000176*                        RECORD WAS RUNNING SHORT OF THE 100 BYTE
000177*                        FIXED LENGTH THE MERCHANT EXTRACT USES.
000180******************************************************************
000190 01  MT-MER-REC.
000200     05  MT-MER-MERCHANT-ID             PIC 9(9).
000210     05  MT-MER-USER-ID                 PIC 9(9).
000220     05  MT-MER-NAME                    PIC X(30).
000230     05  MT-MER-TOTAL-TXNS              PIC 9(9)      COMP-3.
000240     05  MT-MER-TOTAL-SPENT             PIC S9(13)V99 COMP-3.
000250     05  MT-MER-FIRST-TXN-DATE.
000260         10  MT-MER-1ST-YYYY            PIC 9(4).
000270         10  MT-MER-1ST-MM              PIC 9(2).
000280         10  MT-MER-1ST-DD              PIC 9(2).
000290     05  MT-MER-FIRST-TXN-DATE-R REDEFINES MT-MER-FIRST-TXN-DATE
000300                                        PIC 9(8).
000310     05  MT-MER-LAST-TXN-DATE.
000320         10  MT-MER-LST-YYYY            PIC 9(4).
000330         10  MT-MER-LST-MM              PIC 9(2).
000340         10  MT-MER-LST-DD              PIC 9(2).
000350     05  MT-MER-LAST-TXN-DATE-R REDEFINES MT-MER-LAST-TXN-DATE
000360                                        PIC 9(8).
000370     05  FILLER                         PIC X(23).
