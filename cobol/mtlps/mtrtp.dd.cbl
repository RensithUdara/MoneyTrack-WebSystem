000010******************************************************************
000020*    MTRTP.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    RECURRING-TEMPLATE RECORD - A STANDING INSTRUCTION THAT      *
000050*    GENTXN2000 TURNS INTO CONCRETE TRANSACTION RECORDS WHEN      *
000060*    ITS NEXT-DUE-DATE COMES UP ON THE RUN DATE.                  *
000070******************************************************************
000080*    CHANGE LOG
000090*    ----------------------------------------------------------
000100*    11/19/90  DOKONKWO  REQ 1402 - ORIGINAL LAYOUT.
000110*    07/03/92  DOKONKWO  REQ 1533 - ADDED MT-RTP-TOTAL-CREATED
000120*                        AND MT-RTP-LAST-CREATED SO THE USER
000130*                        COULD SEE THE TEMPLATE WAS STILL FIRING
000140*                        WITHOUT SCANNING THE DETAIL FILE.
000150*    02/11/95  SPATEL    REQ 1709 - MT-RTP-FREQUENCY WIDENED FROM
000160*                        1 BYTE TO 2 BYTES - 'BW' AND 'SA' DID
000170*                        NOT FIT IN THE OLD SINGLE-CHARACTER CODE.
000180*    09/23/98  SPATEL    Y2K REQ 1801 - ALL DATE GROUPS EXPANDED
000190*                        TO 4-DIGIT YEAR.
000195*    09/14/12  TMCBRIDE  REQ 2431 - FILLER CUT FROM 08 TO 05, THE
000196*                        4-YEAR DATE EXPANSION HAD PUSHED THE
000197*                        RECORD PAST THE 160 BYTE FIXED LENGTH.
000200******************************************************************
000210 01  MT-RTP-REC.
000220     05  MT-RTP-ID                      PIC 9(9).
000230     05  MT-RTP-USER-ID                 PIC 9(9).
000240     05  MT-RTP-NAME                    PIC X(30).
000250     05  MT-RTP-TXN-TYPE                PIC X(1).
000260     05  MT-RTP-AMOUNT                  PIC S9(13)V99 COMP-3.
000270     05  MT-RTP-CATEGORY-ID             PIC 9(9).
000280     05  MT-RTP-MERCHANT-ID             PIC 9(9).
000290     05  MT-RTP-FREQUENCY               PIC X(2).
000300         88  MT-FREQ-DAILY              VALUE 'DA'.
000310         88  MT-FREQ-WEEKLY             VALUE 'WK'.
000320         88  MT-FREQ-BIWEEKLY           VALUE 'BW'.
000330         88  MT-FREQ-MONTHLY            VALUE 'MO'.
000340         88  MT-FREQ-QUARTERLY          VALUE 'QT'.
000350         88  MT-FREQ-SEMIANNUAL         VALUE 'SA'.
000360         88  MT-FREQ-ANNUAL             VALUE 'AN'.
000370     05  MT-RTP-START-DATE.
000380         10  MT-RTP-START-YYYY          PIC 9(4).
000390         10  MT-RTP-START-MM            PIC 9(2).
000400         10  MT-RTP-START-DD            PIC 9(2).
000410     05  MT-RTP-START-DATE-R REDEFINES MT-RTP-START-DATE
000420                                        PIC 9(8).
000430     05  MT-RTP-END-DATE.
000440         10  MT-RTP-END-YYYY            PIC 9(4).
000450         10  MT-RTP-END-MM              PIC 9(2).
000460         10  MT-RTP-END-DD              PIC 9(2).
000470     05  MT-RTP-END-DATE-R REDEFINES MT-RTP-END-DATE
000480                                        PIC 9(8).
000490     05  MT-RTP-NEXT-DUE-DATE.
000500         10  MT-RTP-NEXT-YYYY           PIC 9(4).
000510         10  MT-RTP-NEXT-MM            PIC 9(2).
000520         10  MT-RTP-NEXT-DD            PIC 9(2).
000530     05  MT-RTP-NEXT-DUE-DATE-R REDEFINES MT-RTP-NEXT-DUE-DATE
000540                                        PIC 9(8).
000550     05  MT-RTP-ACTIVE-FLAG             PIC X(1).
000560         88  MT-RTP-IS-ACTIVE           VALUE 'Y'.
000570     05  MT-RTP-TOTAL-CREATED           PIC 9(9)      COMP-3.
000580     05  MT-RTP-LAST-CREATED.
000590         10  MT-RTP-LASTC-YYYY          PIC 9(4).
000600         10  MT-RTP-LASTC-MM            PIC 9(2).
000610         10  MT-RTP-LASTC-DD            PIC 9(2).
000620     05  MT-RTP-LAST-CREATED-R REDEFINES MT-RTP-LAST-CREATED
000630                                        PIC 9(8).
000640     05  MT-RTP-DESCRIPTION             PIC X(40).
000650     05  FILLER                         PIC X(05).
