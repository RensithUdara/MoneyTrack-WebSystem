000010******************************************************************
000020*    MTSUM.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    MONTHLY-SUMMARY RECORD - ONE PER USER, PER CALENDAR MONTH.  *
000050*    WRITTEN BY SUMFIN9000.                                      *
000060******************************************************************
000070*    CHANGE LOG
000080*    ----------------------------------------------------------
000090*    05/14/93  DOKONKWO  REQ 1560 - ORIGINAL LAYOUT.
000100*    02/11/95  SPATEL    REQ 1709 - ADDED MT-SUM-AVG-TXN-AMT,
000110*                        THE RECAP SCREEN WAS COMPUTING IT EVERY
000120*                        TIME FROM TOTAL / COUNT.
000130*    06/30/03  TMCBRIDE  REQ 2115 - ADDED TOP-CATEGORY FIELDS SO
000140*                        THE SUMMARY RECORD CARRIES THE #1 SPEND
000150*                        CATEGORY WITHOUT RE-READING THE DETAIL.
000155*    09/14/12  TMCBRIDE  REQ 2431 - FILLER WIDENED 10 TO 37, THE
000156*                        TOP-CATEGORY FIELDS HAD NEVER BEEN
000157*                        RECONCILED AGAINST THE 120 BYTE RECORD.
000160******************************************************************
000170 01  MT-SUM-REC.
000180     05  MT-SUM-USER-ID                 PIC 9(9).
000190     05  MT-SUM-YEAR                    PIC 9(4).
000200     05  MT-SUM-MONTH                   PIC 9(2).
000210     05  MT-SUM-TOTAL-INCOME            PIC S9(13)V99 COMP-3.
000220     05  MT-SUM-TOTAL-EXPENSES          PIC S9(13)V99 COMP-3.
000230     05  MT-SUM-NET-INCOME              PIC S9(13)V99 COMP-3.
000240     05  MT-SUM-SAVINGS-RATE            PIC S9(3)V99  COMP-3.
000250     05  MT-SUM-TXN-COUNT               PIC 9(9)      COMP-3.
000260     05  MT-SUM-AVG-TXN-AMT             PIC S9(13)V99 COMP-3.
000270     05  MT-SUM-TOP-CAT-NAME            PIC X(20).
000280     05  MT-SUM-TOP-CAT-AMT             PIC S9(13)V99 COMP-3.
000290     05  FILLER                         PIC X(37).
