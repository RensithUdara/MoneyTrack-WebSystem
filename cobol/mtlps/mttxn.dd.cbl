000010******************************************************************
000020*    MTTXN.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    TRANSACTION RECORD - THE MASTER DETAIL RECORD FOR ALL        *
000050*    POSTED LEDGER ACTIVITY (INCOME / EXPENSE / TRANSFER).        *
000060*    READ BY PSTMT1000, CALBUD3000, SUMFIN9000, EXPTXN9900 AND    *
000070*    WRITTEN BY GENTXN2000 WHEN A RECURRING TEMPLATE FIRES.       *
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    08/14/87  RFARRELL  REQ 1140 - ORIGINAL LAYOUT, BILLING
000120*                        EXTRACT PROJECT.
000130*    03/02/89  RFARRELL  REQ 1287 - ADDED MT-MERCHANT-ID FOR THE
000140*                        MERCHANT STATISTICS TIE-OUT.
000150*    11/19/90  DOKONKWO  REQ 1402 - ADDED MT-CATEGORY-NAME, WE
000160*                        WERE CARRYING THE CATEGORY NUMBER ONLY
000170*                        AND THE REPORTS GROUP WANTED THE NAME.
000180*    07/03/92  DOKONKWO  REQ 1533 - ADDED MT-RECURRING-FLAG SO
000190*                        GENTXN2000 OUTPUT CAN BE TOLD FROM A
000200*                        USER-ENTERED TRANSACTION ON THE REPORTS.
000210*    02/11/95  SPATEL    REQ 1709 - CURRENCY WAS HARD CODED LKR,
000220*                        CLIENT ADDED A SECOND CURRENCY SO WE
000230*                        BROKE IT OUT AS ITS OWN FIELD.
000240*    09/23/98  SPATEL    Y2K REQ 1801 - MT-TXN-DATE WAS A 2-DIGIT
000250*                        YEAR GROUP (MT-TXN-DATE-YY PIC 9(2)).
000260*                        EXPANDED TO 4-DIGIT YEAR, REDEFINES
000270*                        ADJUSTED TO MATCH.
000280*    01/06/99  SPATEL    Y2K REQ 1801 - SIGN-OFF, RAN PARALLEL
000290*                        AGAINST 1998 EXTRACTS, NO VARIANCE.
000300*    06/30/03  TMCBRIDE  REQ 2115 - MT-STATUS 'X'/'F' VALUES
000310*                        ADDED FOR CANCELLED / FAILED TRANSFERS.
000320*    04/18/11  TMCBRIDE  REQ 2398 - WIDTH REVIEW FOR THE NEW
000330*                        SHARED-LEDGER WORK, NO CHANGE NEEDED.
000335*    09/14/12  TMCBRIDE  REQ 2431 - RECORD WAS SHORT OF THE 150
000336*                        BYTE FIXED LENGTH THE EXTRACT FILES ARE
000337*                        BUILT TO.  FILLER WIDENED 05 TO 32 SO
000338*                        THE SEQUENTIAL FILE MATCHES THE DD.
000340******************************************************************
000350 01  MT-TXN-REC.
000360     05  MT-TXN-ID                      PIC 9(9).
000370     05  MT-USER-ID                     PIC 9(9).
000380     05  MT-TXN-TYPE                    PIC X(1).
000390         88  MT-TXN-IS-INCOME           VALUE 'I'.
000400         88  MT-TXN-IS-EXPENSE          VALUE 'E'.
000410         88  MT-TXN-IS-TRANSFER         VALUE 'T'.
000420     05  MT-AMOUNT                      PIC S9(13)V99 COMP-3.
000430     05  MT-CURRENCY                    PIC X(3).
000440     05  MT-CATEGORY-ID                 PIC 9(9).
000450     05  MT-CATEGORY-NAME                PIC X(20).
000460     05  MT-MERCHANT-ID                 PIC 9(9).
000470     05  MT-TXN-DATE.
000480         10  MT-TXN-DATE-YYYY           PIC 9(4).
000490         10  MT-TXN-DATE-MM             PIC 9(2).
000500         10  MT-TXN-DATE-DD             PIC 9(2).
000510     05  MT-TXN-DATE-R REDEFINES MT-TXN-DATE
000520                                        PIC 9(8).
000530     05  MT-STATUS                      PIC X(1).
000540         88  MT-STAT-COMPLETED          VALUE 'C'.
000550         88  MT-STAT-PENDING            VALUE 'P'.
000560         88  MT-STAT-CANCELLED          VALUE 'X'.
000570         88  MT-STAT-FAILED             VALUE 'F'.
000580     05  MT-DESCRIPTION                 PIC X(40).
000590     05  MT-RECURRING-FLAG              PIC X(1).
000600         88  MT-GENERATED-BY-TEMPLATE   VALUE 'Y'.
000610     05  FILLER                         PIC X(32).
