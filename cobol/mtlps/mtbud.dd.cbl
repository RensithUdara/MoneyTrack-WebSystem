000010******************************************************************
000020*    MTBUD.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    BUDGET AND BUDGET-ITEM RECORDS - CALBUD3000 ACCUMULATES      *
000050*    SPENT AMOUNTS AGAINST THESE FROM THE TRANSACTION FILE AND    *
000060*    RAISES THE ALERT-THRESHOLD REPORT LINE.  ALCTPL5000 WRITES   *
000070*    BUDGET-ITEM RECORDS WHEN A TEMPLATE IS ALLOCATED.            *
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------------------------------------------------------
000110*    03/02/89  RFARRELL  REQ 1287 - ORIGINAL BUDGET LAYOUT.
000120*    11/19/90  DOKONKWO  REQ 1402 - SPLIT BUDGET-ITEM OUT OF THE
000130*                        BUDGET RECORD - ONE BUDGET HAS MANY
000140*                        ITEMS AND THE FIXED-OCCURS TABLE WE
000150*                        STARTED WITH RAN OUT OF ROOM.
000160*    07/03/92  DOKONKWO  REQ 1533 - MT-BUD-ALERT-SENT-FLAG ADDED
000170*                        SO THE THRESHOLD ALERT FIRES ONCE ONLY.
000180*    02/11/95  SPATEL    REQ 1709 - MT-ITM-OVER-BUDGET-FLAG ADDED,
000190*                        REPORTS GROUP WAS COMPUTING THIS ON
000200*                        EVERY DOWNSTREAM RUN FROM THE VARIANCE.
000210*    09/23/98  SPATEL    Y2K REQ 1801 - PERIOD DATES EXPANDED TO
000220*                        4-DIGIT YEAR.
000230*    06/30/03  TMCBRIDE  REQ 2115 - MT-BUD-STATUS 'D' (DRAFT)
000240*                        VALUE ADDED FOR BUDGETS STILL BEING SET
000250*                        UP ON THE FRONT END.
000255*    09/14/12  TMCBRIDE  REQ 2431 - MT-BUD-REC FILLER 10 TO 34 AND
000256*                        MT-ITM-REC FILLER 10 TO 45, BOTH RECORDS
000257*                        WERE SHORT OF THEIR FIXED EXTRACT LENGTHS.
000260******************************************************************
000270 01  MT-BUD-REC.
000280     05  MT-BUD-ID                      PIC 9(9).
000290     05  MT-BUD-USER-ID                 PIC 9(9).
000300     05  MT-BUD-NAME                    PIC X(30).
000310     05  MT-BUD-PERIOD-START.
000320         10  MT-BUD-PSTART-YYYY         PIC 9(4).
000330         10  MT-BUD-PSTART-MM           PIC 9(2).
000340         10  MT-BUD-PSTART-DD           PIC 9(2).
000350     05  MT-BUD-PERIOD-START-R REDEFINES MT-BUD-PERIOD-START
000360                                        PIC 9(8).
000370     05  MT-BUD-PERIOD-END.
000380         10  MT-BUD-PEND-YYYY           PIC 9(4).
000390         10  MT-BUD-PEND-MM             PIC 9(2).
000400         10  MT-BUD-PEND-DD             PIC 9(2).
000410     05  MT-BUD-PERIOD-END-R REDEFINES MT-BUD-PERIOD-END
000420                                        PIC 9(8).
000430     05  MT-BUD-TOTAL-BUDGET            PIC S9(13)V99 COMP-3.
000440     05  MT-BUD-ALERT-THRESHOLD         PIC 9(3).
000450     05  MT-BUD-ALERT-SENT-FLAG         PIC X(1).
000460         88  MT-BUD-ALERT-ALREADY-SENT VALUE 'Y'.
000470     05  MT-BUD-TOTAL-SPENT             PIC S9(13)V99 COMP-3.
000480     05  MT-BUD-REMAINING               PIC S9(13)V99 COMP-3.
000490     05  MT-BUD-PCT-USED                PIC S9(3)V99  COMP-3.
000500     05  MT-BUD-STATUS                  PIC X(1).
000510         88  MT-BUD-IS-ACTIVE           VALUE 'A'.
000520         88  MT-BUD-IS-PAUSED           VALUE 'P'.
000530         88  MT-BUD-IS-COMPLETED        VALUE 'C'.
000540         88  MT-BUD-IS-DRAFT            VALUE 'D'.
000550     05  FILLER                         PIC X(34).
000560*
000570 01  MT-ITM-REC.
000580     05  MT-ITM-ID                      PIC 9(9).
000590     05  MT-ITM-BUDGET-ID               PIC 9(9).
000600     05  MT-ITM-CATEGORY-ID             PIC 9(9).
000610     05  MT-ITM-BUDGETED-AMT            PIC S9(13)V99 COMP-3.
000620     05  MT-ITM-SPENT-AMT               PIC S9(13)V99 COMP-3.
000630     05  MT-ITM-REMAINING-AMT           PIC S9(13)V99 COMP-3.
000640     05  MT-ITM-PCT-USED                PIC S9(3)V99  COMP-3.
000650     05  MT-ITM-OVER-BUDGET-FLAG        PIC X(1).
000660         88  MT-ITM-IS-OVER-BUDGET     VALUE 'Y'.
000670     05  FILLER                         PIC X(45).
