000010******************************************************************
000020*    MTTPL.DD.CBL                                                *
000030*    MONEYTRACK LEDGER PROCESSING SYSTEM (MTLPS)                 *
000040*    TEMPLATE-ITEM RECORD - ONE LINE OF A BUDGET TEMPLATE, READ   *
000050*    BY ALCTPL5000 WHEN A NEW BUDGET IS ALLOCATED FROM A TEMPLATE.*
000060******************************************************************
000070*    CHANGE LOG
000080*    ----------------------------------------------------------
000090*    11/19/90  DOKONKWO  REQ 1402 - ORIGINAL LAYOUT.
000100*    02/11/95  SPATEL    REQ 1709 - MT-TPI-ALLOC-PCT WIDENED FROM
000110*                        A 2-DECIMAL WHOLE PERCENT TO S9(3)V99 -
000120*                        MARKETING WANTED FRACTIONAL SPLITS LIKE
000130*                        12.50%.
000140******************************************************************
000150 01  MT-TPI-REC.
000160     05  MT-TPI-TEMPLATE-ID             PIC 9(9).
000170     05  MT-TPI-CATEGORY-ID             PIC 9(9).
000180     05  MT-TPI-ALLOC-PCT               PIC S9(3)V99  COMP-3.
000190     05  FILLER                         PIC X(19).
